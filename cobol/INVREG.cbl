000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    INVREG.
000300 AUTHOR.        R L HAAS.
000400 INSTALLATION.  IDZCLASS DATA PROCESSING - ORDER ENTRY GROUP.
000500 DATE-WRITTEN.  04-06-88.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800******************************************************************
000900*  INVREG  --  INVOICE REGISTER                                 *
001000*                                                                *
001100*  WEEKLY CONTROL REPORT FOR THE BILLING DESK.  SORTS THE        *
001200*  INVOICE HEADER AND LINE FILES TOGETHER INTO A SINGLE WORK     *
001300*  STREAM, NEWEST INVOICE FIRST, HEADER AHEAD OF ITS OWN LINES,  *
001400*  AND BREAKS ON INVOICE ID TO PRODUCE ONE REGISTER ENTRY PER    *
001500*  INVOICE - HEADER LINE, AN ITEM LINE PER INVOICE LINE, AND AN  *
001600*  INVOICE TOTAL LINE - FOLLOWED BY REPORT GRAND TOTALS.  PRICE  *
001700*  AND TAX RATE ARE NOT CARRIED ON THE INVOICE LINE ITSELF - THE *
001800*  INVOICE LINE ONLY RECORDS WHAT WAS INVOICED AGAINST WHICH     *
001900*  ORDER LINE - SO EVERY INVOICE LINE IS RE-PRICED HERE AGAINST  *
002000*  THE ORIGINAL SALES ORDER LINE, LOADED INTO A TABLE AT THE     *
002100*  START OF THE RUN.  THIS MATCHES THE WAY SOTRNPRC COMPUTES     *
002200*  INVOICE MONEY WHEN THE INVOICE IS FIRST POSTED.               *
002300*------------------------------------------------------------------
002400* CHANGE LOG
002500*   1988-04-06  RLH  INITIAL VERSION
002600*   1998-12-08  DAS  Y2K - ALL DATE FIELDS USED HERE ARE ALREADY  *
002700*                    CCYY FORM, RUN-DATE HEADING CHANGED TO       *
002800*                    ACCEPT FROM DATE AND WINDOW THE 2-DIGIT      *
002900*                    YEAR RETURNED
003000*   2009-02-03  JPK  ADDED INV-OVERDUE / INV-CANCELLED TO THE     *
003100*                    STATUS COLUMN EDIT FOLLOWING THE SOINVHDR    *
003200*                    STATUS EXPANSION
003300*   2015-08-17  MTW  RESOLVE PRODUCT NAME ON EACH ITEM LINE PER   *
003400*                    ORDER DESK REQUEST 58804 (SAME REQUEST AS    *
003500*                    THE SOREG CHANGE OF THIS DATE)
003600******************************************************************
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.  IBM-390.
004000 OBJECT-COMPUTER.  IBM-390.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT INV-HDR-FILE ASSIGN TO UT-S-SOINVHDR
004600         ACCESS MODE IS SEQUENTIAL
004700         FILE STATUS IS WS-INVHDR-STATUS.
004800
004900     SELECT INV-LIN-FILE ASSIGN TO UT-S-SOINVLIN
005000         ACCESS MODE IS SEQUENTIAL
005100         FILE STATUS IS WS-INVLIN-STATUS.
005200
005300     SELECT SO-LIN-FILE ASSIGN TO UT-S-SOORDLIN
005400         ACCESS MODE IS SEQUENTIAL
005500         FILE STATUS IS WS-SOLIN-STATUS.
005600
005700     SELECT CUST-FILE ASSIGN TO UT-S-SOCUSMST
005800         ACCESS MODE IS SEQUENTIAL
005900         FILE STATUS IS WS-CUST-STATUS.
006000
006100     SELECT PROD-FILE ASSIGN TO UT-S-SOPRDMST
006200         ACCESS MODE IS SEQUENTIAL
006300         FILE STATUS IS WS-PROD-STATUS.
006400
006500     SELECT SORT-WORK-FILE ASSIGN TO UT-S-INVREGWK.
006600
006700     SELECT REG-RPT-FILE ASSIGN TO UT-S-INVREGRPT
006800         FILE STATUS IS WS-RPT-STATUS.
006900******************************************************************
007000 DATA DIVISION.
007100 FILE SECTION.
007200
007300 FD  INV-HDR-FILE
007400     RECORDING MODE IS F.
007500     COPY SOINVHDR.
007600
007700 FD  INV-LIN-FILE
007800     RECORDING MODE IS F.
007900     COPY SOINVLIN.
008000
008100 FD  SO-LIN-FILE
008200     RECORDING MODE IS F.
008300     COPY SOORDLIN.
008400
008500 FD  CUST-FILE
008600     RECORDING MODE IS F.
008700     COPY SOCUSMST.
008800
008900 FD  PROD-FILE
009000     RECORDING MODE IS F.
009100     COPY SOPRDMST.
009200
009300 SD  SORT-WORK-FILE.
009400 01  SRT-WORK-REC.
009500     05  SRT-INV-ID                   PIC 9(07).
009600     05  SRT-REC-TYPE                 PIC X(01).
009700         88  SRT-IS-HDR                    VALUE 'H'.
009800         88  SRT-IS-LIN                    VALUE 'L'.
009900     05  SRT-DATA                     PIC X(50).
010000     05  SRT-HDR-DATA  REDEFINES  SRT-DATA.
010100         10  SRT-H-INV-NUMBER          PIC X(12).
010200         10  SRT-H-SO-ID               PIC 9(07).
010300         10  SRT-H-CUST-ID             PIC 9(07).
010400         10  SRT-H-INV-DATE            PIC 9(08).
010500         10  SRT-H-DUE-DATE            PIC 9(08).
010600         10  SRT-H-STATUS              PIC X(01).
010700         10  FILLER                    PIC X(07).
010800     05  SRT-LIN-DATA  REDEFINES  SRT-DATA.
010900         10  SRT-L-LINE-ID             PIC 9(07).
011000         10  SRT-L-SO-ITEM-ID          PIC 9(07).
011100         10  SRT-L-QTY-INVOICED        PIC 9(07).
011200         10  FILLER                    PIC X(29).
011300
011400 FD  REG-RPT-FILE
011500     RECORDING MODE IS F.
011600 01  REG-RPT-RECORD                  PIC X(132).
011700******************************************************************
011800 WORKING-STORAGE SECTION.
011900 01  WS-FILE-STATUSES.
012000     05  WS-INVHDR-STATUS            PIC X(02)  VALUE SPACES.
012100     05  WS-INVLIN-STATUS            PIC X(02)  VALUE SPACES.
012200     05  WS-SOLIN-STATUS             PIC X(02)  VALUE SPACES.
012300     05  WS-CUST-STATUS              PIC X(02)  VALUE SPACES.
012400     05  WS-PROD-STATUS              PIC X(02)  VALUE SPACES.
012500     05  WS-RPT-STATUS               PIC X(02)  VALUE SPACES.
012600
012700 01  WS-SWITCHES.
012800     05  WS-INVHDR-EOF-SW            PIC X(03)  VALUE 'NO '.
012900         88  WS-INVHDR-AT-EOF                    VALUE 'YES'.
013000     05  WS-INVLIN-EOF-SW            PIC X(03)  VALUE 'NO '.
013100         88  WS-INVLIN-AT-EOF                    VALUE 'YES'.
013200     05  WS-SORT-EOF-SW              PIC X(03)  VALUE 'NO '.
013300         88  WS-SORT-AT-EOF                      VALUE 'YES'.
013400     05  WS-FIRST-GROUP-SW           PIC X(03)  VALUE 'YES'.
013500         88  WS-FIRST-GROUP                      VALUE 'YES'.
013600
013700 01  WS-RUN-DATE-FIELDS.
013800     05  WS-ACCEPT-DATE              PIC 9(06)  VALUE ZERO.
013900     05  WS-ACCEPT-DATE-R  REDEFINES  WS-ACCEPT-DATE.
014000         10  WS-ACCEPT-YY            PIC 9(02).
014100         10  WS-ACCEPT-MM            PIC 9(02).
014200         10  WS-ACCEPT-DD            PIC 9(02).
014300     05  WS-RUN-CCYY                 PIC 9(04)  VALUE ZERO.
014400     05  WS-RUN-DATE-HDG             PIC X(10)  VALUE SPACES.
014500     05  WS-HDR-DATE-HDG             PIC X(10)  VALUE SPACES.
014600     05  WS-DUE-DATE-HDG             PIC X(10)  VALUE SPACES.
014700
014800 01  WS-COUNTERS.
014900     05  WS-LINE-COUNT-ON-PAGE       PIC 9(03)  COMP VALUE ZERO.
015000     05  WS-PAGE-COUNT               PIC 9(03)  COMP VALUE ZERO.
015100     05  WS-INVOICE-COUNT            PIC 9(05)  COMP VALUE ZERO.
015200     05  WS-CUST-MAX                 PIC 9(05)  COMP VALUE ZERO.
015300     05  WS-PROD-MAX                 PIC 9(05)  COMP VALUE ZERO.
015400     05  WS-SOL-MAX                  PIC 9(05)  COMP VALUE ZERO.
015500
015600 01  WS-MONEY-ACCUMULATORS.
015700     05  WS-LINE-AMOUNT              PIC S9(8)V99 VALUE ZERO.
015800     05  WS-LINE-TAX                 PIC S9(8)V99 VALUE ZERO.
015900     05  WS-INV-SUBTOTAL             PIC S9(8)V99 VALUE ZERO.
016000     05  WS-INV-TAX                  PIC S9(8)V99 VALUE ZERO.
016100     05  WS-INV-GRAND-TOTAL          PIC S9(8)V99 VALUE ZERO.
016200     05  WS-RPT-SUBTOTAL             PIC S9(9)V99 VALUE ZERO.
016300     05  WS-RPT-TAX                  PIC S9(9)V99 VALUE ZERO.
016400     05  WS-RPT-GRAND-TOTAL          PIC S9(9)V99 VALUE ZERO.
016500
016600 01  WS-HOLD-INVOICE-FIELDS.
016700     05  WS-HOLD-INV-ID              PIC 9(07)  VALUE ZERO.
016800     05  WS-HOLD-INV-NUMBER          PIC X(12)  VALUE SPACES.
016900     05  WS-HOLD-CUST-ID             PIC 9(07)  VALUE ZERO.
017000     05  WS-HOLD-INV-DATE            PIC 9(08)  VALUE ZERO.
017100     05  WS-HOLD-DUE-DATE            PIC 9(08)  VALUE ZERO.
017200     05  WS-HOLD-STATUS              PIC X(01)  VALUE SPACES.
017300     05  WS-HOLD-CUST-NAME           PIC X(30)  VALUE SPACES.
017400
017500 01  WS-LINE-WORK-FIELDS.
017600     05  WS-LIN-SO-ITEM-ID           PIC 9(07)  VALUE ZERO.
017700     05  WS-LIN-PRODUCT-ID           PIC 9(07)  VALUE ZERO.
017800     05  WS-LIN-PRODUCT-NAME         PIC X(30)  VALUE SPACES.
017900     05  WS-LIN-UNIT-PRICE           PIC S9(8)V99 VALUE ZERO.
018000     05  WS-LIN-TAX-RATE             PIC 9V9(4) VALUE ZERO.
018100     05  WS-LIN-NOT-FOUND-SW         PIC X(03)  VALUE 'NO '.
018200         88  WS-LIN-NOT-FOUND                    VALUE 'YES'.
018300
018400******************************************************************
018500* REFERENCE TABLES - LOADED ONCE AT JOB START, SEARCHED LINEARLY.
018600* NO COPYBOOK EXISTS FOR THESE TABLES; THEY ARE RELOADED EVERY
018700* RUN AND CARRY NOTHING BETWEEN RUNS.  THE SALES-ORDER-LINE TABLE
018800* IS WHAT LETS THIS JOB RE-PRICE AN INVOICE LINE AGAINST THE
018900* ORIGINAL ORDER LINE WITHOUT REACHING BACK INTO SOTRNPRC.
019000******************************************************************
019100 01  WS-CUST-TABLE.
019200     05  WS-CUST-ENTRY OCCURS 500 TIMES
019300                       INDEXED BY WS-CUST-IDX.
019400         10  WS-CT-ID                PIC 9(07).
019500         10  WS-CT-NAME              PIC X(30).
019600
019700 01  WS-PROD-TABLE.
019800     05  WS-PROD-ENTRY OCCURS 1000 TIMES
019900                       INDEXED BY WS-PROD-IDX.
020000         10  WS-PT-ID                PIC 9(07).
020100         10  WS-PT-NAME              PIC X(30).
020200
020300 01  WS-SOL-TABLE.
020400     05  WS-SOL-ENTRY OCCURS 2000 TIMES
020500                      INDEXED BY WS-SOL-IDX.
020600         10  WS-SOLT-ID              PIC 9(07).
020700         10  WS-SOLT-PRODUCT-ID      PIC 9(07).
020800         10  WS-SOLT-PRICE           PIC S9(8)V99.
020900         10  WS-SOLT-TAX-RATE        PIC 9V9(4).
021000******************************************************************
021100 01  WS-PRINT-LINES.
021200     05  HL-HEADER-1.
021300         10  FILLER              PIC X(05)  VALUE SPACES.
021400         10  FILLER              PIC X(40)
021500             VALUE 'I N V O I C E   R E G I S T E R'.
021600         10  FILLER              PIC X(29)  VALUE SPACES.
021700         10  FILLER              PIC X(09)  VALUE 'RUN DATE '.
021800         10  HL1-RUN-DATE        PIC X(10).
021900         10  FILLER              PIC X(08)  VALUE SPACES.
022000         10  FILLER              PIC X(05)  VALUE 'PAGE '.
022100         10  HL1-PAGE-NO         PIC ZZZ9.
022200         10  FILLER              PIC X(22)  VALUE SPACES.
022300     05  HL-HEADER-1-R  REDEFINES  HL-HEADER-1  PIC X(132).
022400     05  HL-HEADER-2.
022500         10  FILLER              PIC X(13)  VALUE 'INVOICE NO.'.
022600         10  FILLER              PIC X(11)  VALUE 'INV DATE'.
022700         10  FILLER              PIC X(11)  VALUE 'DUE DATE'.
022800         10  FILLER              PIC X(32)  VALUE 'CUSTOMER'.
022900         10  FILLER              PIC X(06)  VALUE 'STATUS'.
023000         10  FILLER              PIC X(59)  VALUE SPACES.
023100     05  DL-INVOICE-HDR.
023200         10  FILLER              PIC X(01)  VALUE SPACES.
023300         10  DL-IH-NUMBER        PIC X(12).
023400         10  FILLER              PIC X(01)  VALUE SPACES.
023500         10  DL-IH-INV-DATE      PIC X(10).
023600         10  FILLER              PIC X(01)  VALUE SPACES.
023700         10  DL-IH-DUE-DATE      PIC X(10).
023800         10  FILLER              PIC X(02)  VALUE SPACES.
023900         10  DL-IH-CUST-NAME     PIC X(30).
024000         10  FILLER              PIC X(02)  VALUE SPACES.
024100         10  DL-IH-STATUS        PIC X(01).
024200         10  FILLER              PIC X(62)  VALUE SPACES.
024300     05  DL-INVOICE-HDR-R  REDEFINES  DL-INVOICE-HDR  PIC X(132).
024400     05  DL-ITEM-DETAIL.
024500         10  FILLER              PIC X(06)  VALUE SPACES.
024600         10  DL-IT-PROD-NAME     PIC X(30).
024700         10  FILLER              PIC X(02)  VALUE SPACES.
024800         10  DL-IT-QTY-INVOICED  PIC ZZZZZZ9.
024900         10  FILLER              PIC X(02)  VALUE SPACES.
025000         10  DL-IT-UNIT-PRICE    PIC Z,ZZZ,ZZ9.99.
025100         10  FILLER              PIC X(02)  VALUE SPACES.
025200         10  DL-IT-AMOUNT        PIC Z,ZZZ,ZZ9.99.
025300         10  FILLER              PIC X(02)  VALUE SPACES.
025400         10  DL-IT-TAX-RATE      PIC Z.9999.
025500         10  FILLER              PIC X(02)  VALUE SPACES.
025600         10  DL-IT-LINE-TAX      PIC Z,ZZZ,ZZ9.99.
025700         10  FILLER              PIC X(40)  VALUE SPACES.
025800     05  TL-INVOICE-TOTAL.
025900         10  FILLER              PIC X(06)  VALUE SPACES.
026000         10  FILLER              PIC X(20)  VALUE 'INVOICE TOTAL -'.
026100         10  FILLER              PIC X(10)  VALUE 'SUBTOTAL'.
026200         10  TL-IT-SUBTOTAL      PIC Z,ZZZ,ZZ9.99.
026300         10  FILLER              PIC X(06)  VALUE 'TAX'.
026400         10  TL-IT-TAX           PIC Z,ZZZ,ZZ9.99.
026500         10  FILLER              PIC X(06)  VALUE 'TOTAL'.
026600         10  TL-IT-GRAND-TOTAL   PIC Z,ZZZ,ZZ9.99.
026700         10  FILLER              PIC X(38)  VALUE SPACES.
026800     05  GTL-REPORT-TOTALS.
026900         10  FILLER              PIC X(06)  VALUE SPACES.
027000         10  FILLER              PIC X(12)  VALUE 'INVOICES'.
027100         10  GTL-INVOICE-COUNT   PIC ZZ,ZZ9.
027200         10  FILLER              PIC X(06)  VALUE 'SUBTOTAL'.
027300         10  GTL-SUBTOTAL        PIC ZZ,ZZZ,ZZ9.99.
027400         10  FILLER              PIC X(06)  VALUE 'TAX'.
027500         10  GTL-TAX             PIC ZZ,ZZZ,ZZ9.99.
027600         10  FILLER              PIC X(06)  VALUE 'TOTAL'.
027700         10  GTL-GRAND-TOTAL     PIC ZZ,ZZZ,ZZ9.99.
027800         10  FILLER              PIC X(24)  VALUE SPACES.
027900     05  DISPLAY-LINE            PIC X(132).
028000******************************************************************
028100 PROCEDURE DIVISION.
028200******************************************************************
028300
028400 000-MAINLINE SECTION.
028500
028600     PERFORM 600-LOAD-REF-TABLES THRU 600-EXIT.
028700     OPEN OUTPUT REG-RPT-FILE.
028800     SORT SORT-WORK-FILE
028900         ON DESCENDING KEY SRT-INV-ID
029000            ASCENDING  KEY SRT-REC-TYPE
029100         INPUT PROCEDURE 200-SRT-INPUT-PROCD THRU 200-EXIT
029200         OUTPUT PROCEDURE 300-SRT-OUTPUT-PROCD THRU 300-EXIT.
029300     CLOSE REG-RPT-FILE.
029400     MOVE ZERO TO RETURN-CODE.
029500     GOBACK.
029600
029700 200-SRT-INPUT-PROCD.
029800
029900     OPEN INPUT INV-HDR-FILE.
030000     PERFORM 210-RLS-ONE-HDR THRU 210-EXIT
030100        UNTIL WS-INVHDR-AT-EOF.
030200     CLOSE INV-HDR-FILE.
030300     OPEN INPUT INV-LIN-FILE.
030400     PERFORM 220-RLS-ONE-LIN THRU 220-EXIT
030500        UNTIL WS-INVLIN-AT-EOF.
030600     CLOSE INV-LIN-FILE.
030700
030800 200-EXIT.
030900     EXIT.
031000
031100 210-RLS-ONE-HDR.
031200
031300     READ INV-HDR-FILE
031400        AT END MOVE 'YES' TO WS-INVHDR-EOF-SW.
031500     IF NOT WS-INVHDR-AT-EOF
031600        MOVE SPACES TO SRT-WORK-REC
031700        MOVE INV-ID TO SRT-INV-ID
031800        MOVE 'H' TO SRT-REC-TYPE
031900        MOVE INV-NUMBER TO SRT-H-INV-NUMBER
032000        MOVE INV-SO-ID TO SRT-H-SO-ID
032100        MOVE INV-CUSTOMER-ID TO SRT-H-CUST-ID
032200        MOVE INV-DATE TO SRT-H-INV-DATE
032300        MOVE INV-DUE-DATE TO SRT-H-DUE-DATE
032400        MOVE INV-STATUS TO SRT-H-STATUS                           JPK0902 
032500        RELEASE SRT-WORK-REC
032600     END-IF.
032700
032800 210-EXIT.
032900     EXIT.
033000
033100 220-RLS-ONE-LIN.
033200
033300     READ INV-LIN-FILE
033400        AT END MOVE 'YES' TO WS-INVLIN-EOF-SW.
033500     IF NOT WS-INVLIN-AT-EOF
033600        MOVE SPACES TO SRT-WORK-REC
033700        MOVE IVI-INVOICE-ID TO SRT-INV-ID
033800        MOVE 'L' TO SRT-REC-TYPE
033900        MOVE IVI-ID TO SRT-L-LINE-ID
034000        MOVE IVI-SO-ITEM-ID TO SRT-L-SO-ITEM-ID
034100        MOVE IVI-QTY-INVOICED TO SRT-L-QTY-INVOICED
034200        RELEASE SRT-WORK-REC
034300     END-IF.
034400
034500 220-EXIT.
034600     EXIT.
034700
034800 300-SRT-OUTPUT-PROCD.
034900
035000     PERFORM 955-HEADINGS THRU 955-EXIT.
035100     PERFORM 900-RETURN-SRTD-REC THRU 900-EXIT.
035200     PERFORM 340-PRSS-SORTED-REC THRU 340-EXIT
035300        UNTIL WS-SORT-AT-EOF.
035400     IF NOT WS-FIRST-GROUP
035500        PERFORM 400-PRSS-INVOICE-BREAK THRU 400-EXIT
035600     END-IF.
035700     PERFORM 500-PRSS-GRAND-TOTALS THRU 500-EXIT.
035800
035900 300-EXIT.
036000     EXIT.
036100
036200 340-PRSS-SORTED-REC.
036300
036400     IF SRT-IS-HDR
036500        IF NOT WS-FIRST-GROUP
036600           PERFORM 400-PRSS-INVOICE-BREAK THRU 400-EXIT
036700        END-IF
036800        PERFORM 320-START-NEW-INVOICE THRU 320-EXIT
036900     ELSE
037000        PERFORM 343-DETAIL-LINE-PRSS THRU 343-EXIT
037100     END-IF.
037200     PERFORM 900-RETURN-SRTD-REC THRU 900-EXIT.
037300
037400 340-EXIT.
037500     EXIT.
037600
037700 320-START-NEW-INVOICE.
037800
037900     MOVE 'NO ' TO WS-FIRST-GROUP-SW.
038000     MOVE ZERO TO WS-INV-SUBTOTAL WS-INV-TAX WS-INV-GRAND-TOTAL.
038100     MOVE SRT-INV-ID TO WS-HOLD-INV-ID.
038200     MOVE SRT-H-INV-NUMBER TO WS-HOLD-INV-NUMBER.
038300     MOVE SRT-H-CUST-ID TO WS-HOLD-CUST-ID.
038400     MOVE SRT-H-INV-DATE TO WS-HOLD-INV-DATE.
038500     MOVE SRT-H-DUE-DATE TO WS-HOLD-DUE-DATE.
038600     MOVE SRT-H-STATUS TO WS-HOLD-STATUS.
038700     PERFORM 218-SEARCH-CUSTOMER THRU 218-EXIT.
038800     ADD 1 TO WS-INVOICE-COUNT.
038900     IF WS-LINE-COUNT-ON-PAGE >= 50
039000        PERFORM 955-HEADINGS THRU 955-EXIT
039100     END-IF.
039200     MOVE SPACES TO DL-INVOICE-HDR.
039300     MOVE WS-HOLD-INV-NUMBER TO DL-IH-NUMBER.
039500     PERFORM 850-FORMAT-DATES-FOR-PRINT THRU 850-EXIT.
039600     MOVE WS-HDR-DATE-HDG TO DL-IH-INV-DATE.
039700     MOVE WS-DUE-DATE-HDG TO DL-IH-DUE-DATE.
039800     MOVE WS-HOLD-CUST-NAME TO DL-IH-CUST-NAME.
039900     MOVE WS-HOLD-STATUS TO DL-IH-STATUS.
040000     MOVE DL-INVOICE-HDR TO DISPLAY-LINE.
040100     PERFORM 950-WRITE-OUTPUT-REC THRU 950-EXIT.
040200
040300 320-EXIT.
040400     EXIT.
040500
040600 343-DETAIL-LINE-PRSS.
040700
040800     MOVE SRT-L-SO-ITEM-ID TO WS-LIN-SO-ITEM-ID.
040900     PERFORM 221-SEARCH-ORDER-LINE THRU 221-EXIT.
041000     IF WS-LIN-NOT-FOUND
041100        MOVE ZERO TO WS-LINE-AMOUNT WS-LINE-TAX
041200     ELSE
041300        COMPUTE WS-LINE-AMOUNT ROUNDED =
041400           SRT-L-QTY-INVOICED * WS-LIN-UNIT-PRICE
041500        COMPUTE WS-LINE-TAX ROUNDED =
041600           WS-LINE-AMOUNT * WS-LIN-TAX-RATE
041700        PERFORM 220-SEARCH-PRODUCT THRU 220-EXIT
041800     END-IF.
041900     ADD WS-LINE-AMOUNT TO WS-INV-SUBTOTAL.
042000     ADD WS-LINE-TAX TO WS-INV-TAX.
042100     IF WS-LINE-COUNT-ON-PAGE >= 50
042200        PERFORM 955-HEADINGS THRU 955-EXIT
042300     END-IF.
042400     MOVE SPACES TO DL-ITEM-DETAIL.
042500     MOVE WS-LIN-PRODUCT-NAME TO DL-IT-PROD-NAME.                 MTW1508 
042600     MOVE SRT-L-QTY-INVOICED TO DL-IT-QTY-INVOICED.
042700     MOVE WS-LIN-UNIT-PRICE TO DL-IT-UNIT-PRICE.
042800     MOVE WS-LINE-AMOUNT TO DL-IT-AMOUNT.
042900     MOVE WS-LIN-TAX-RATE TO DL-IT-TAX-RATE.
043000     MOVE WS-LINE-TAX TO DL-IT-LINE-TAX.
043100     MOVE DL-ITEM-DETAIL TO DISPLAY-LINE.
043200     PERFORM 950-WRITE-OUTPUT-REC THRU 950-EXIT.
043300
043400 343-EXIT.
043500     EXIT.
043600
043700 400-PRSS-INVOICE-BREAK.
043800
043900     COMPUTE WS-INV-GRAND-TOTAL = WS-INV-SUBTOTAL + WS-INV-TAX.
044000     MOVE SPACES TO TL-INVOICE-TOTAL.
044100     MOVE WS-INV-SUBTOTAL TO TL-IT-SUBTOTAL.
044200     MOVE WS-INV-TAX TO TL-IT-TAX.
044300     MOVE WS-INV-GRAND-TOTAL TO TL-IT-GRAND-TOTAL.
044400     MOVE TL-INVOICE-TOTAL TO DISPLAY-LINE.
044500     PERFORM 950-WRITE-OUTPUT-REC THRU 950-EXIT.
044600     ADD WS-INV-SUBTOTAL TO WS-RPT-SUBTOTAL.
044700     ADD WS-INV-TAX TO WS-RPT-TAX.
044800     ADD WS-INV-GRAND-TOTAL TO WS-RPT-GRAND-TOTAL.
044900
045000 400-EXIT.
045100     EXIT.
045200
045300 500-PRSS-GRAND-TOTALS.
045400
045500     MOVE SPACES TO GTL-REPORT-TOTALS.
045600     MOVE WS-INVOICE-COUNT TO GTL-INVOICE-COUNT.
045700     MOVE WS-RPT-SUBTOTAL TO GTL-SUBTOTAL.
045800     MOVE WS-RPT-TAX TO GTL-TAX.
045900     MOVE WS-RPT-GRAND-TOTAL TO GTL-GRAND-TOTAL.
046000     MOVE GTL-REPORT-TOTALS TO DISPLAY-LINE.
046100     PERFORM 950-WRITE-OUTPUT-REC THRU 950-EXIT.
046200
046300 500-EXIT.
046400     EXIT.
046500
046600 218-SEARCH-CUSTOMER.
046700
046800     MOVE 'UNKNOWN' TO WS-HOLD-CUST-NAME.
046900     SET WS-CUST-IDX TO 1.
047000     SEARCH WS-CUST-ENTRY
047100        AT END CONTINUE
047200        WHEN WS-CT-ID (WS-CUST-IDX) = WS-HOLD-CUST-ID
047300           MOVE WS-CT-NAME (WS-CUST-IDX) TO WS-HOLD-CUST-NAME
047400     END-SEARCH.
047500
047600 218-EXIT.
047700     EXIT.
047800
047900 220-SEARCH-PRODUCT.
048000
048100     MOVE 'UNKNOWN' TO WS-LIN-PRODUCT-NAME.
048200     SET WS-PROD-IDX TO 1.
048300     SEARCH WS-PROD-ENTRY
048400        AT END CONTINUE
048500        WHEN WS-PT-ID (WS-PROD-IDX) = WS-LIN-PRODUCT-ID
048600           MOVE WS-PT-NAME (WS-PROD-IDX) TO WS-LIN-PRODUCT-NAME
048700     END-SEARCH.
048800
048900 220-EXIT.
049000     EXIT.
049100
049200 221-SEARCH-ORDER-LINE.
049300
049400     MOVE 'NO ' TO WS-LIN-NOT-FOUND-SW.
049500     MOVE ZERO TO WS-LIN-PRODUCT-ID WS-LIN-UNIT-PRICE
049600                  WS-LIN-TAX-RATE.
049700     MOVE 'UNKNOWN' TO WS-LIN-PRODUCT-NAME.
049800     SET WS-SOL-IDX TO 1.
049900     SEARCH WS-SOL-ENTRY
050000        AT END MOVE 'YES' TO WS-LIN-NOT-FOUND-SW
050100        WHEN WS-SOLT-ID (WS-SOL-IDX) = WS-LIN-SO-ITEM-ID
050200           MOVE WS-SOLT-PRODUCT-ID (WS-SOL-IDX)
050300              TO WS-LIN-PRODUCT-ID
050400           MOVE WS-SOLT-PRICE (WS-SOL-IDX) TO WS-LIN-UNIT-PRICE
050500           MOVE WS-SOLT-TAX-RATE (WS-SOL-IDX)
050600              TO WS-LIN-TAX-RATE
050700     END-SEARCH.
050800
050900 221-EXIT.
051000     EXIT.
051100
051200 600-LOAD-REF-TABLES.
051300
051400     ACCEPT WS-ACCEPT-DATE FROM DATE.
051500     IF WS-ACCEPT-YY < 50
051600        COMPUTE WS-RUN-CCYY = 2000 + WS-ACCEPT-YY                 DAS9812 
051700     ELSE
051800        COMPUTE WS-RUN-CCYY = 1900 + WS-ACCEPT-YY                 DAS9812 
051900     END-IF.
052000     STRING WS-ACCEPT-MM '/' WS-ACCEPT-DD '/' WS-RUN-CCYY
052100         DELIMITED BY SIZE INTO WS-RUN-DATE-HDG.
052200     OPEN INPUT CUST-FILE.
052300     PERFORM 610-LOAD-ONE-CUST THRU 610-EXIT
052400        UNTIL WS-CUST-STATUS = '10'.
052500     CLOSE CUST-FILE.
052600     OPEN INPUT PROD-FILE.
052700     PERFORM 620-LOAD-ONE-PROD THRU 620-EXIT
052800        UNTIL WS-PROD-STATUS = '10'.
052900     CLOSE PROD-FILE.
053000     OPEN INPUT SO-LIN-FILE.
053100     PERFORM 630-LOAD-ONE-SOL THRU 630-EXIT
053200        UNTIL WS-SOLIN-STATUS = '10'.
053300     CLOSE SO-LIN-FILE.
053400
053500 600-EXIT.
053600     EXIT.
053700
053800 610-LOAD-ONE-CUST.
053900
054000     READ CUST-FILE.
054100     IF WS-CUST-STATUS = '00'
054200        ADD 1 TO WS-CUST-MAX
054300        SET WS-CUST-IDX TO WS-CUST-MAX
054400        MOVE CUST-ID TO WS-CT-ID (WS-CUST-IDX)
054500        MOVE CUST-NAME TO WS-CT-NAME (WS-CUST-IDX)
054600     END-IF.
054700
054800 610-EXIT.
054900     EXIT.
055000
055100 620-LOAD-ONE-PROD.
055200
055300     READ PROD-FILE.
055400     IF WS-PROD-STATUS = '00'
055500        ADD 1 TO WS-PROD-MAX
055600        SET WS-PROD-IDX TO WS-PROD-MAX
055700        MOVE PROD-ID TO WS-PT-ID (WS-PROD-IDX)
055800        MOVE PROD-NAME TO WS-PT-NAME (WS-PROD-IDX)                MTW1508 
055900     END-IF.
056000
056100 620-EXIT.
056200     EXIT.
056300
056400 630-LOAD-ONE-SOL.
056500
056600     READ SO-LIN-FILE.
056700     IF WS-SOLIN-STATUS = '00'
056800        ADD 1 TO WS-SOL-MAX
056900        SET WS-SOL-IDX TO WS-SOL-MAX
057000        MOVE SOI-ID TO WS-SOLT-ID (WS-SOL-IDX)
057100        MOVE SOI-PRODUCT-ID TO WS-SOLT-PRODUCT-ID (WS-SOL-IDX)
057200        MOVE SOI-PRICE TO WS-SOLT-PRICE (WS-SOL-IDX)
057300        MOVE SOI-TAX-RATE TO WS-SOLT-TAX-RATE (WS-SOL-IDX)
057400     END-IF.
057500
057600 630-EXIT.
057700     EXIT.
057800
057900 850-FORMAT-DATES-FOR-PRINT.
058000
058100     MOVE SPACES TO WS-HDR-DATE-HDG.
058200     STRING WS-HOLD-INV-DATE (5:2) '/'
058300             WS-HOLD-INV-DATE (7:2) '/'
058400             WS-HOLD-INV-DATE (1:4)
058500         DELIMITED BY SIZE INTO WS-HDR-DATE-HDG.
058600     MOVE SPACES TO WS-DUE-DATE-HDG.
058700     STRING WS-HOLD-DUE-DATE (5:2) '/'
058800             WS-HOLD-DUE-DATE (7:2) '/'
058900             WS-HOLD-DUE-DATE (1:4)
059000         DELIMITED BY SIZE INTO WS-DUE-DATE-HDG.
059100
059200 850-EXIT.
059300     EXIT.
059400
059500 900-RETURN-SRTD-REC.
059600
059700     RETURN SORT-WORK-FILE
059800        AT END MOVE 'YES' TO WS-SORT-EOF-SW.
059900
060000 900-EXIT.
060100     EXIT.
060200
060300 950-WRITE-OUTPUT-REC.
060400
060500     WRITE REG-RPT-RECORD FROM DISPLAY-LINE AFTER 1.
060600     ADD 1 TO WS-LINE-COUNT-ON-PAGE.
060700
060800 950-EXIT.
060900     EXIT.
061000
061100 955-HEADINGS.
061200
061300     ADD 1 TO WS-PAGE-COUNT.
061400     MOVE ZERO TO WS-LINE-COUNT-ON-PAGE.
061500     MOVE WS-RUN-DATE-HDG TO HL1-RUN-DATE.
061600     MOVE WS-PAGE-COUNT TO HL1-PAGE-NO.
061700     MOVE HL-HEADER-1 TO DISPLAY-LINE.
061800     WRITE REG-RPT-RECORD FROM DISPLAY-LINE AFTER PAGE.
061900     MOVE HL-HEADER-2 TO DISPLAY-LINE.
062000     WRITE REG-RPT-RECORD FROM DISPLAY-LINE AFTER 2.
062100
062200 955-EXIT.
062300     EXIT.
