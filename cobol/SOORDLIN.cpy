000100******************************************************************
000200*    SOORDLIN  --  SALES ORDER LINE RECORD (SO-ITEM)             *
000300*    SALES ORDER PROCESSING SYSTEM                               *
000400*                                                                *
000500*    ONE RECORD PER LINE ITEM ON A SALES ORDER.  SOI-PRICE IS    *
000600*    THE PRICE ACTUALLY AGREED FOR THIS ORDER AND DOES NOT       *
000700*    CHANGE IF SOPRDMST IS REPRICED LATER.  KEYED AND SEQUENCED  *
000800*    BY SOI-ID ASCENDING; SOI-SO-ID IS THE PARENT ORDER.         *
000900*------------------------------------------------------------------
001000* CHANGE LOG
001100*   2006-04-02  RLH  INITIAL VERSION FOR SALES ORDER CONVERSION
001200******************************************************************
001300 01  SALES-ORDER-LINE-REC.
001400     05  SOI-ID                        PIC 9(7).
001500     05  SOI-SO-ID                     PIC 9(7).
001600     05  SOI-PRODUCT-ID                PIC 9(7).
001700     05  SOI-QUANTITY                  PIC 9(7).
001800     05  SOI-PRICE                     PIC S9(8)V99.
001900     05  SOI-TAX-RATE                  PIC 9V9(4).
