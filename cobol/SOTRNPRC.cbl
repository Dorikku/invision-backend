000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SOTRNPRC.
000300 AUTHOR.        R L HAAS.
000400 INSTALLATION.  IDZCLASS DATA PROCESSING - ORDER ENTRY GROUP.
000500 DATE-WRITTEN.  03-22-88.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800******************************************************************
000900*  SOTRNPRC  --  DAILY SALES ORDER TRANSACTION PROCESSOR         *
001000*                                                                *
001100*  READS THE DAILY TRANSACTION FILE (SOTRNREC LAYOUT) AND        *
001200*  APPLIES THREE KINDS OF REQUESTS AGAINST THE SALES ORDER       *
001300*  MASTER FILES -                                                *
001400*     O/L  NEW SALES ORDER (HEADER FOLLOWED BY ITS LINES)        *
001500*     I/J  INVOICE AGAINST AN EXISTING ORDER                     *
001600*     S/K  SHIPMENT AGAINST AN EXISTING ORDER                    *
001700*  A HEADER TRANSACTION IS ALWAYS IMMEDIATELY FOLLOWED BY ITS    *
001800*  OWN LINE TRANSACTIONS UNTIL THE NEXT HEADER OR EOF; THE       *
001900*  GROUP IS HELD IN A WORK TABLE AND NOT COMMITTED TO THE        *
002000*  MASTER FILES UNTIL THE GROUP IS COMPLETE AND HAS PASSED ALL   *
002100*  EDITS (SEE 190-FLUSH-PENDING-GROUP).                          *
002200*                                                                *
002300*  THE SALES ORDER HEADER AND LINE FILES ARE SMALL ENOUGH TO     *
002400*  HOLD IN A WORKING-STORAGE TABLE FOR THE LIFE OF THE RUN; THE  *
002500*  OLD MASTER IS LOADED AT 900-OPEN-AND-LOAD-FILES AND THE       *
002600*  TABLE (OLD ENTRIES PLUS ANY ADDED BY THIS RUN, STATUSES       *
002700*  ROLLED UP IN PLACE) IS WRITTEN BACK OUT AT                    *
002800*  950-REWRITE-ORDER-FILES.  CURRENT SHOP VOLUME IS WELL UNDER   *
002900*  THE 500 ORDER / 2000 LINE TABLE LIMITS BELOW - SEE RLH IF     *
003000*  THOSE ARE EVER HIT.                                           *
003100*                                                                *
003200*  INVOICE AND SHIPMENT HEADERS/LINES ARE APPEND-ONLY AND ARE    *
003300*  WRITTEN DIRECTLY TO THEIR FILES (EXTEND) AS EACH GROUP        *
003400*  CLOSES OUT; THE CUMULATIVE QUANTITY ALREADY INVOICED OR       *
003500*  SHIPPED AGAINST AN ORDER LINE IS OBTAINED BY CALLING THE      *
003600*  SHARED SOFQSUB ROUTINE, WHICH SCANS THE APPROPRIATE DETAIL    *
003700*  FILE.  SOFQSUB IS ONLY CALLED WHILE THIS PROGRAM IS NOT       *
003800*  ITSELF HOLDING THAT FILE OPEN FOR EXTEND.                     *
003900*------------------------------------------------------------------
004000* CHANGE LOG
004100*   1988-03-22  RLH  INITIAL VERSION FOR SALES ORDER CONVERSION
004200*   1990-07-09  RLH  ADDED SHIPMENT TRANSACTION HANDLING (TYPES
004300*                    S AND K) - PREVIOUSLY ORDERS/INVOICES ONLY
004400*   1994-02-14  JPK  PARTIAL-FULFILMENT CHECK NOW REJECTS THE
004500*                    WHOLE GROUP, NOT JUST THE OFFENDING LINE,
004600*                    PER NEW ORDER DESK PROCEDURE
004700*   1998-11-30  DAS  Y2K: RUN DATE CENTURY WINDOWING ADDED -
004800*                    SEE 905-DERIVE-RUN-CCYY.  2-DIGIT YEAR FROM
004900*                    ACCEPT FROM DATE NO LONGER SAFE FOR DOCUMENT
005000*                    NUMBER YEAR STAMPING PAST 1999.
005100*   2003-05-19  MTW  RAISED LINE TABLE LIMIT 500 TO 2000 - ORDER
005200*                    DESK HIT MAX-EXCEEDED ON A LARGE CONTRACT
005300*                    ORDER (REQUEST 40217)
005400*   2009-01-19  JPK  SPLIT PAYMENT-STATUS OUT OF INVOICE-STATUS
005500*                    ON THE ORDER HEADER (SEE SOORDHDR CHANGES)
005600******************************************************************
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SOURCE-COMPUTER.  IBM-390.
006000 OBJECT-COMPUTER.  IBM-390.
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM.
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT TRAN-FILE ASSIGN TO UT-S-SOTRANS
006600         ACCESS MODE IS SEQUENTIAL
006700         FILE STATUS IS WS-TRAN-STATUS.
006800
006900     SELECT SO-HDR-FILE ASSIGN TO UT-S-SOORDHDR
007000         ACCESS MODE IS SEQUENTIAL
007100         FILE STATUS IS WS-SOHDR-STATUS.
007200
007300     SELECT SO-LIN-FILE ASSIGN TO UT-S-SOORDLIN
007400         ACCESS MODE IS SEQUENTIAL
007500         FILE STATUS IS WS-SOLIN-STATUS.
007600
007700     SELECT INV-HDR-FILE ASSIGN TO UT-S-SOINVHDR
007800         ACCESS MODE IS SEQUENTIAL
007900         FILE STATUS IS WS-INVHDR-STATUS.
008000
008100     SELECT INV-LIN-FILE ASSIGN TO UT-S-SOINVLIN
008200         ACCESS MODE IS SEQUENTIAL
008300         FILE STATUS IS WS-INVLIN-STATUS.
008400
008500     SELECT SHP-HDR-FILE ASSIGN TO UT-S-SOSHPHDR
008600         ACCESS MODE IS SEQUENTIAL
008700         FILE STATUS IS WS-SHPHDR-STATUS.
008800
008900     SELECT SHP-LIN-FILE ASSIGN TO UT-S-SOSHPLIN
009000         ACCESS MODE IS SEQUENTIAL
009100         FILE STATUS IS WS-SHPLIN-STATUS.
009200
009300     SELECT EDIT-RPT-FILE ASSIGN TO UT-S-SOTRNRPT
009400         FILE STATUS IS WS-EDITRPT-STATUS.
009500******************************************************************
009600 DATA DIVISION.
009700 FILE SECTION.
009800
009900 FD  TRAN-FILE
010000     RECORDING MODE IS F.
010100     COPY SOTRNREC.
010200
010300 FD  SO-HDR-FILE
010400     RECORDING MODE IS F.
010500     COPY SOORDHDR.
010600
010700 FD  SO-LIN-FILE
010800     RECORDING MODE IS F.
010900     COPY SOORDLIN.
011000
011100 FD  INV-HDR-FILE
011200     RECORDING MODE IS F.
011300     COPY SOINVHDR.
011400
011500 FD  INV-LIN-FILE
011600     RECORDING MODE IS F.
011700     COPY SOINVLIN.
011800
011900 FD  SHP-HDR-FILE
012000     RECORDING MODE IS F.
012100     COPY SOSHPHDR.
012200
012300 FD  SHP-LIN-FILE
012400     RECORDING MODE IS F.
012500     COPY SOSHPLIN.
012600
012700 FD  EDIT-RPT-FILE
012800     RECORDING MODE IS F.
012900 01  EDIT-RPT-RECORD             PIC X(132).
013000******************************************************************
013100 WORKING-STORAGE SECTION.
013200******************************************************************
013300 01  WS-FILE-STATUSES.
013400     05  WS-TRAN-STATUS          PIC X(02)  VALUE SPACES.
013500     05  WS-SOHDR-STATUS         PIC X(02)  VALUE SPACES.
013600     05  WS-SOLIN-STATUS         PIC X(02)  VALUE SPACES.
013700     05  WS-INVHDR-STATUS        PIC X(02)  VALUE SPACES.
013800     05  WS-INVLIN-STATUS        PIC X(02)  VALUE SPACES.
013900     05  WS-SHPHDR-STATUS        PIC X(02)  VALUE SPACES.
014000     05  WS-SHPLIN-STATUS        PIC X(02)  VALUE SPACES.
014100     05  WS-EDITRPT-STATUS       PIC X(02)  VALUE SPACES.
014200
014300 01  WS-SWITCHES.
014400     05  WS-TRAN-EOF-SW          PIC X(03)  VALUE 'NO '.
014500         88  TRAN-FILE-EOF                  VALUE 'YES'.
014600     05  WS-GROUP-REJECTED-SW    PIC X(03)  VALUE 'NO '.
014700         88  GROUP-REJECTED                 VALUE 'YES'.
014800     05  WS-ORDER-FOUND-SW       PIC X(03)  VALUE 'NO '.
014900         88  ORDER-FOUND                    VALUE 'YES'.
015000     05  WS-LINE-FOUND-SW        PIC X(03)  VALUE 'NO '.
015100         88  LINE-FOUND                     VALUE 'YES'.
015200     05  WS-CURR-GROUP-TYPE      PIC X(01)  VALUE SPACE.
015300
015400 01  WS-RUN-DATE-FIELDS.
015500     05  WS-ACCEPT-DATE.
015600         10  WS-ACCEPT-YY        PIC 9(02).
015700         10  WS-ACCEPT-MM        PIC 9(02).
015800         10  WS-ACCEPT-DD        PIC 9(02).
015900     05  WS-RUN-CCYY             PIC 9(04).
016000     05  WS-RUN-CCYYMMDD         PIC 9(08).
016100     05  WS-RUN-CCYYMMDD-R  REDEFINES  WS-RUN-CCYYMMDD.
016200         10  WS-RUN-CCYY-R       PIC 9(04).
016300         10  WS-RUN-MMDD-R       PIC 9(04).
016400
016500 01  WS-PEND-MAX-VALUES.
016600     05  WS-PEND-MAX             PIC 9(03)  COMP  VALUE 100.
016700     05  WS-SOH-MAX              PIC 9(04)  COMP  VALUE 500.
016800     05  WS-SOL-MAX              PIC 9(05)  COMP  VALUE 2000.
016900
017000 01  WS-COUNTERS.
017100     05  WS-PEND-COUNT           PIC 9(03)  COMP  VALUE ZERO.
017200     05  WS-SUB                  PIC 9(03)  COMP  VALUE ZERO.
017300     05  WS-SO-HDR-COUNT         PIC 9(04)  COMP  VALUE ZERO.
017400     05  WS-SO-LIN-COUNT         PIC 9(05)  COMP  VALUE ZERO.
017500     05  WS-TRAN-READ-CTR        PIC 9(07)  COMP  VALUE ZERO.
017600     05  WS-TRAN-ERROR-CTR       PIC 9(07)  COMP  VALUE ZERO.
017700     05  WS-ORDERS-CREATED-CTR   PIC 9(07)  COMP  VALUE ZERO.
017800     05  WS-INVOICES-CREATED-CTR PIC 9(07)  COMP  VALUE ZERO.
017900     05  WS-SHIPMENTS-CREATED-CTR PIC 9(07) COMP  VALUE ZERO.
018000
018100 01  WS-NEXT-KEY-VALUES.
018200     05  WS-NEXT-SO-ID           PIC 9(07)  VALUE ZERO.
018300     05  WS-NEXT-SOI-ID          PIC 9(07)  VALUE ZERO.
018400     05  WS-NEXT-INV-ID          PIC 9(07)  VALUE ZERO.
018500     05  WS-NEXT-IVI-ID          PIC 9(07)  VALUE ZERO.
018600     05  WS-NEXT-SHP-ID          PIC 9(07)  VALUE ZERO.
018700     05  WS-NEXT-SHI-ID          PIC 9(07)  VALUE ZERO.
018800     05  WS-NEXT-SO-SEQ          PIC 9(03)  VALUE ZERO.
018900     05  WS-NEXT-INV-SEQ         PIC 9(03)  VALUE ZERO.
019000     05  WS-NEW-SO-NUMBER        PIC X(11)  VALUE SPACES.
019100     05  WS-NEW-INV-NUMBER       PIC X(12)  VALUE SPACES.
019150     05  WS-STR-PTR              PIC 9(04)  COMP VALUE ZERO.
019200
019300 01  WS-SO-NUMBER-SCAN-FIELDS.
019400     05  WS-SCAN-NUMBER-CCYY     PIC X(04).
019500     05  WS-SCAN-NUMBER-SEQ      PIC X(03).
019600     05  WS-SCAN-NUMBER-SEQ-N REDEFINES WS-SCAN-NUMBER-SEQ
019700                                 PIC 9(03).
019800
019900 01  WS-HOLD-GROUP-FIELDS.
020000     05  WS-HOLD-CUST-ID         PIC 9(07)  VALUE ZERO.
020100     05  WS-HOLD-SP-ID           PIC 9(07)  VALUE ZERO.
020200     05  WS-HOLD-ORDER-DATE      PIC 9(08)  VALUE ZERO.
020210     05  WS-HOLD-ORDER-DATE-R  REDEFINES  WS-HOLD-ORDER-DATE.
020220         10  WS-HOLD-ORD-CCYY        PIC 9(04).
020230         10  WS-HOLD-ORD-MM          PIC 9(02).
020240         10  WS-HOLD-ORD-DD          PIC 9(02).
020300     05  WS-HOLD-NOTES           PIC X(60)  VALUE SPACES.
020400     05  WS-HOLD-SO-ID           PIC 9(07)  VALUE ZERO.
020500     05  WS-HOLD-SO-IDX          PIC 9(04)  COMP VALUE ZERO.
020600     05  WS-HOLD-DUE-DATE        PIC 9(08)  VALUE ZERO.
020700     05  WS-HOLD-DOC-DATE        PIC 9(08)  VALUE ZERO.
020800     05  WS-HOLD-CARRIER         PIC X(20)  VALUE SPACES.
020900     05  WS-HOLD-TRACKER         PIC X(25)  VALUE SPACES.
021000     05  WS-HOLD-DATE-DELIVERED  PIC 9(08)  VALUE ZERO.
021050     05  WS-HOLD-SHP-ID-CREATED  PIC 9(07)  VALUE ZERO.
021100
021200 01  WS-PENDING-LINE-TABLE.
021300     05  WS-PEND-ENTRY OCCURS 100 TIMES
021400                       INDEXED BY WS-PEND-IDX.
021500         10  WS-PEND-REF-ID      PIC 9(07).
021600         10  WS-PEND-QTY         PIC 9(07).
021700         10  WS-PEND-PRICE       PIC S9(08)V99.
021800         10  WS-PEND-TAX-RATE    PIC 9V9(04).
021900
022000 01  WS-SO-HDR-TABLE.
022100     05  WS-SOH-ENTRY OCCURS 500 TIMES
022200                      ASCENDING KEY IS WS-SOH-ID
022300                      INDEXED BY WS-SOH-IDX.
022400         10  WS-SOH-ID           PIC 9(07).
022500         10  WS-SOH-NUMBER       PIC X(11).
022600         10  WS-SOH-QUOTATION-ID PIC 9(07).
022700         10  WS-SOH-CUST-ID      PIC 9(07).
022800         10  WS-SOH-SP-ID        PIC 9(07).
022900         10  WS-SOH-DATE         PIC 9(08).
023000         10  WS-SOH-INV-STATUS   PIC X(01).
023100         10  WS-SOH-PAY-STATUS   PIC X(01).
023200         10  WS-SOH-SHP-STATUS   PIC X(01).
023300         10  WS-SOH-NOTES        PIC X(60).
023400
023500 01  WS-SO-LIN-TABLE.
023600     05  WS-SOL-ENTRY OCCURS 2000 TIMES
023700                      ASCENDING KEY IS WS-SOL-ID
023800                      INDEXED BY WS-SOL-IDX.
023900         10  WS-SOL-ID           PIC 9(07).
024000         10  WS-SOL-SO-ID        PIC 9(07).
024100         10  WS-SOL-PRODUCT-ID   PIC 9(07).
024200         10  WS-SOL-QUANTITY     PIC 9(07).
024300         10  WS-SOL-PRICE        PIC S9(08)V99.
024400         10  WS-SOL-TAX-RATE     PIC 9V9(04).
024500
024600 01  WS-MONEY-ACCUMULATORS.
024700     05  WS-LINE-TOTAL           PIC S9(08)V99 VALUE ZERO.
024800     05  WS-LINE-TAX             PIC S9(08)V99 VALUE ZERO.
024900     05  WS-DOC-SUBTOTAL         PIC S9(08)V99 VALUE ZERO.
025000     05  WS-DOC-TAX-TOTAL        PIC S9(08)V99 VALUE ZERO.
025100     05  WS-DOC-GRAND-TOTAL      PIC S9(08)V99 VALUE ZERO.
025200
025300 01  WS-FULFILMENT-FIELDS.
025400     05  WS-PRIOR-QTY            PIC 9(07)  VALUE ZERO.
025500     05  WS-LINE-FULL-COUNT      PIC 9(05)  COMP VALUE ZERO.
025600     05  WS-LINE-PART-COUNT      PIC 9(05)  COMP VALUE ZERO.
025700     05  WS-LINE-NONE-COUNT      PIC 9(05)  COMP VALUE ZERO.
025800
025900 01  SOFQSUB-LINKAGE-FIELDS.
026000     05  LK-FILE-TYPE            PIC X(01).
026100         88  LK-SCAN-INVOICE-LINES   VALUE 'I'.
026200         88  LK-SCAN-SHIPMENT-LINES  VALUE 'S'.
026300     05  LK-SO-ITEM-ID           PIC 9(07).
026400     05  LK-QTY-TOTAL            PIC 9(07).
026500
026600 01  EDIT-RPT-LINES.
026700     05  ERL-MSG-LINE.
026800         10  FILLER              PIC X(02)  VALUE SPACES.
026900         10  ERL-TEXT            PIC X(100) VALUE SPACES.
027000         10  FILLER              PIC X(30)  VALUE SPACES.
027100     05  ERL-HEADING.
027200         10  FILLER              PIC X(30)
027300                  VALUE 'SALES ORDER TRANSACTION RUN LOG'.
027400         10  FILLER              PIC X(102) VALUE SPACES.
027500     05  ERL-SPACES              PIC X(132) VALUE SPACES.
027600
027700******************************************************************
027800 PROCEDURE DIVISION.
027900******************************************************************
028000
028100 000-MAIN-PROCESS SECTION.
028200
028300     PERFORM 900-OPEN-AND-LOAD-FILES THRU 900-EXIT.
028400     PERFORM 100-PROCESS-ONE-TRANSACTION THRU 100-EXIT
028500         UNTIL TRAN-FILE-EOF.
028600     PERFORM 190-FLUSH-PENDING-GROUP THRU 190-EXIT.
028700     PERFORM 950-REWRITE-ORDER-FILES THRU 950-EXIT.
028800     PERFORM 970-LOG-RUN-TOTALS THRU 970-EXIT.
028900     PERFORM 960-CLOSE-FILES THRU 960-EXIT.
029000     MOVE ZERO TO RETURN-CODE.
029100     GOBACK.
029200
029300 100-PROCESS-ONE-TRANSACTION.
029400
029500     PERFORM 700-READ-TRAN-FILE THRU 700-EXIT.
029600     IF NOT TRAN-FILE-EOF
029700        EVALUATE TRUE
029800           WHEN TRAN-IS-ORDER-HDR
029900              PERFORM 200-START-ORDER-GROUP THRU 200-EXIT
030000           WHEN TRAN-IS-ORDER-LINE
030100              PERFORM 220-BUFFER-ORDER-LINE THRU 220-EXIT
030200           WHEN TRAN-IS-INVOICE-HDR
030300              PERFORM 300-START-INVOICE-GROUP THRU 300-EXIT
030400           WHEN TRAN-IS-INVOICE-LINE
030500              PERFORM 320-BUFFER-INVOICE-LINE THRU 320-EXIT
030600           WHEN TRAN-IS-SHIPMENT-HDR
030700              PERFORM 400-START-SHIPMENT-GROUP THRU 400-EXIT
030800           WHEN TRAN-IS-SHIPMENT-LINE
030900              PERFORM 420-BUFFER-SHIPMENT-LINE THRU 420-EXIT
031000           WHEN OTHER
031100              PERFORM 810-LOG-BAD-TRAN-TYPE THRU 810-EXIT
031200        END-EVALUATE
031300     END-IF.
031400
031500 100-EXIT.
031600     EXIT.
031700
031800 190-FLUSH-PENDING-GROUP.
031900
032000     EVALUATE WS-CURR-GROUP-TYPE
032100        WHEN 'O'
032200           PERFORM 290-FINISH-ORDER-GROUP THRU 290-EXIT
032300        WHEN 'I'
032400           PERFORM 390-FINISH-INVOICE-GROUP THRU 390-EXIT
032500        WHEN 'S'
032600           PERFORM 490-FINISH-SHIPMENT-GROUP THRU 490-EXIT
032700        WHEN OTHER
032800           CONTINUE
032900     END-EVALUATE.
033000     MOVE SPACE TO WS-CURR-GROUP-TYPE.
033100
033200 190-EXIT.
033300     EXIT.
033400
033500******************************************************************
033600*    SALES-ORDER CREATION  (TRAN TYPES O / L)
033700******************************************************************
033800
034000 200-START-ORDER-GROUP.
034100
034200     PERFORM 190-FLUSH-PENDING-GROUP THRU 190-EXIT.
034300     MOVE 'O'            TO WS-CURR-GROUP-TYPE.
034400     MOVE ZERO           TO WS-PEND-COUNT.
034500     MOVE 'NO '          TO WS-GROUP-REJECTED-SW.
034600     MOVE TRN-OH-CUSTOMER-ID      TO WS-HOLD-CUST-ID.
034700     MOVE TRN-OH-SALES-PERSON-ID  TO WS-HOLD-SP-ID.
034800     MOVE TRN-OH-ORDER-DATE       TO WS-HOLD-ORDER-DATE.
034900     MOVE TRN-OH-NOTES            TO WS-HOLD-NOTES.
035000
035100 200-EXIT.
035200     EXIT.
035300
035400 220-BUFFER-ORDER-LINE.
035500
035600     IF WS-CURR-GROUP-TYPE NOT = 'O'
035700        PERFORM 810-LOG-BAD-TRAN-TYPE THRU 810-EXIT
035800     ELSE
035900        IF WS-PEND-COUNT >= WS-PEND-MAX
036000           PERFORM 815-LOG-TABLE-FULL THRU 815-EXIT
036100        ELSE
036200           ADD 1 TO WS-PEND-COUNT
036300           SET WS-PEND-IDX TO WS-PEND-COUNT
036400           MOVE TRN-OL-PRODUCT-ID TO WS-PEND-REF-ID (WS-PEND-IDX)
036500           MOVE TRN-OL-QUANTITY   TO WS-PEND-QTY    (WS-PEND-IDX)
036600           MOVE TRN-OL-PRICE      TO WS-PEND-PRICE  (WS-PEND-IDX)
036700           MOVE TRN-OL-TAX-RATE   TO WS-PEND-TAX-RATE (WS-PEND-IDX)
036800        END-IF
036900     END-IF.
037000
037100 220-EXIT.
037200     EXIT.
037300
037400 290-FINISH-ORDER-GROUP.
037500
037600     IF WS-SO-HDR-COUNT >= WS-SOH-MAX
037700        PERFORM 815-LOG-TABLE-FULL THRU 815-EXIT
037800     ELSE
037900        PERFORM 210-NEXT-SO-NUMBER THRU 210-EXIT
038000        ADD 1 TO WS-SO-HDR-COUNT
038100        SET WS-SOH-IDX TO WS-SO-HDR-COUNT
038200        MOVE WS-NEXT-SO-ID      TO WS-SOH-ID      (WS-SOH-IDX)
038300        MOVE WS-NEW-SO-NUMBER   TO WS-SOH-NUMBER  (WS-SOH-IDX)
038400        MOVE ZERO               TO WS-SOH-QUOTATION-ID (WS-SOH-IDX)
038500        MOVE WS-HOLD-CUST-ID    TO WS-SOH-CUST-ID (WS-SOH-IDX)
038600        MOVE WS-HOLD-SP-ID      TO WS-SOH-SP-ID   (WS-SOH-IDX)
038700        MOVE WS-HOLD-ORDER-DATE TO WS-SOH-DATE    (WS-SOH-IDX)
038800        MOVE 'N'                TO WS-SOH-INV-STATUS (WS-SOH-IDX)
038900        MOVE 'U'                TO WS-SOH-PAY-STATUS (WS-SOH-IDX)
039000        MOVE 'N'                TO WS-SOH-SHP-STATUS (WS-SOH-IDX)
039100        MOVE WS-HOLD-NOTES      TO WS-SOH-NOTES   (WS-SOH-IDX)
039200        MOVE ZERO TO WS-DOC-SUBTOTAL WS-DOC-TAX-TOTAL
039300                     WS-DOC-GRAND-TOTAL
039400        PERFORM 292-ADD-ONE-ORDER-LINE THRU 292-EXIT
039500           VARYING WS-SUB FROM 1 BY 1
039600           UNTIL WS-SUB > WS-PEND-COUNT
039700        COMPUTE WS-DOC-GRAND-TOTAL =
039800           WS-DOC-SUBTOTAL + WS-DOC-TAX-TOTAL
039900        ADD 1 TO WS-ORDERS-CREATED-CTR
040000        ADD 1 TO WS-NEXT-SO-ID
040100        PERFORM 296-LOG-ORDER-CREATED THRU 296-EXIT
040200     END-IF.
040300
040400 290-EXIT.
040500     EXIT.
040600
040700 292-ADD-ONE-ORDER-LINE.
040800
040900     IF WS-SO-LIN-COUNT >= WS-SOL-MAX
041000        PERFORM 815-LOG-TABLE-FULL THRU 815-EXIT
041100     ELSE
041200        ADD 1 TO WS-SO-LIN-COUNT
041300        SET WS-SOL-IDX TO WS-SO-LIN-COUNT
041400        MOVE WS-NEXT-SOI-ID           TO WS-SOL-ID  (WS-SOL-IDX)
041500        MOVE WS-NEXT-SO-ID            TO WS-SOL-SO-ID (WS-SOL-IDX)
041600        MOVE WS-PEND-REF-ID (WS-SUB)  TO WS-SOL-PRODUCT-ID
041700                                         (WS-SOL-IDX)
041800        MOVE WS-PEND-QTY (WS-SUB)     TO WS-SOL-QUANTITY
041900                                         (WS-SOL-IDX)
042000        MOVE WS-PEND-PRICE (WS-SUB)   TO WS-SOL-PRICE (WS-SOL-IDX)
042100        MOVE WS-PEND-TAX-RATE (WS-SUB) TO WS-SOL-TAX-RATE
042200                                          (WS-SOL-IDX)
042300        COMPUTE WS-LINE-TOTAL ROUNDED =
042400           WS-PEND-QTY (WS-SUB) * WS-PEND-PRICE (WS-SUB)
042500        COMPUTE WS-LINE-TAX ROUNDED =
042600           WS-LINE-TOTAL * WS-PEND-TAX-RATE (WS-SUB)
042700        ADD WS-LINE-TOTAL TO WS-DOC-SUBTOTAL
042800        ADD WS-LINE-TAX   TO WS-DOC-TAX-TOTAL
042900        ADD 1 TO WS-NEXT-SOI-ID
043000     END-IF.
043100
043200 292-EXIT.
043300     EXIT.
043400
043500 296-LOG-ORDER-CREATED.
043600
043700     MOVE SPACES TO ERL-TEXT.
043800     STRING 'ORDER '  WS-NEW-SO-NUMBER
043900            ' CREATED - LINES ' WS-PEND-COUNT
044000            ' SUBTOTAL ' WS-DOC-SUBTOTAL
044100            ' TAX ' WS-DOC-TAX-TOTAL
044200            ' TOTAL ' WS-DOC-GRAND-TOTAL
044300            DELIMITED BY SIZE INTO ERL-TEXT.
044400     WRITE EDIT-RPT-RECORD FROM ERL-MSG-LINE AFTER 1.
044500
044600 296-EXIT.
044700     EXIT.
044800
044900******************************************************************
045000*    INVOICE CREATION  (TRAN TYPES I / J)
045100******************************************************************
045200
045300 300-START-INVOICE-GROUP.
045400
045500     PERFORM 190-FLUSH-PENDING-GROUP THRU 190-EXIT.
045600     MOVE 'I'   TO WS-CURR-GROUP-TYPE.
045700     MOVE ZERO  TO WS-PEND-COUNT.
045800     MOVE 'NO ' TO WS-GROUP-REJECTED-SW.
045900     MOVE TRN-IH-SO-ID      TO WS-HOLD-SO-ID.
046000     MOVE TRN-IH-INVOICE-DATE TO WS-HOLD-DOC-DATE.
046100     MOVE TRN-IH-DUE-DATE   TO WS-HOLD-DUE-DATE.
046200     MOVE TRN-IH-NOTES      TO WS-HOLD-NOTES.
046300     PERFORM 305-FIND-SO-HEADER THRU 305-EXIT.
046400     IF NOT ORDER-FOUND
046500        MOVE 'YES' TO WS-GROUP-REJECTED-SW
046600        MOVE SPACES TO ERL-TEXT
046700        STRING 'INVOICE REQUEST REJECTED - ORDER NOT ON FILE SO-ID '
046800               WS-HOLD-SO-ID DELIMITED BY SIZE INTO ERL-TEXT
046900        WRITE EDIT-RPT-RECORD FROM ERL-MSG-LINE AFTER 1
047000        ADD 1 TO WS-TRAN-ERROR-CTR
047100     END-IF.
047200
047300 300-EXIT.
047400     EXIT.
047500
047600 305-FIND-SO-HEADER.
047700
047800     MOVE 'NO ' TO WS-ORDER-FOUND-SW.
047900     SET WS-SOH-IDX TO 1.
048000     SEARCH WS-SOH-ENTRY
048100        AT END
048200           MOVE 'NO ' TO WS-ORDER-FOUND-SW
048300        WHEN WS-SOH-ID (WS-SOH-IDX) = WS-HOLD-SO-ID
048400           MOVE 'YES' TO WS-ORDER-FOUND-SW
048500           MOVE WS-SOH-IDX TO WS-HOLD-SO-IDX.
048600
048700 305-EXIT.
048800     EXIT.
048900
049000 320-BUFFER-INVOICE-LINE.
049100
049200     IF WS-CURR-GROUP-TYPE NOT = 'I'
049300        PERFORM 810-LOG-BAD-TRAN-TYPE THRU 810-EXIT
049400     ELSE
049500        IF GROUP-REJECTED
049600           CONTINUE
049700        ELSE
049800           PERFORM 325-EDIT-INVOICE-LINE THRU 325-EXIT
049900        END-IF
050000     END-IF.
050100
050200 320-EXIT.
050300     EXIT.
050400
050500 325-EDIT-INVOICE-LINE.
050600
050700     MOVE 'NO ' TO WS-LINE-FOUND-SW.
050800     SET WS-SOL-IDX TO 1.
050900     SEARCH WS-SOL-ENTRY
051000        AT END
051100           MOVE 'NO ' TO WS-LINE-FOUND-SW
051200        WHEN WS-SOL-ID (WS-SOL-IDX) = TRN-IL-SO-ITEM-ID
051300           MOVE 'YES' TO WS-LINE-FOUND-SW.
051400     IF LINE-FOUND AND WS-SOL-SO-ID (WS-SOL-IDX) = WS-HOLD-SO-ID
051500        MOVE 'I' TO LK-FILE-TYPE
051600        MOVE TRN-IL-SO-ITEM-ID TO LK-SO-ITEM-ID
051700        CALL 'SOFQSUB' USING LK-FILE-TYPE, LK-SO-ITEM-ID,
051800                LK-QTY-TOTAL
051900        MOVE LK-QTY-TOTAL TO WS-PRIOR-QTY
052000        IF WS-PRIOR-QTY + TRN-IL-QTY-INVOICED
052100                      > WS-SOL-QUANTITY (WS-SOL-IDX)
052200           MOVE 'YES' TO WS-GROUP-REJECTED-SW
052300           MOVE SPACES TO ERL-TEXT
052400           STRING 'INVOICE REQUEST REJECTED - OVER-INVOICE ON '
052500                  'ORDER LINE ' TRN-IL-SO-ITEM-ID
052600                  DELIMITED BY SIZE INTO ERL-TEXT
052700           WRITE EDIT-RPT-RECORD FROM ERL-MSG-LINE AFTER 1
052800           ADD 1 TO WS-TRAN-ERROR-CTR
052900        ELSE
053000           ADD 1 TO WS-PEND-COUNT
053100           SET WS-PEND-IDX TO WS-PEND-COUNT
053200           MOVE TRN-IL-SO-ITEM-ID TO WS-PEND-REF-ID (WS-PEND-IDX)
053300           MOVE TRN-IL-QTY-INVOICED TO WS-PEND-QTY (WS-PEND-IDX)
053400        END-IF
053500     ELSE
053600        MOVE 'YES' TO WS-GROUP-REJECTED-SW
053700        MOVE SPACES TO ERL-TEXT
053800        STRING 'INVOICE REQUEST REJECTED - LINE NOT ON ORDER '
053900               TRN-IL-SO-ITEM-ID DELIMITED BY SIZE INTO ERL-TEXT
054000        WRITE EDIT-RPT-RECORD FROM ERL-MSG-LINE AFTER 1
054100        ADD 1 TO WS-TRAN-ERROR-CTR
054200     END-IF.
054300
054400 325-EXIT.
054500     EXIT.
054600
054700 390-FINISH-INVOICE-GROUP.
054800
054900     IF GROUP-REJECTED OR WS-PEND-COUNT = ZERO
055000        CONTINUE
055100     ELSE
055200        PERFORM 310-NEXT-INV-NUMBER THRU 310-EXIT
055300        PERFORM 330-WRITE-INVOICE-HEADER THRU 330-EXIT
055400        MOVE ZERO TO WS-DOC-SUBTOTAL WS-DOC-TAX-TOTAL
055500                     WS-DOC-GRAND-TOTAL
055600        OPEN EXTEND INV-LIN-FILE
055700        PERFORM 340-WRITE-ONE-INVOICE-LINE THRU 340-EXIT
055800           VARYING WS-SUB FROM 1 BY 1
055900           UNTIL WS-SUB > WS-PEND-COUNT
056000        CLOSE INV-LIN-FILE
056100        COMPUTE WS-DOC-GRAND-TOTAL =
056200           WS-DOC-SUBTOTAL + WS-DOC-TAX-TOTAL
056300        PERFORM 360-ROLLUP-INVOICE-STATUS THRU 360-EXIT
056400        ADD 1 TO WS-INVOICES-CREATED-CTR
056500        MOVE SPACES TO ERL-TEXT
056600        STRING 'INVOICE ' WS-NEW-INV-NUMBER
056700               ' CREATED - LINES ' WS-PEND-COUNT
056800               ' SUBTOTAL ' WS-DOC-SUBTOTAL
056900               ' TAX ' WS-DOC-TAX-TOTAL
057000               ' TOTAL ' WS-DOC-GRAND-TOTAL
057100               DELIMITED BY SIZE INTO ERL-TEXT
057200        WRITE EDIT-RPT-RECORD FROM ERL-MSG-LINE AFTER 1
057300     END-IF.
057400
057500 390-EXIT.
057600     EXIT.
057700
057800 330-WRITE-INVOICE-HEADER.
057900
058000     MOVE SPACES                 TO INVOICE-HEADER-REC.
058050     MOVE WS-NEXT-INV-ID         TO INV-ID.
058100     MOVE WS-NEW-INV-NUMBER      TO INV-NUMBER.
058200     MOVE WS-HOLD-SO-ID          TO INV-SO-ID.
058300     MOVE WS-SOH-CUST-ID (WS-HOLD-SO-IDX) TO INV-CUSTOMER-ID.
058400     MOVE WS-HOLD-DOC-DATE       TO INV-DATE.
058500     MOVE WS-HOLD-DUE-DATE       TO INV-DUE-DATE.
058600     MOVE 'U'                    TO INV-STATUS.
058700     MOVE WS-SOH-SP-ID (WS-HOLD-SO-IDX) TO INV-SALES-PERSON-ID.
058800     MOVE WS-HOLD-NOTES          TO INV-NOTES.
059000     OPEN EXTEND INV-HDR-FILE.
059100     WRITE INVOICE-HEADER-REC.
059200     CLOSE INV-HDR-FILE.
059300     ADD 1 TO WS-NEXT-INV-ID.
059400
059500 330-EXIT.
059600     EXIT.
059700
059800 340-WRITE-ONE-INVOICE-LINE.
059900
059950     MOVE SPACES TO INVOICE-LINE-REC.
060000     MOVE WS-NEXT-IVI-ID         TO IVI-ID.
060100     MOVE WS-NEXT-INV-ID         TO IVI-INVOICE-ID.
060200     SUBTRACT 1 FROM IVI-INVOICE-ID.
060300     MOVE WS-PEND-REF-ID (WS-SUB) TO IVI-SO-ITEM-ID.
060400     MOVE WS-PEND-QTY (WS-SUB)   TO IVI-QTY-INVOICED.
060500     WRITE INVOICE-LINE-REC.
060600     ADD 1 TO WS-NEXT-IVI-ID.
060700     SET WS-SOL-IDX TO 1.
060800     SEARCH WS-SOL-ENTRY
060900        AT END CONTINUE
061000        WHEN WS-SOL-ID (WS-SOL-IDX) = WS-PEND-REF-ID (WS-SUB)
061100           COMPUTE WS-LINE-TOTAL ROUNDED =
061200              WS-PEND-QTY (WS-SUB) * WS-SOL-PRICE (WS-SOL-IDX)
061300           COMPUTE WS-LINE-TAX ROUNDED =
061400              WS-LINE-TOTAL * WS-SOL-TAX-RATE (WS-SOL-IDX)
061500           ADD WS-LINE-TOTAL TO WS-DOC-SUBTOTAL
061600           ADD WS-LINE-TAX   TO WS-DOC-TAX-TOTAL.
061700
061800 340-EXIT.
061900     EXIT.
062000
062100 360-ROLLUP-INVOICE-STATUS.
062200
062300     MOVE ZERO TO WS-LINE-FULL-COUNT WS-LINE-PART-COUNT
062400                  WS-LINE-NONE-COUNT.
062500     PERFORM 362-CHECK-ONE-LINE-INVOICED THRU 362-EXIT
062600        VARYING WS-SOL-IDX FROM 1 BY 1
062700        UNTIL WS-SOL-IDX > WS-SO-LIN-COUNT.
062800     IF WS-LINE-PART-COUNT = ZERO AND WS-LINE-NONE-COUNT = ZERO
062900        MOVE 'I' TO WS-SOH-INV-STATUS (WS-HOLD-SO-IDX)
063000     ELSE
063100        IF WS-LINE-FULL-COUNT > ZERO OR WS-LINE-PART-COUNT > ZERO
063200           MOVE 'P' TO WS-SOH-INV-STATUS (WS-HOLD-SO-IDX)
063300        ELSE
063400           MOVE 'N' TO WS-SOH-INV-STATUS (WS-HOLD-SO-IDX)
063500        END-IF
063600     END-IF.
063700
063800 360-EXIT.
063900     EXIT.
064000
064100 362-CHECK-ONE-LINE-INVOICED.
064200
064300     IF WS-SOL-SO-ID (WS-SOL-IDX) = WS-HOLD-SO-ID
064400        MOVE 'I' TO LK-FILE-TYPE
064500        MOVE WS-SOL-ID (WS-SOL-IDX) TO LK-SO-ITEM-ID
064600        CALL 'SOFQSUB' USING LK-FILE-TYPE, LK-SO-ITEM-ID,
064700                LK-QTY-TOTAL
064800        IF LK-QTY-TOTAL = ZERO
064900           ADD 1 TO WS-LINE-NONE-COUNT
065000        ELSE
065100           IF LK-QTY-TOTAL >= WS-SOL-QUANTITY (WS-SOL-IDX)
065200              ADD 1 TO WS-LINE-FULL-COUNT
065300           ELSE
065400              ADD 1 TO WS-LINE-PART-COUNT
065500           END-IF
065600        END-IF
065700     END-IF.
065800
065900 362-EXIT.
066000     EXIT.
066100
066200******************************************************************
066300*    SHIPMENT CREATION  (TRAN TYPES S / K)
066400******************************************************************
066500
066600 400-START-SHIPMENT-GROUP.
066700
066800     PERFORM 190-FLUSH-PENDING-GROUP THRU 190-EXIT.
066900     MOVE 'S'   TO WS-CURR-GROUP-TYPE.
067000     MOVE ZERO  TO WS-PEND-COUNT.
067100     MOVE 'NO ' TO WS-GROUP-REJECTED-SW.
067200     MOVE TRN-SH-SO-ID          TO WS-HOLD-SO-ID.
067300     MOVE TRN-SH-CARRIER        TO WS-HOLD-CARRIER.
067400     MOVE TRN-SH-DATE-DELIVERED TO WS-HOLD-DATE-DELIVERED.
067500     MOVE TRN-SH-TRACKER        TO WS-HOLD-TRACKER.
067600     PERFORM 305-FIND-SO-HEADER THRU 305-EXIT.
067700     IF NOT ORDER-FOUND
067800        MOVE 'YES' TO WS-GROUP-REJECTED-SW
067900        MOVE SPACES TO ERL-TEXT
068000        STRING 'SHIPMENT REQUEST REJECTED - ORDER NOT ON FILE SO-ID '
068100               WS-HOLD-SO-ID DELIMITED BY SIZE INTO ERL-TEXT
068200        WRITE EDIT-RPT-RECORD FROM ERL-MSG-LINE AFTER 1
068300        ADD 1 TO WS-TRAN-ERROR-CTR
068400     END-IF.
068500
068600 400-EXIT.
068700     EXIT.
068800
068900 420-BUFFER-SHIPMENT-LINE.
069000
069100     IF WS-CURR-GROUP-TYPE NOT = 'S'
069200        PERFORM 810-LOG-BAD-TRAN-TYPE THRU 810-EXIT
069300     ELSE
069400        IF GROUP-REJECTED
069500           CONTINUE
069600        ELSE
069700           PERFORM 425-EDIT-SHIPMENT-LINE THRU 425-EXIT
069800        END-IF
069900     END-IF.
070000
070100 420-EXIT.
070200     EXIT.
070300
070400 425-EDIT-SHIPMENT-LINE.
070500
070600     MOVE 'NO ' TO WS-LINE-FOUND-SW.
070700     SET WS-SOL-IDX TO 1.
070800     SEARCH WS-SOL-ENTRY
070900        AT END
071000           MOVE 'NO ' TO WS-LINE-FOUND-SW
071100        WHEN WS-SOL-ID (WS-SOL-IDX) = TRN-SL-SO-ITEM-ID
071200           MOVE 'YES' TO WS-LINE-FOUND-SW.
071300     IF LINE-FOUND AND WS-SOL-SO-ID (WS-SOL-IDX) = WS-HOLD-SO-ID
071400        MOVE 'S' TO LK-FILE-TYPE
071500        MOVE TRN-SL-SO-ITEM-ID TO LK-SO-ITEM-ID
071600        CALL 'SOFQSUB' USING LK-FILE-TYPE, LK-SO-ITEM-ID,
071700                LK-QTY-TOTAL
071800        MOVE LK-QTY-TOTAL TO WS-PRIOR-QTY
071900        IF WS-PRIOR-QTY + TRN-SL-QTY-SHIPPED
072000                      > WS-SOL-QUANTITY (WS-SOL-IDX)
072100           MOVE 'YES' TO WS-GROUP-REJECTED-SW
072200           MOVE SPACES TO ERL-TEXT
072300           STRING 'SHIPMENT REQUEST REJECTED - OVER-SHIP ON '
072400                  'ORDER LINE ' TRN-SL-SO-ITEM-ID
072500                  DELIMITED BY SIZE INTO ERL-TEXT
072600           WRITE EDIT-RPT-RECORD FROM ERL-MSG-LINE AFTER 1
072700           ADD 1 TO WS-TRAN-ERROR-CTR
072800        ELSE
072900           ADD 1 TO WS-PEND-COUNT
073000           SET WS-PEND-IDX TO WS-PEND-COUNT
073100           MOVE TRN-SL-SO-ITEM-ID TO WS-PEND-REF-ID (WS-PEND-IDX)
073200           MOVE TRN-SL-QTY-SHIPPED TO WS-PEND-QTY (WS-PEND-IDX)
073300        END-IF
073400     ELSE
073500        MOVE 'YES' TO WS-GROUP-REJECTED-SW
073600        MOVE SPACES TO ERL-TEXT
073700        STRING 'SHIPMENT REQUEST REJECTED - LINE NOT ON ORDER '
073800               TRN-SL-SO-ITEM-ID DELIMITED BY SIZE INTO ERL-TEXT
073900        WRITE EDIT-RPT-RECORD FROM ERL-MSG-LINE AFTER 1
074000        ADD 1 TO WS-TRAN-ERROR-CTR
074100     END-IF.
074200
074300 425-EXIT.
074400     EXIT.
074500
074600 490-FINISH-SHIPMENT-GROUP.
074700
074800     IF GROUP-REJECTED OR WS-PEND-COUNT = ZERO
074900        CONTINUE
075000     ELSE
075100        PERFORM 430-WRITE-SHIPMENT-HEADER THRU 430-EXIT
075200        OPEN EXTEND SHP-LIN-FILE
075300        PERFORM 440-WRITE-ONE-SHIPMENT-LINE THRU 440-EXIT
075400           VARYING WS-SUB FROM 1 BY 1
075500           UNTIL WS-SUB > WS-PEND-COUNT
075600        CLOSE SHP-LIN-FILE
075700        PERFORM 460-ROLLUP-SHIPMENT-STATUS THRU 460-EXIT
075800        ADD 1 TO WS-SHIPMENTS-CREATED-CTR
075900        MOVE SPACES TO ERL-TEXT
076000        STRING 'SHIPMENT ' WS-HOLD-SHP-ID-CREATED
076100               ' CREATED AGAINST ORDER ' WS-HOLD-SO-ID
076200               ' - LINES ' WS-PEND-COUNT
076300               DELIMITED BY SIZE INTO ERL-TEXT
076400        WRITE EDIT-RPT-RECORD FROM ERL-MSG-LINE AFTER 1
076700     END-IF.
076800
076900 490-EXIT.
077000     EXIT.
077100
077200 430-WRITE-SHIPMENT-HEADER.
077250
077300     MOVE SPACES                 TO SHIPMENT-HEADER-REC.
077320     MOVE WS-NEXT-SHP-ID         TO SHP-ID.
077350     MOVE WS-NEXT-SHP-ID         TO WS-HOLD-SHP-ID-CREATED.
077500     MOVE WS-HOLD-SO-ID          TO SHP-SO-ID.
077600     MOVE WS-HOLD-CARRIER        TO SHP-CARRIER.
077700     MOVE WS-HOLD-DATE-DELIVERED TO SHP-DATE-DELIVERED.
077800     MOVE WS-HOLD-TRACKER        TO SHP-TRACKER.
078000     OPEN EXTEND SHP-HDR-FILE.
078100     WRITE SHIPMENT-HEADER-REC.
078200     CLOSE SHP-HDR-FILE.
078300     ADD 1 TO WS-NEXT-SHP-ID.
078400
078500 430-EXIT.
078600     EXIT.
078700
078800 440-WRITE-ONE-SHIPMENT-LINE.
078900
078950     MOVE SPACES TO SHIPMENT-LINE-REC.
079000     MOVE WS-NEXT-SHI-ID         TO SHI-ID.
079100     MOVE WS-NEXT-SHP-ID         TO SHI-SHIPMENT-ID.
079200     SUBTRACT 1 FROM SHI-SHIPMENT-ID.
079300     MOVE WS-PEND-REF-ID (WS-SUB) TO SHI-SO-ITEM-ID.
079400     MOVE WS-PEND-QTY (WS-SUB)   TO SHI-QTY-SHIPPED.
079500     WRITE SHIPMENT-LINE-REC.
079600     ADD 1 TO WS-NEXT-SHI-ID.
079700
079800 440-EXIT.
079900     EXIT.
080000
080100 460-ROLLUP-SHIPMENT-STATUS.
080200
080300     MOVE ZERO TO WS-LINE-FULL-COUNT WS-LINE-PART-COUNT
080400                  WS-LINE-NONE-COUNT.
080500     PERFORM 462-CHECK-ONE-LINE-SHIPPED THRU 462-EXIT
080600        VARYING WS-SOL-IDX FROM 1 BY 1
080700        UNTIL WS-SOL-IDX > WS-SO-LIN-COUNT.
080800     IF WS-LINE-PART-COUNT = ZERO AND WS-LINE-NONE-COUNT = ZERO
080900        MOVE 'S' TO WS-SOH-SHP-STATUS (WS-HOLD-SO-IDX)
081000     ELSE
081100        IF WS-LINE-FULL-COUNT > ZERO OR WS-LINE-PART-COUNT > ZERO
081200           MOVE 'P' TO WS-SOH-SHP-STATUS (WS-HOLD-SO-IDX)
081300        ELSE
081400           MOVE 'N' TO WS-SOH-SHP-STATUS (WS-HOLD-SO-IDX)
081500        END-IF
081600     END-IF.
081700
081800 460-EXIT.
081900     EXIT.
082000
082100 462-CHECK-ONE-LINE-SHIPPED.
082200
082300     IF WS-SOL-SO-ID (WS-SOL-IDX) = WS-HOLD-SO-ID
082400        MOVE 'S' TO LK-FILE-TYPE
082500        MOVE WS-SOL-ID (WS-SOL-IDX) TO LK-SO-ITEM-ID
082600        CALL 'SOFQSUB' USING LK-FILE-TYPE, LK-SO-ITEM-ID,
082700                LK-QTY-TOTAL
082800        IF LK-QTY-TOTAL = ZERO
082900           ADD 1 TO WS-LINE-NONE-COUNT
083000        ELSE
083100           IF LK-QTY-TOTAL >= WS-SOL-QUANTITY (WS-SOL-IDX)
083200              ADD 1 TO WS-LINE-FULL-COUNT
083300           ELSE
083400              ADD 1 TO WS-LINE-PART-COUNT
083500           END-IF
083600        END-IF
083700     END-IF.
083800
083900 462-EXIT.
084000     EXIT.
084100
084200******************************************************************
084300*    DOCUMENT NUMBERING
084400******************************************************************
084500
084600 210-NEXT-SO-NUMBER.
084700
084800     MOVE ZERO TO WS-NEXT-SO-SEQ.
084900     PERFORM 212-SCAN-SO-NUMBER THRU 212-EXIT
085000        VARYING WS-SOH-IDX FROM 1 BY 1
085100        UNTIL WS-SOH-IDX > WS-SO-HDR-COUNT.
085200     ADD 1 TO WS-NEXT-SO-SEQ.
085210     MOVE WS-NEXT-SO-SEQ TO WS-SCAN-NUMBER-SEQ-N.
085220     MOVE 1 TO WS-STR-PTR.
085300     STRING 'SO-' WS-RUN-CCYY '-' WS-SCAN-NUMBER-SEQ-N
085400        DELIMITED BY SIZE
085500        INTO WS-NEW-SO-NUMBER WITH POINTER WS-STR-PTR.
085800
085900 210-EXIT.
086000     EXIT.
086100
086200 212-SCAN-SO-NUMBER.
086300
086400     MOVE WS-SOH-NUMBER (WS-SOH-IDX) (4:4) TO WS-SCAN-NUMBER-CCYY.
086500     IF WS-SCAN-NUMBER-CCYY = WS-RUN-CCYY
086600        MOVE WS-SOH-NUMBER (WS-SOH-IDX) (9:3)
086700                             TO WS-SCAN-NUMBER-SEQ
086800        IF WS-SCAN-NUMBER-SEQ-N IS NUMERIC
086900           IF WS-SCAN-NUMBER-SEQ-N > WS-NEXT-SO-SEQ
087000              MOVE WS-SCAN-NUMBER-SEQ-N TO WS-NEXT-SO-SEQ
087100           END-IF
087200        END-IF
087300     END-IF.
087400
087500 212-EXIT.
087600     EXIT.
087700
087800 310-NEXT-INV-NUMBER.
087900
088000     ADD 1 TO WS-NEXT-INV-SEQ.
088010     MOVE WS-NEXT-INV-SEQ TO WS-SCAN-NUMBER-SEQ-N.
088020     MOVE 1 TO WS-STR-PTR.
088100     STRING 'INV-' WS-RUN-CCYY '-' WS-SCAN-NUMBER-SEQ-N
088200        DELIMITED BY SIZE
088300        INTO WS-NEW-INV-NUMBER WITH POINTER WS-STR-PTR.
088600
088700 310-EXIT.
088800     EXIT.
088900
089000 815-LOG-TABLE-FULL.
089100
089200     MOVE 'TABLE CAPACITY EXCEEDED - SEE RLH' TO ERL-TEXT.
089300     WRITE EDIT-RPT-RECORD FROM ERL-MSG-LINE AFTER 1.
089400     MOVE 'YES' TO WS-GROUP-REJECTED-SW.
089500     ADD 1 TO WS-TRAN-ERROR-CTR.
089600
089700 815-EXIT.
089800     EXIT.
089900
090000 810-LOG-BAD-TRAN-TYPE.
090100
090200     MOVE SPACES TO ERL-TEXT.
090300     STRING 'TRANSACTION TYPE OUT OF SEQUENCE - CODE '
090400            TRAN-TYPE-CODE DELIMITED BY SIZE INTO ERL-TEXT.
090500     WRITE EDIT-RPT-RECORD FROM ERL-MSG-LINE AFTER 1.
090600     ADD 1 TO WS-TRAN-ERROR-CTR.
090700
090800 810-EXIT.
090900     EXIT.
091000
091100******************************************************************
091200*    FILE I/O AND HOUSEKEEPING
091300******************************************************************
091400
091500 700-READ-TRAN-FILE.
091600
091700     READ TRAN-FILE
091800        AT END MOVE 'YES' TO WS-TRAN-EOF-SW.
091900     IF NOT TRAN-FILE-EOF
092000        ADD 1 TO WS-TRAN-READ-CTR
092100     END-IF.
092200
092300 700-EXIT.
092400     EXIT.
092500
092600 900-OPEN-AND-LOAD-FILES.
092700
092800     PERFORM 905-DERIVE-RUN-CCYY THRU 905-EXIT.
092900     OPEN INPUT TRAN-FILE.
093000     OPEN OUTPUT EDIT-RPT-FILE.
093100     WRITE EDIT-RPT-RECORD FROM ERL-HEADING AFTER PAGE.
093200     WRITE EDIT-RPT-RECORD FROM ERL-SPACES AFTER 1.
093300     MOVE ZERO TO WS-NEXT-SO-ID WS-NEXT-SOI-ID.
093400     OPEN INPUT SO-HDR-FILE.
093500     PERFORM 912-LOAD-ONE-SO-HEADER THRU 912-EXIT
093600        UNTIL WS-SOHDR-STATUS = '10'.
093700     CLOSE SO-HDR-FILE.
093800     OPEN INPUT SO-LIN-FILE.
093900     PERFORM 914-LOAD-ONE-SO-LINE THRU 914-EXIT
094000        UNTIL WS-SOLIN-STATUS = '10'.
094100     CLOSE SO-LIN-FILE.
094200     ADD 1 TO WS-NEXT-SO-ID.
094300     ADD 1 TO WS-NEXT-SOI-ID.
094400     MOVE ZERO TO WS-NEXT-INV-ID WS-NEXT-IVI-ID.
094500     OPEN INPUT INV-HDR-FILE.
094600     PERFORM 916-SCAN-INV-HEADER-MAX THRU 916-EXIT
094700        UNTIL WS-INVHDR-STATUS = '10'.
094800     CLOSE INV-HDR-FILE.
094900     OPEN INPUT INV-LIN-FILE.
095000     PERFORM 918-SCAN-INV-LINE-MAX THRU 918-EXIT
095100        UNTIL WS-INVLIN-STATUS = '10'.
095200     CLOSE INV-LIN-FILE.
095300     ADD 1 TO WS-NEXT-INV-ID.
095400     ADD 1 TO WS-NEXT-IVI-ID.
095500     MOVE ZERO TO WS-NEXT-SHP-ID WS-NEXT-SHI-ID.
095600     OPEN INPUT SHP-HDR-FILE.
095700     PERFORM 920-SCAN-SHP-HEADER-MAX THRU 920-EXIT
095800        UNTIL WS-SHPHDR-STATUS = '10'.
095900     CLOSE SHP-HDR-FILE.
096000     OPEN INPUT SHP-LIN-FILE.
096100     PERFORM 922-SCAN-SHP-LINE-MAX THRU 922-EXIT
096200        UNTIL WS-SHPLIN-STATUS = '10'.
096300     CLOSE SHP-LIN-FILE.
096400     ADD 1 TO WS-NEXT-SHP-ID.
096500     ADD 1 TO WS-NEXT-SHI-ID.
096600
096700 900-EXIT.
096800     EXIT.
096900
097000 905-DERIVE-RUN-CCYY.
097100
097200     ACCEPT WS-ACCEPT-DATE FROM DATE.
097300     IF WS-ACCEPT-YY < 50
097400        COMPUTE WS-RUN-CCYY = 2000 + WS-ACCEPT-YY                 DAS9811 
097500     ELSE
097500        COMPUTE WS-RUN-CCYY = 1900 + WS-ACCEPT-YY                 DAS9811 
097700     END-IF.
097800
097900 905-EXIT.
098000     EXIT.
098100
098200 912-LOAD-ONE-SO-HEADER.
098300
098400     READ SO-HDR-FILE.
098500     IF WS-SOHDR-STATUS = '00'
098600        ADD 1 TO WS-SO-HDR-COUNT
098700        SET WS-SOH-IDX TO WS-SO-HDR-COUNT
098800        MOVE SO-ID             TO WS-SOH-ID      (WS-SOH-IDX)
098900        MOVE SO-NUMBER         TO WS-SOH-NUMBER  (WS-SOH-IDX)
099000        MOVE SO-QUOTATION-ID   TO WS-SOH-QUOTATION-ID (WS-SOH-IDX)
099100        MOVE SO-CUSTOMER-ID    TO WS-SOH-CUST-ID (WS-SOH-IDX)
099200        MOVE SO-SALES-PERSON-ID TO WS-SOH-SP-ID  (WS-SOH-IDX)
099300        MOVE SO-DATE           TO WS-SOH-DATE    (WS-SOH-IDX)
099400        MOVE SO-INVOICE-STATUS TO WS-SOH-INV-STATUS (WS-SOH-IDX)
099500        MOVE SO-PAYMENT-STATUS TO WS-SOH-PAY-STATUS (WS-SOH-IDX)  JPK0901 
099600        MOVE SO-SHIPMENT-STATUS TO WS-SOH-SHP-STATUS (WS-SOH-IDX)
099700        MOVE SO-NOTES          TO WS-SOH-NOTES   (WS-SOH-IDX)
099800        IF SO-ID > WS-NEXT-SO-ID
099900           MOVE SO-ID TO WS-NEXT-SO-ID
100000        END-IF
100100     END-IF.
100200
100300 912-EXIT.
100400     EXIT.
100500
100600 914-LOAD-ONE-SO-LINE.
100700
100800     READ SO-LIN-FILE.
100900     IF WS-SOLIN-STATUS = '00'
101000        ADD 1 TO WS-SO-LIN-COUNT
101100        SET WS-SOL-IDX TO WS-SO-LIN-COUNT
101200        MOVE SOI-ID         TO WS-SOL-ID        (WS-SOL-IDX)
101300        MOVE SOI-SO-ID      TO WS-SOL-SO-ID      (WS-SOL-IDX)
101400        MOVE SOI-PRODUCT-ID TO WS-SOL-PRODUCT-ID (WS-SOL-IDX)
101500        MOVE SOI-QUANTITY   TO WS-SOL-QUANTITY   (WS-SOL-IDX)
101600        MOVE SOI-PRICE      TO WS-SOL-PRICE      (WS-SOL-IDX)
101700        MOVE SOI-TAX-RATE   TO WS-SOL-TAX-RATE   (WS-SOL-IDX)
101800        IF SOI-ID > WS-NEXT-SOI-ID
101900           MOVE SOI-ID TO WS-NEXT-SOI-ID
102000        END-IF
102100     END-IF.
102200
102300 914-EXIT.
102400     EXIT.
102500
102600 916-SCAN-INV-HEADER-MAX.
102700
102800     READ INV-HDR-FILE.
102900     IF WS-INVHDR-STATUS = '00'
103000        IF INV-ID > WS-NEXT-INV-ID
103100           MOVE INV-ID TO WS-NEXT-INV-ID
103200        END-IF
103300        MOVE INV-NUMBER (9:3) TO WS-SCAN-NUMBER-SEQ
103400        IF WS-SCAN-NUMBER-SEQ-N IS NUMERIC
103500           IF WS-SCAN-NUMBER-SEQ-N > WS-NEXT-INV-SEQ
103600              MOVE WS-SCAN-NUMBER-SEQ-N TO WS-NEXT-INV-SEQ
103700           END-IF
103800        END-IF
103900     END-IF.
104000
104100 916-EXIT.
104200     EXIT.
104300
104400 918-SCAN-INV-LINE-MAX.
104500
104600     READ INV-LIN-FILE.
104700     IF WS-INVLIN-STATUS = '00'
104800        IF IVI-ID > WS-NEXT-IVI-ID
104900           MOVE IVI-ID TO WS-NEXT-IVI-ID
105000        END-IF
105100     END-IF.
105200
105300 918-EXIT.
105400     EXIT.
105500
105600 920-SCAN-SHP-HEADER-MAX.
105700
105800     READ SHP-HDR-FILE.
105900     IF WS-SHPHDR-STATUS = '00'
106000        IF SHP-ID > WS-NEXT-SHP-ID
106100           MOVE SHP-ID TO WS-NEXT-SHP-ID
106200        END-IF
106300     END-IF.
106400
106500 920-EXIT.
106600     EXIT.
106700
106800 922-SCAN-SHP-LINE-MAX.
106900
107000     READ SHP-LIN-FILE.
107100     IF WS-SHPLIN-STATUS = '00'
107200        IF SHI-ID > WS-NEXT-SHI-ID
107300           MOVE SHI-ID TO WS-NEXT-SHI-ID
107400        END-IF
107500     END-IF.
107600
107700 922-EXIT.
107800     EXIT.
107900
108000 950-REWRITE-ORDER-FILES.
108100
108200     OPEN OUTPUT SO-HDR-FILE.
108300     PERFORM 952-WRITE-ONE-SO-HEADER THRU 952-EXIT
108400        VARYING WS-SOH-IDX FROM 1 BY 1
108500        UNTIL WS-SOH-IDX > WS-SO-HDR-COUNT.
108600     CLOSE SO-HDR-FILE.
108700     OPEN OUTPUT SO-LIN-FILE.
108800     PERFORM 954-WRITE-ONE-SO-LINE THRU 954-EXIT
108900        VARYING WS-SOL-IDX FROM 1 BY 1
109000        UNTIL WS-SOL-IDX > WS-SO-LIN-COUNT.
109100     CLOSE SO-LIN-FILE.
109200
109300 950-EXIT.
109400     EXIT.
109500
109600 952-WRITE-ONE-SO-HEADER.
109650
109700     MOVE SPACES TO SALES-ORDER-HEADER-REC.
109750     MOVE WS-SOH-ID      (WS-SOH-IDX) TO SO-ID.
109900     MOVE WS-SOH-NUMBER  (WS-SOH-IDX) TO SO-NUMBER.
110000     MOVE WS-SOH-QUOTATION-ID (WS-SOH-IDX) TO SO-QUOTATION-ID.
110100     MOVE WS-SOH-CUST-ID (WS-SOH-IDX) TO SO-CUSTOMER-ID.
110200     MOVE WS-SOH-SP-ID   (WS-SOH-IDX) TO SO-SALES-PERSON-ID.
110300     MOVE WS-SOH-DATE    (WS-SOH-IDX) TO SO-DATE.
110400     MOVE WS-SOH-INV-STATUS (WS-SOH-IDX) TO SO-INVOICE-STATUS.
110500     MOVE WS-SOH-PAY-STATUS (WS-SOH-IDX) TO SO-PAYMENT-STATUS.    JPK0901 
110600     MOVE WS-SOH-SHP-STATUS (WS-SOH-IDX) TO SO-SHIPMENT-STATUS.
110700     MOVE WS-SOH-NOTES   (WS-SOH-IDX) TO SO-NOTES.
110900     WRITE SALES-ORDER-HEADER-REC.
111000
111100 952-EXIT.
111200     EXIT.
111300
111400 954-WRITE-ONE-SO-LINE.
111450
111500     MOVE SPACES TO SALES-ORDER-LINE-REC.
111550     MOVE WS-SOL-ID         (WS-SOL-IDX) TO SOI-ID.
111700     MOVE WS-SOL-SO-ID      (WS-SOL-IDX) TO SOI-SO-ID.
111800     MOVE WS-SOL-PRODUCT-ID (WS-SOL-IDX) TO SOI-PRODUCT-ID.
111900     MOVE WS-SOL-QUANTITY   (WS-SOL-IDX) TO SOI-QUANTITY.
112000     MOVE WS-SOL-PRICE      (WS-SOL-IDX) TO SOI-PRICE.
112100     MOVE WS-SOL-TAX-RATE   (WS-SOL-IDX) TO SOI-TAX-RATE.
112300     WRITE SALES-ORDER-LINE-REC.
112400
112500 954-EXIT.
112600     EXIT.
112700
112800 960-CLOSE-FILES.
112900
113000     CLOSE TRAN-FILE.
113100     CLOSE EDIT-RPT-FILE.
113200
113300 960-EXIT.
113400     EXIT.
113500
113600 970-LOG-RUN-TOTALS.
113700
113800     MOVE SPACES TO ERL-TEXT.
113900     STRING 'TRANSACTIONS READ ' WS-TRAN-READ-CTR
114000            '  ORDERS ' WS-ORDERS-CREATED-CTR
114100            '  INVOICES ' WS-INVOICES-CREATED-CTR
114200            '  SHIPMENTS ' WS-SHIPMENTS-CREATED-CTR
114300            '  ERRORS ' WS-TRAN-ERROR-CTR
114400            DELIMITED BY SIZE INTO ERL-TEXT.
114500     WRITE EDIT-RPT-RECORD FROM ERL-SPACES AFTER 1.
114600     WRITE EDIT-RPT-RECORD FROM ERL-MSG-LINE AFTER 1.
114700
114800 970-EXIT.
114900     EXIT.
