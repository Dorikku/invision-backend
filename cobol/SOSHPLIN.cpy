000100******************************************************************
000200*    SOSHPLIN  --  SHIPMENT LINE RECORD                          *
000300*    SALES ORDER PROCESSING SYSTEM                               *
000400*                                                                *
000500*    ONE RECORD PER LINE SHIPPED.  SHI-SO-ITEM-ID TIES THE       *
000600*    SHIPPED QUANTITY BACK TO THE ORIGINAL ORDER LINE SO         *
000700*    SOFQSUB CAN ACCUMULATE HOW MUCH OF THAT LINE HAS BEEN       *
000800*    SHIPPED TO DATE.  KEYED AND SEQUENCED BY SHI-ID ASCENDING.  *
000900*------------------------------------------------------------------
001000* CHANGE LOG
001100*   2006-04-02  RLH  INITIAL VERSION FOR SALES ORDER CONVERSION
001200******************************************************************
001300 01  SHIPMENT-LINE-REC.
001400     05  SHI-ID                        PIC 9(7).
001500     05  SHI-SHIPMENT-ID               PIC 9(7).
001600     05  SHI-SO-ITEM-ID                PIC 9(7).
001700     05  SHI-QTY-SHIPPED               PIC 9(7).
