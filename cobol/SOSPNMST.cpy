000100******************************************************************
000200*    SOSPNMST  --  SALESPERSON MASTER RECORD                     *
000300*    SALES ORDER PROCESSING SYSTEM                               *
000400*                                                                *
000500*    ONE RECORD PER SALESPERSON.  KEYED AND SEQUENCED BY         *
000600*    SP-ID ASCENDING.                                            *
000700*------------------------------------------------------------------
000800* CHANGE LOG
000900*   2006-03-14  RLH  INITIAL VERSION FOR SALES ORDER CONVERSION
001000******************************************************************
001100 01  SALESPERSON-MASTER-REC.
001200     05  SP-ID                         PIC 9(7).
001300     05  SP-NAME                       PIC X(30).
