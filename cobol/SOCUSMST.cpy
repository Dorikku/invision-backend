000100******************************************************************
000200*    SOCUSMST  --  CUSTOMER MASTER RECORD                        *
000300*    SALES ORDER PROCESSING SYSTEM                               *
000400*                                                                *
000500*    ONE RECORD PER CUSTOMER.  FILE IS MAINTAINED OFF-LINE BY    *
000600*    THE CUSTOMER MASTER MAINTENANCE SUBSYSTEM (NOT PART OF      *
000700*    THIS JOB STREAM) AND IS READ-ONLY TO ALL SALES ORDER JOBS.  *
000800*    KEYED AND SEQUENCED BY CUST-ID ASCENDING.                   *
000900*------------------------------------------------------------------
001000* CHANGE LOG
001100*   2006-03-14  RLH  INITIAL VERSION FOR SALES ORDER CONVERSION
001200*   2011-09-02  JPK  WIDENED CUST-ADDRESS FOR OVERSEAS CUSTOMERS
001300*   2018-11-28  DAS  ADDED CUST-SINCE DATE-PART REDEFINE
001400******************************************************************
001500 01  CUSTOMER-MASTER-REC.
001600     05  CUST-ID                       PIC 9(7).
001700     05  CUST-NAME                     PIC X(30).
001800     05  CUST-CONTACT                  PIC X(30).
001900     05  CUST-EMAIL                    PIC X(40).
002000     05  CUST-PHONE                    PIC X(15).
002100     05  CUST-ADDRESS                  PIC X(60).
002200     05  CUST-SINCE                    PIC 9(8).
002300     05  CUST-SINCE-R  REDEFINES  CUST-SINCE.
002400         10  CUST-SINCE-CCYY           PIC 9(4).
002500         10  CUST-SINCE-MM             PIC 9(2).
002600         10  CUST-SINCE-DD             PIC 9(2).
