000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SOFQSUB.
000300 AUTHOR.        R L HAAS.
000400 INSTALLATION.  IDZCLASS DATA PROCESSING - ORDER ENTRY GROUP.
000500 DATE-WRITTEN.  03-24-88.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800******************************************************************
000900*  SOFQSUB  --  ORDER LINE FULFILLED-QUANTITY SUBROUTINE         *
001000*                                                                *
001100*  GIVEN AN ORDER LINE (SO-ITEM) ID AND A ONE-CHARACTER FILE     *
001200*  SELECTOR, RETURNS THE QUANTITY ALREADY RECORDED AGAINST THAT  *
001300*  LINE ON EITHER THE INVOICE-LINE FILE ('I') OR THE SHIPMENT-   *
001400*  LINE FILE ('S').  CALLED BY SOTRNPRC DURING PARTIAL-          *
001500*  FULFILMENT EDITING AND STATUS ROLL-UP, AND BY SOFQINQ FOR THE *
001600*  ORDER LINE STATUS INQUIRY.  OPENS AND CLOSES ITS OWN FILE ON  *
001700*  EVERY CALL - THE CALLER MUST NOT HOLD THE SAME FILE OPEN AT   *
001800*  THE SAME TIME.                                                *
001900*------------------------------------------------------------------
002000* CHANGE LOG
002100*   1988-03-24  RLH  INITIAL VERSION - INVOICE LINES ONLY
002200*   1990-07-09  RLH  ADDED SHIPMENT LINE SCAN FOR NEW SHIPMENT
002300*                    STATUS ROLL-UP IN SOTRNPRC
002400*   1999-02-02  DAS  Y2K REVIEW - NO DATE FIELDS TOUCHED BY THIS
002500*                    ROUTINE, NO CHANGE REQUIRED
002600******************************************************************
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SOURCE-COMPUTER.  IBM-390.
003000 OBJECT-COMPUTER.  IBM-390.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM.
003300 INPUT-OUTPUT SECTION.
003400 FILE-CONTROL.
003500     SELECT INV-LIN-FILE ASSIGN TO UT-S-SOINVLIN
003600         ACCESS MODE IS SEQUENTIAL
003700         FILE STATUS IS WS-INVLIN-STATUS.
003800
003900     SELECT SHP-LIN-FILE ASSIGN TO UT-S-SOSHPLIN
004000         ACCESS MODE IS SEQUENTIAL
004100         FILE STATUS IS WS-SHPLIN-STATUS.
004200******************************************************************
004300 DATA DIVISION.
004400 FILE SECTION.
004500
004600 FD  INV-LIN-FILE
004700     RECORDING MODE IS F.
004800     COPY SOINVLIN.
004900
005000 FD  SHP-LIN-FILE
005100     RECORDING MODE IS F.
005200     COPY SOSHPLIN.
005300******************************************************************
005400 WORKING-STORAGE SECTION.
005500 01  WS-FILE-STATUSES.
005600     05  WS-INVLIN-STATUS        PIC X(02)  VALUE SPACES.
005700     05  WS-SHPLIN-STATUS        PIC X(02)  VALUE SPACES.
005800
005900 01  WS-SWITCHES.
006000     05  WS-EOF-SW               PIC X(03)  VALUE 'NO '.
006100         88  WS-AT-EOF                       VALUE 'YES'.
006200
006300 01  WS-ACCUM-FIELDS.
006400     05  WS-QTY-ACCUM            PIC 9(09)  COMP  VALUE ZERO.
006420
006440* DIAGNOSTIC DUMP AREA - DISPLAYED BY 900-ABEND-DUMP ONLY IF
006450* A FILE STATUS OTHER THAN 00/10 COMES BACK ON EITHER FILE.
006460 01  WS-DIAG-AREA.
006480     05  WS-DIAG-KEY-FLD         PIC X(07).
006500     05  WS-DIAG-KEY-NUM REDEFINES WS-DIAG-KEY-FLD
006520                                 PIC 9(07).
006540     05  WS-DIAG-STATUS-PAIR.
006560         10  WS-DIAG-INV-STATUS  PIC X(02).
006580         10  WS-DIAG-SHP-STATUS  PIC X(02).
006600     05  WS-DIAG-STATUS-COMBO REDEFINES WS-DIAG-STATUS-PAIR
006620                                 PIC X(04).
006640     05  WS-DIAG-QTY             PIC 9(09).
006660     05  WS-DIAG-QTY-SIGNED REDEFINES WS-DIAG-QTY
006680                                 PIC S9(09).
006700******************************************************************
006600 LINKAGE SECTION.
006700 01  LK-FILE-TYPE                PIC X(01).
006800     88  LK-SCAN-INVOICE-LINES       VALUE 'I'.
006900     88  LK-SCAN-SHIPMENT-LINES      VALUE 'S'.
007000 01  LK-SO-ITEM-ID                   PIC 9(07).
007100 01  LK-QTY-TOTAL                    PIC 9(07).
007200******************************************************************
007300 PROCEDURE DIVISION USING LK-FILE-TYPE, LK-SO-ITEM-ID,
007400                          LK-QTY-TOTAL.
007500
007600 000-MAIN-PROCESS SECTION.
007700
007800     MOVE ZERO TO LK-QTY-TOTAL.
007900     MOVE ZERO TO WS-QTY-ACCUM.
008000     MOVE 'NO ' TO WS-EOF-SW.
008100     EVALUATE TRUE
008200        WHEN LK-SCAN-INVOICE-LINES
008300           PERFORM 100-SCAN-INVOICE-LINES THRU 100-EXIT
008400        WHEN LK-SCAN-SHIPMENT-LINES
008500           PERFORM 200-SCAN-SHIPMENT-LINES THRU 200-EXIT          RLH9007 
008600        WHEN OTHER
008700           CONTINUE
008800     END-EVALUATE.
008900     MOVE WS-QTY-ACCUM TO LK-QTY-TOTAL.
009000     GOBACK.
009100
009200 100-SCAN-INVOICE-LINES.
009300
009400     OPEN INPUT INV-LIN-FILE.
009500     PERFORM 110-READ-ONE-INVOICE-LINE THRU 110-EXIT
009600        UNTIL WS-AT-EOF.
009700     CLOSE INV-LIN-FILE.
009800
009900 100-EXIT.
010000     EXIT.
010100
010200 110-READ-ONE-INVOICE-LINE.
010300
010400     READ INV-LIN-FILE
010500        AT END MOVE 'YES' TO WS-EOF-SW.
010520     IF WS-INVLIN-STATUS NOT = '00' AND WS-INVLIN-STATUS NOT = '10'
010540        MOVE WS-INVLIN-STATUS TO WS-DIAG-INV-STATUS
010560        PERFORM 900-ABEND-DUMP THRU 900-EXIT
010580     END-IF.
010600     IF NOT WS-AT-EOF
010700        IF IVI-SO-ITEM-ID = LK-SO-ITEM-ID
010800           ADD IVI-QTY-INVOICED TO WS-QTY-ACCUM
010900        END-IF
011000     END-IF.
011100
011200 110-EXIT.
011300     EXIT.
011400
011500 200-SCAN-SHIPMENT-LINES.                                         RLH9007 
011600
011700     OPEN INPUT SHP-LIN-FILE.
011800     PERFORM 210-READ-ONE-SHIPMENT-LINE THRU 210-EXIT
011900        UNTIL WS-AT-EOF.
012000     CLOSE SHP-LIN-FILE.
012100
012200 200-EXIT.
012300     EXIT.
012400
012500 210-READ-ONE-SHIPMENT-LINE.
012600
012700     READ SHP-LIN-FILE
012800        AT END MOVE 'YES' TO WS-EOF-SW.
012820     IF WS-SHPLIN-STATUS NOT = '00' AND WS-SHPLIN-STATUS NOT = '10'
012840        MOVE WS-SHPLIN-STATUS TO WS-DIAG-SHP-STATUS
012860        PERFORM 900-ABEND-DUMP THRU 900-EXIT
012880     END-IF.
012900     IF NOT WS-AT-EOF
013000        IF SHI-SO-ITEM-ID = LK-SO-ITEM-ID
013100           ADD SHI-QTY-SHIPPED TO WS-QTY-ACCUM
013200        END-IF
013300     END-IF.
013400
013500 210-EXIT.
013600     EXIT.
013620
013640 900-ABEND-DUMP.
013660
013680     MOVE LK-SO-ITEM-ID TO WS-DIAG-KEY-NUM.
013700     MOVE WS-QTY-ACCUM  TO WS-DIAG-QTY.
013720     DISPLAY 'SOFQSUB - BAD FILE STATUS - KEY ' WS-DIAG-KEY-FLD
013740              ' STATUS PAIR ' WS-DIAG-STATUS-COMBO
013760              ' ACCUM SO FAR ' WS-DIAG-QTY-SIGNED.
013780
013800 900-EXIT.
013820     EXIT.
