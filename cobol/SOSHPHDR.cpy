000100******************************************************************
000200*    SOSHPHDR  --  SHIPMENT HEADER RECORD                        *
000300*    SALES ORDER PROCESSING SYSTEM                               *
000400*                                                                *
000500*    ONE RECORD PER SHIPMENT.  WRITTEN BY SOTRNPRC WHEN A        *
000600*    SHIPMENT-HEADER TRANSACTION IS PROCESSED AGAINST AN         *
000700*    EXISTING SALES ORDER; READ BY SOREG FOR THE DELIVERY DATE   *
000800*    SHOWN ON THE SALES ORDER REGISTER.  KEYED AND SEQUENCED BY  *
000900*    SHP-ID ASCENDING.  SHP-DATE-DELIVERED IS ZERO UNTIL THE     *
001000*    CARRIER CONFIRMS DELIVERY (NOT PART OF THIS JOB STREAM).    *
001100*------------------------------------------------------------------
001200* CHANGE LOG
001300*   2006-04-02  RLH  INITIAL VERSION FOR SALES ORDER CONVERSION
001400*   2012-02-08  MTW  ADDED SHP-TRACKER FOR CARRIER TRACKING ID
001500******************************************************************
001600 01  SHIPMENT-HEADER-REC.
001700     05  SHP-ID                        PIC 9(7).
001800     05  SHP-SO-ID                     PIC 9(7).
001900     05  SHP-CARRIER                   PIC X(20).
002000     05  SHP-DATE-DELIVERED            PIC 9(8).
002100     05  SHP-TRACKER                   PIC X(25).
002200     05  FILLER                        PIC X(07).
