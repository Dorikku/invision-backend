000100******************************************************************
000200*    SOFQREQ  --  FULFILLMENT INQUIRY REQUEST RECORD             *
000300*    SALES ORDER PROCESSING SYSTEM                               *
000400*                                                                *
000500*    ONE RECORD PER ORDER DESK INQUIRY.  ONE CARD PER SALES       *
000600*    ORDER THE DESK WANTS THE INVOICED/SHIPPED STATUS OF.  NOT    *
000700*    KEYED - SOFQINQ PROCESSES THE DECK IN THE ORDER PRESENTED.   *
000800*------------------------------------------------------------------
000900* CHANGE LOG
001000*   2016-09-14  MTW  INITIAL VERSION - SPLIT OUT OF SOFQINQ SO
001100*                    THE INQUIRY COULD BE SCOPED TO ONE ORDER
001200******************************************************************
001300 01  FULFILLMENT-INQUIRY-REQUEST-REC.
001400     05  REQ-SO-ID                     PIC 9(7).
001500     05  FILLER                        PIC X(03).
