000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SOREG.
000300 AUTHOR.        R L HAAS.
000400 INSTALLATION.  IDZCLASS DATA PROCESSING - ORDER ENTRY GROUP.
000500 DATE-WRITTEN.  04-04-88.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800******************************************************************
000900*  SOREG  --  SALES ORDER REGISTER                               *
001000*                                                                *
001100*  WEEKLY CONTROL REPORT FOR THE ORDER DESK.  SORTS THE SALES    *
001200*  ORDER HEADER AND LINE FILES TOGETHER INTO A SINGLE WORK       *
001300*  STREAM, NEWEST ORDER FIRST, HEADER AHEAD OF ITS OWN LINES,    *
001400*  AND BREAKS ON ORDER ID TO PRODUCE ONE REGISTER ENTRY PER      *
001500*  ORDER - HEADER LINE, AN ITEM LINE PER ORDER LINE, AND AN      *
001600*  ORDER TOTAL LINE - FOLLOWED BY REPORT GRAND TOTALS.           *
001700*  CUSTOMER, SALESPERSON AND PRODUCT NAMES ARE RESOLVED FROM     *
001800*  MASTER FILES LOADED INTO TABLES AT THE START OF THE RUN;      *
001900*  SHIPPED QUANTITY PER LINE COMES FROM THE SOFQSUB ROUTINE      *
002000*  SHARED WITH SOTRNPRC AND SOFQINQ.  DELIVERY DATE IS TAKEN     *
002100*  FROM THE ORDER'S EARLIEST SHIPMENT, IF ANY.                   *
002200*------------------------------------------------------------------
002300* CHANGE LOG
002400*   1988-04-04  RLH  INITIAL VERSION
002500*   1990-11-14  RLH  ADDED SALESPERSON NAME COLUMN PER ORDER DESK
002600*                    REQUEST
002700*   1994-05-19  RLH  ADDED PER-LINE SHIPPED QUANTITY COLUMN, CALLS
002800*                    SOFQSUB INSTEAD OF READING SHIPMENT LINES
002900*                    DIRECTLY
003000*   1998-12-08  DAS  Y2K - SO-DATE AND CUST-SINCE ARE ALREADY CCYY
003100*                    FORM, RUN-DATE HEADING CHANGED TO ACCEPT FROM
003200*                    DATE AND WINDOW THE 2-DIGIT YEAR RETURNED
003300*   2009-02-03  JPK  CONFORMED STATUS COLUMNS TO THE SPLIT SO-
003400*                    PAYMENT-STATUS / SO-SHIPMENT-STATUS FIELDS
003500*   2015-08-17  MTW  RESOLVE PRODUCT NAME/DESC/COST ON EACH ITEM
003600*                    LINE PER ORDER DESK REQUEST 58804
003700******************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER.  IBM-390.
004100 OBJECT-COMPUTER.  IBM-390.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT SO-HDR-FILE ASSIGN TO UT-S-SOORDHDR
004700         ACCESS MODE IS SEQUENTIAL
004800         FILE STATUS IS WS-SOHDR-STATUS.
004900
005000     SELECT SO-LIN-FILE ASSIGN TO UT-S-SOORDLIN
005100         ACCESS MODE IS SEQUENTIAL
005200         FILE STATUS IS WS-SOLIN-STATUS.
005300
005400     SELECT CUST-FILE ASSIGN TO UT-S-SOCUSMST
005500         ACCESS MODE IS SEQUENTIAL
005600         FILE STATUS IS WS-CUST-STATUS.
005700
005800     SELECT SP-FILE ASSIGN TO UT-S-SOSPNMST
005900         ACCESS MODE IS SEQUENTIAL
006000         FILE STATUS IS WS-SP-STATUS.
006100
006200     SELECT PROD-FILE ASSIGN TO UT-S-SOPRDMST
006300         ACCESS MODE IS SEQUENTIAL
006400         FILE STATUS IS WS-PROD-STATUS.
006500
006600     SELECT SHP-HDR-FILE ASSIGN TO UT-S-SOSHPHDR
006700         ACCESS MODE IS SEQUENTIAL
006800         FILE STATUS IS WS-SHPHDR-STATUS.
006900
007000     SELECT SORT-WORK-FILE ASSIGN TO UT-S-SOREGWK.
007100
007200     SELECT REG-RPT-FILE ASSIGN TO UT-S-SOREGRPT
007300         FILE STATUS IS WS-RPT-STATUS.
007400******************************************************************
007500 DATA DIVISION.
007600 FILE SECTION.
007700
007800 FD  SO-HDR-FILE
007900     RECORDING MODE IS F.
008000     COPY SOORDHDR.
008100
008200 FD  SO-LIN-FILE
008300     RECORDING MODE IS F.
008400     COPY SOORDLIN.
008500
008600 FD  CUST-FILE
008700     RECORDING MODE IS F.
008800     COPY SOCUSMST.
008900
009000 FD  SP-FILE
009100     RECORDING MODE IS F.
009200     COPY SOSPNMST.
009300
009400 FD  PROD-FILE
009500     RECORDING MODE IS F.
009600     COPY SOPRDMST.
009700
009800 FD  SHP-HDR-FILE
009900     RECORDING MODE IS F.
010000     COPY SOSHPHDR.
010100
010200 SD  SORT-WORK-FILE.
010300 01  SRT-WORK-REC.
010400     05  SRT-SO-ID                    PIC 9(07).
010500     05  SRT-REC-TYPE                 PIC X(01).
010600         88  SRT-IS-HDR                    VALUE 'H'.
010700         88  SRT-IS-LIN                    VALUE 'L'.
010800     05  SRT-DATA                     PIC X(70).
010900     05  SRT-HDR-DATA  REDEFINES  SRT-DATA.
011000         10  SRT-H-SO-NUMBER           PIC X(11).
011100         10  SRT-H-QUOTATION-ID        PIC 9(07).
011200         10  SRT-H-CUST-ID             PIC 9(07).
011300         10  SRT-H-SP-ID               PIC 9(07).
011400         10  SRT-H-DATE                PIC 9(08).
011500         10  SRT-H-INV-STATUS          PIC X(01).
011600         10  SRT-H-PAY-STATUS          PIC X(01).
011700         10  SRT-H-SHP-STATUS          PIC X(01).
011800         10  FILLER                    PIC X(27).
011900     05  SRT-LIN-DATA  REDEFINES  SRT-DATA.
012000         10  SRT-L-LINE-ID             PIC 9(07).
012100         10  SRT-L-PRODUCT-ID          PIC 9(07).
012200         10  SRT-L-QUANTITY            PIC 9(07).
012300         10  SRT-L-PRICE               PIC S9(8)V99.
012400         10  SRT-L-TAX-RATE            PIC 9V9(4).
012500         10  FILLER                    PIC X(34).
012600
012700 FD  REG-RPT-FILE
012800     RECORDING MODE IS F.
012900 01  REG-RPT-RECORD                  PIC X(132).
013000******************************************************************
013100 WORKING-STORAGE SECTION.
013200 01  WS-FILE-STATUSES.
013300     05  WS-SOHDR-STATUS             PIC X(02)  VALUE SPACES.
013400     05  WS-SOLIN-STATUS             PIC X(02)  VALUE SPACES.
013500     05  WS-CUST-STATUS              PIC X(02)  VALUE SPACES.
013600     05  WS-SP-STATUS                PIC X(02)  VALUE SPACES.
013700     05  WS-PROD-STATUS              PIC X(02)  VALUE SPACES.
013800     05  WS-SHPHDR-STATUS            PIC X(02)  VALUE SPACES.
013900     05  WS-RPT-STATUS               PIC X(02)  VALUE SPACES.
014000
014100 01  WS-SWITCHES.
014200     05  WS-SOHDR-EOF-SW             PIC X(03)  VALUE 'NO '.
014300         88  WS-SOHDR-AT-EOF                     VALUE 'YES'.
014400     05  WS-SOLIN-EOF-SW             PIC X(03)  VALUE 'NO '.
014500         88  WS-SOLIN-AT-EOF                     VALUE 'YES'.
014600     05  WS-SORT-EOF-SW              PIC X(03)  VALUE 'NO '.
014700         88  WS-SORT-AT-EOF                      VALUE 'YES'.
014800     05  WS-FIRST-GROUP-SW           PIC X(03)  VALUE 'YES'.
014900         88  WS-FIRST-GROUP                      VALUE 'YES'.
015000
015100 01  WS-RUN-DATE-FIELDS.
015200     05  WS-ACCEPT-DATE              PIC 9(06)  VALUE ZERO.
015300     05  WS-ACCEPT-DATE-R  REDEFINES  WS-ACCEPT-DATE.
015400         10  WS-ACCEPT-YY            PIC 9(02).
015500         10  WS-ACCEPT-MM            PIC 9(02).
015600         10  WS-ACCEPT-DD            PIC 9(02).
015700     05  WS-RUN-CCYY                 PIC 9(04)  VALUE ZERO.
015800     05  WS-RUN-DATE-HDG             PIC X(10)  VALUE SPACES.
015850     05  WS-ORDER-DATE-HDG           PIC X(10)  VALUE SPACES.
015900
016000 01  WS-COUNTERS.
016100     05  WS-LINE-COUNT-ON-PAGE       PIC 9(03)  COMP VALUE ZERO.
016200     05  WS-PAGE-COUNT               PIC 9(03)  COMP VALUE ZERO.
016300     05  WS-ORDER-COUNT              PIC 9(05)  COMP VALUE ZERO.
016400     05  WS-CUST-MAX                 PIC 9(05)  COMP VALUE ZERO.
016500     05  WS-SP-MAX                   PIC 9(05)  COMP VALUE ZERO.
016600     05  WS-PROD-MAX                 PIC 9(05)  COMP VALUE ZERO.
016700     05  WS-SHPHDR-MAX               PIC 9(05)  COMP VALUE ZERO.
016800
016900 01  WS-MONEY-ACCUMULATORS.
017000     05  WS-LINE-TOTAL               PIC S9(8)V99 VALUE ZERO.
017100     05  WS-LINE-TAX                 PIC S9(8)V99 VALUE ZERO.
017200     05  WS-ORD-SUBTOTAL             PIC S9(8)V99 VALUE ZERO.
017300     05  WS-ORD-TAX                  PIC S9(8)V99 VALUE ZERO.
017400     05  WS-ORD-GRAND-TOTAL          PIC S9(8)V99 VALUE ZERO.
017500     05  WS-RPT-SUBTOTAL             PIC S9(9)V99 VALUE ZERO.
017600     05  WS-RPT-TAX                  PIC S9(9)V99 VALUE ZERO.
017700     05  WS-RPT-GRAND-TOTAL          PIC S9(9)V99 VALUE ZERO.
017800
017900 01  SOFQSUB-LINKAGE-FIELDS.
018000     05  LK-FILE-TYPE                PIC X(01).
018100     05  LK-SO-ITEM-ID                PIC 9(07).
018200     05  LK-QTY-TOTAL                 PIC 9(07).
018300
018400 01  WS-HOLD-ORDER-FIELDS.
018500     05  WS-HOLD-SO-ID               PIC 9(07)  VALUE ZERO.
018600     05  WS-HOLD-SO-NUMBER           PIC X(11)  VALUE SPACES.
018700     05  WS-HOLD-CUST-ID             PIC 9(07)  VALUE ZERO.
018800     05  WS-HOLD-SP-ID               PIC 9(07)  VALUE ZERO.
018900     05  WS-HOLD-ORDER-DATE          PIC 9(08)  VALUE ZERO.
019000     05  WS-HOLD-INV-STATUS          PIC X(01)  VALUE SPACES.
019100     05  WS-HOLD-PAY-STATUS          PIC X(01)  VALUE SPACES.
019200     05  WS-HOLD-SHP-STATUS          PIC X(01)  VALUE SPACES.
019300     05  WS-HOLD-CUST-NAME           PIC X(30)  VALUE SPACES.
019400     05  WS-HOLD-SP-NAME             PIC X(30)  VALUE SPACES.
019500     05  WS-HOLD-DELIVERY-DATE       PIC 9(08)  VALUE ZERO.
019600
019700 01  WS-LINE-WORK-FIELDS.
019800     05  WS-LIN-PRODUCT-ID           PIC 9(07)  VALUE ZERO.
019900     05  WS-LIN-PRODUCT-NAME         PIC X(30)  VALUE SPACES.
020000     05  WS-LIN-PRODUCT-DESC         PIC X(40)  VALUE SPACES.
020100     05  WS-LIN-UNIT-COST            PIC S9(8)V99 VALUE ZERO.
020200     05  WS-LIN-QTY-SHIPPED          PIC 9(07)  VALUE ZERO.
020300
020400******************************************************************
020500* REFERENCE TABLES - LOADED ONCE AT JOB START, SEARCHED LINEARLY.
020600* NO COPYBOOK EXISTS FOR THESE TABLES; THEY ARE RELOADED EVERY
020700* RUN AND CARRY NOTHING BETWEEN RUNS.
020800******************************************************************
020900 01  WS-CUST-TABLE.
021000     05  WS-CUST-ENTRY OCCURS 500 TIMES
021100                       INDEXED BY WS-CUST-IDX.
021200         10  WS-CT-ID                PIC 9(07).
021300         10  WS-CT-NAME              PIC X(30).
021400         10  WS-CT-CONTACT           PIC X(30).
021500         10  WS-CT-EMAIL             PIC X(40).
021600         10  WS-CT-ADDRESS           PIC X(60).
021700
021800 01  WS-SP-TABLE.
021900     05  WS-SP-ENTRY OCCURS 300 TIMES
022000                     INDEXED BY WS-SP-IDX.
022100         10  WS-SPT-ID               PIC 9(07).
022200         10  WS-SPT-NAME             PIC X(30).
022300
022400 01  WS-PROD-TABLE.
022500     05  WS-PROD-ENTRY OCCURS 1000 TIMES
022600                       INDEXED BY WS-PROD-IDX.
022700         10  WS-PT-ID                PIC 9(07).
022800         10  WS-PT-NAME              PIC X(30).
022900         10  WS-PT-DESC              PIC X(40).
023000         10  WS-PT-COST              PIC S9(8)V99.
023100
023200 01  WS-SHPHDR-TABLE.
023300     05  WS-SHPHDR-ENTRY OCCURS 1000 TIMES
023400                         INDEXED BY WS-SHPHDR-IDX.
023500         10  WS-SHT-SO-ID            PIC 9(07).
023600         10  WS-SHT-DATE-DELIVERED   PIC 9(08).
023700******************************************************************
023800 01  WS-PRINT-LINES.
023900     05  HL-HEADER-1.
024000         10  FILLER              PIC X(05)  VALUE SPACES.
024100         10  FILLER              PIC X(40)
024200             VALUE 'S A L E S   O R D E R   R E G I S T E R'.
024300         10  FILLER              PIC X(20)  VALUE SPACES.
024400         10  FILLER              PIC X(09)  VALUE 'RUN DATE '.
024500         10  HL1-RUN-DATE        PIC X(10).
024600         10  FILLER              PIC X(08)  VALUE SPACES.
024700         10  FILLER              PIC X(05)  VALUE 'PAGE '.
024800         10  HL1-PAGE-NO         PIC ZZZ9.
024900         10  FILLER              PIC X(22)  VALUE SPACES.
025000     05  HL-HEADER-1-R  REDEFINES  HL-HEADER-1  PIC X(132).
025100     05  HL-HEADER-2.
025200         10  FILLER              PIC X(11)  VALUE 'ORDER NO.'.
025300         10  FILLER              PIC X(11)  VALUE 'ORDER DATE'.
025400         10  FILLER              PIC X(25)  VALUE 'CUSTOMER'.
025500         10  FILLER              PIC X(22)  VALUE 'SALESPERSON'.
025600         10  FILLER              PIC X(04)  VALUE 'INV'.
025700         10  FILLER              PIC X(04)  VALUE 'PAY'.
025800         10  FILLER              PIC X(04)  VALUE 'SHP'.
025900         10  FILLER              PIC X(11)  VALUE 'DELIVERED'.
026000         10  FILLER              PIC X(40)  VALUE SPACES.
026100     05  DL-ORDER-HDR.
026200         10  FILLER              PIC X(01)  VALUE SPACES.
026300         10  DL-OH-NUMBER        PIC X(11).
026400         10  FILLER              PIC X(01)  VALUE SPACES.
026500         10  DL-OH-DATE          PIC X(10).
026600         10  FILLER              PIC X(02)  VALUE SPACES.
026700         10  DL-OH-CUST-NAME     PIC X(30).
026800         10  FILLER              PIC X(02)  VALUE SPACES.
026900         10  DL-OH-SP-NAME       PIC X(30).
027000         10  FILLER              PIC X(02)  VALUE SPACES.
027100         10  DL-OH-INV-STATUS    PIC X(01).
027200         10  FILLER              PIC X(03)  VALUE SPACES.
027300         10  DL-OH-PAY-STATUS    PIC X(01).
027400         10  FILLER              PIC X(03)  VALUE SPACES.
027500         10  DL-OH-SHP-STATUS    PIC X(01).
027600         10  FILLER              PIC X(03)  VALUE SPACES.
027700         10  DL-OH-DELIVERED     PIC X(10).
027800         10  FILLER              PIC X(17)  VALUE SPACES.
027900     05  DL-ORDER-HDR-R  REDEFINES  DL-ORDER-HDR  PIC X(132).
028000     05  DL-ITEM-DETAIL.
028100         10  FILLER              PIC X(06)  VALUE SPACES.
028200         10  DL-IT-PROD-NAME     PIC X(30).
028300         10  FILLER              PIC X(02)  VALUE SPACES.
028400         10  DL-IT-QTY           PIC ZZZZZZ9.
028500         10  FILLER              PIC X(02)  VALUE SPACES.
028600         10  DL-IT-PRICE         PIC Z,ZZZ,ZZ9.99.
028700         10  FILLER              PIC X(02)  VALUE SPACES.
028800         10  DL-IT-LINE-TOTAL    PIC Z,ZZZ,ZZ9.99.
028900         10  FILLER              PIC X(02)  VALUE SPACES.
029000         10  DL-IT-TAX-RATE      PIC Z.9999.
029100         10  FILLER              PIC X(02)  VALUE SPACES.
029200         10  DL-IT-LINE-TAX      PIC Z,ZZZ,ZZ9.99.
029300         10  FILLER              PIC X(02)  VALUE SPACES.
029400         10  DL-IT-QTY-SHIPPED   PIC ZZZZZZ9.
029500         10  FILLER              PIC X(14)  VALUE SPACES.
029600     05  TL-ORDER-TOTAL.
029700         10  FILLER              PIC X(06)  VALUE SPACES.
029800         10  FILLER              PIC X(18)  VALUE 'ORDER TOTAL -'.
029900         10  FILLER              PIC X(10)  VALUE 'SUBTOTAL'.
030000         10  TL-OT-SUBTOTAL      PIC Z,ZZZ,ZZ9.99.
030100         10  FILLER              PIC X(06)  VALUE 'TAX'.
030200         10  TL-OT-TAX           PIC Z,ZZZ,ZZ9.99.
030300         10  FILLER              PIC X(06)  VALUE 'TOTAL'.
030400         10  TL-OT-GRAND-TOTAL   PIC Z,ZZZ,ZZ9.99.
030500         10  FILLER              PIC X(40)  VALUE SPACES.
030600     05  GTL-REPORT-TOTALS.
030700         10  FILLER              PIC X(06)  VALUE SPACES.
030800         10  FILLER              PIC X(12)  VALUE 'ORDERS'.
030900         10  GTL-ORDER-COUNT     PIC ZZ,ZZ9.
031000         10  FILLER              PIC X(06)  VALUE 'SUBTOTAL'.
031100         10  GTL-SUBTOTAL        PIC ZZ,ZZZ,ZZ9.99.
031200         10  FILLER              PIC X(06)  VALUE 'TAX'.
031300         10  GTL-TAX             PIC ZZ,ZZZ,ZZ9.99.
031400         10  FILLER              PIC X(06)  VALUE 'TOTAL'.
031500         10  GTL-GRAND-TOTAL     PIC ZZ,ZZZ,ZZ9.99.
031600         10  FILLER              PIC X(24)  VALUE SPACES.
031700     05  DISPLAY-LINE            PIC X(132).
032000******************************************************************
032100 PROCEDURE DIVISION.
032200******************************************************************
032300
032400 000-MAINLINE SECTION.
032500
032600     PERFORM 600-LOAD-REF-TABLES THRU 600-EXIT.
032700     OPEN OUTPUT REG-RPT-FILE.
032800     SORT SORT-WORK-FILE
032900         ON DESCENDING KEY SRT-SO-ID
033000            ASCENDING  KEY SRT-REC-TYPE
033100         INPUT PROCEDURE 200-SRT-INPUT-PROCD THRU 200-EXIT
033200         OUTPUT PROCEDURE 300-SRT-OUTPUT-PROCD THRU 300-EXIT.
033300     CLOSE REG-RPT-FILE.
033400     MOVE ZERO TO RETURN-CODE.
033500     GOBACK.
033600
033700 200-SRT-INPUT-PROCD.
033800
033900     OPEN INPUT SO-HDR-FILE.
034000     PERFORM 210-RLS-ONE-HDR THRU 210-EXIT
034100        UNTIL WS-SOHDR-AT-EOF.
034200     CLOSE SO-HDR-FILE.
034300     OPEN INPUT SO-LIN-FILE.
034400     PERFORM 220-RLS-ONE-LIN THRU 220-EXIT
034500        UNTIL WS-SOLIN-AT-EOF.
034600     CLOSE SO-LIN-FILE.
034700
034800 200-EXIT.
034900     EXIT.
035000
035100 210-RLS-ONE-HDR.
035200
035300     READ SO-HDR-FILE
035400        AT END MOVE 'YES' TO WS-SOHDR-EOF-SW.
035500     IF NOT WS-SOHDR-AT-EOF
035600        MOVE SPACES TO SRT-WORK-REC
035700        MOVE SO-ID TO SRT-SO-ID
035800        MOVE 'H' TO SRT-REC-TYPE
035900        MOVE SO-NUMBER TO SRT-H-SO-NUMBER
036000        MOVE SO-QUOTATION-ID TO SRT-H-QUOTATION-ID
036100        MOVE SO-CUSTOMER-ID TO SRT-H-CUST-ID
036200        MOVE SO-SALES-PERSON-ID TO SRT-H-SP-ID
036300        MOVE SO-DATE TO SRT-H-DATE
036400        MOVE SO-INVOICE-STATUS TO SRT-H-INV-STATUS
036500        MOVE SO-PAYMENT-STATUS TO SRT-H-PAY-STATUS                JPK0902 
036600        MOVE SO-SHIPMENT-STATUS TO SRT-H-SHP-STATUS
036700        RELEASE SRT-WORK-REC
036800     END-IF.
036900
037000 210-EXIT.
037100     EXIT.
037200
037300 220-RLS-ONE-LIN.
037400
037500     READ SO-LIN-FILE
037600        AT END MOVE 'YES' TO WS-SOLIN-EOF-SW.
037700     IF NOT WS-SOLIN-AT-EOF
037800        MOVE SPACES TO SRT-WORK-REC
037900        MOVE SOI-SO-ID TO SRT-SO-ID
038000        MOVE 'L' TO SRT-REC-TYPE
038100        MOVE SOI-ID TO SRT-L-LINE-ID
038200        MOVE SOI-PRODUCT-ID TO SRT-L-PRODUCT-ID
038300        MOVE SOI-QUANTITY TO SRT-L-QUANTITY
038400        MOVE SOI-PRICE TO SRT-L-PRICE
038500        MOVE SOI-TAX-RATE TO SRT-L-TAX-RATE
038600        RELEASE SRT-WORK-REC
038700     END-IF.
038800
038900 220-EXIT.
039000     EXIT.
039100
039200 300-SRT-OUTPUT-PROCD.
039300
039400     PERFORM 955-HEADINGS THRU 955-EXIT.
039500     PERFORM 900-RETURN-SRTD-REC THRU 900-EXIT.
039600     PERFORM 340-PRSS-SORTED-REC THRU 340-EXIT
039700        UNTIL WS-SORT-AT-EOF.
039800     IF NOT WS-FIRST-GROUP
039900        PERFORM 400-PRSS-ORDER-BREAK THRU 400-EXIT
040000     END-IF.
040100     PERFORM 500-PRSS-GRAND-TOTALS THRU 500-EXIT.
040200
040300 300-EXIT.
040400     EXIT.
040500
040600 340-PRSS-SORTED-REC.
040700
040800     IF SRT-IS-HDR
040900        IF NOT WS-FIRST-GROUP
041000           PERFORM 400-PRSS-ORDER-BREAK THRU 400-EXIT
041100        END-IF
041200        PERFORM 320-START-NEW-ORDER THRU 320-EXIT
041300     ELSE
041400        PERFORM 343-DETAIL-LINE-PRSS THRU 343-EXIT
041500     END-IF.
041600     PERFORM 900-RETURN-SRTD-REC THRU 900-EXIT.
041700
041800 340-EXIT.
041900     EXIT.
042000
042100 320-START-NEW-ORDER.
042200
042300     MOVE 'NO ' TO WS-FIRST-GROUP-SW.
042400     MOVE ZERO TO WS-ORD-SUBTOTAL WS-ORD-TAX WS-ORD-GRAND-TOTAL.
042500     MOVE SRT-SO-ID TO WS-HOLD-SO-ID.
042600     MOVE SRT-H-SO-NUMBER TO WS-HOLD-SO-NUMBER.
042700     MOVE SRT-H-CUST-ID TO WS-HOLD-CUST-ID.
042800     MOVE SRT-H-SP-ID TO WS-HOLD-SP-ID.
042900     MOVE SRT-H-DATE TO WS-HOLD-ORDER-DATE.
043000     MOVE SRT-H-INV-STATUS TO WS-HOLD-INV-STATUS.
043100     MOVE SRT-H-PAY-STATUS TO WS-HOLD-PAY-STATUS.
043200     MOVE SRT-H-SHP-STATUS TO WS-HOLD-SHP-STATUS.
043300     PERFORM 218-SEARCH-CUSTOMER THRU 218-EXIT.
043400     PERFORM 219-SEARCH-SALESPERSON THRU 219-EXIT.
043500     PERFORM 222-SEARCH-DELIVERY-DATE THRU 222-EXIT.
043600     ADD 1 TO WS-ORDER-COUNT.
043700     IF WS-LINE-COUNT-ON-PAGE >= 50
043800        PERFORM 955-HEADINGS THRU 955-EXIT
043900     END-IF.
044000     MOVE SPACES TO DL-ORDER-HDR.
044100     MOVE WS-HOLD-SO-NUMBER TO DL-OH-NUMBER.
044200     PERFORM 850-FORMAT-DATE-FOR-PRINT THRU 850-EXIT.
044300     MOVE WS-ORDER-DATE-HDG TO DL-OH-DATE.
044400     MOVE WS-HOLD-CUST-NAME TO DL-OH-CUST-NAME.
044500     MOVE WS-HOLD-SP-NAME TO DL-OH-SP-NAME.
044600     MOVE WS-HOLD-INV-STATUS TO DL-OH-INV-STATUS.
044700     MOVE WS-HOLD-PAY-STATUS TO DL-OH-PAY-STATUS.
044800     MOVE WS-HOLD-SHP-STATUS TO DL-OH-SHP-STATUS.
044900     IF WS-HOLD-DELIVERY-DATE = ZERO
045000        MOVE SPACES TO DL-OH-DELIVERED
045100     ELSE
045200        MOVE WS-HOLD-DELIVERY-DATE TO DL-OH-DELIVERED
045300     END-IF.
045350     MOVE DL-ORDER-HDR TO DISPLAY-LINE.
045400     PERFORM 950-WRITE-OUTPUT-REC THRU 950-EXIT.
045500
045600 320-EXIT.
045700     EXIT.
045800
045900 343-DETAIL-LINE-PRSS.
046000
046100     MOVE SRT-L-PRODUCT-ID TO WS-LIN-PRODUCT-ID.
046200     PERFORM 220-SEARCH-PRODUCT THRU 220-EXIT.
046300     COMPUTE WS-LINE-TOTAL ROUNDED =
046400        SRT-L-QUANTITY * SRT-L-PRICE.
046500     COMPUTE WS-LINE-TAX ROUNDED =
046600        WS-LINE-TOTAL * SRT-L-TAX-RATE.
046700     ADD WS-LINE-TOTAL TO WS-ORD-SUBTOTAL.
046800     ADD WS-LINE-TAX TO WS-ORD-TAX.
046900     MOVE 'S' TO LK-FILE-TYPE.
047000     MOVE SRT-L-LINE-ID TO LK-SO-ITEM-ID.
047100     CALL 'SOFQSUB' USING LK-FILE-TYPE, LK-SO-ITEM-ID,
047200             LK-QTY-TOTAL.
047300     MOVE LK-QTY-TOTAL TO WS-LIN-QTY-SHIPPED.                     RLH9405 
047400     IF WS-LINE-COUNT-ON-PAGE >= 50
047500        PERFORM 955-HEADINGS THRU 955-EXIT
047600     END-IF.
047700     MOVE SPACES TO DL-ITEM-DETAIL.
047800     MOVE WS-LIN-PRODUCT-NAME TO DL-IT-PROD-NAME.                 MTW1508 
047900     MOVE SRT-L-QUANTITY TO DL-IT-QTY.
048000     MOVE SRT-L-PRICE TO DL-IT-PRICE.
048100     MOVE WS-LINE-TOTAL TO DL-IT-LINE-TOTAL.
048200     MOVE SRT-L-TAX-RATE TO DL-IT-TAX-RATE.
048300     MOVE WS-LINE-TAX TO DL-IT-LINE-TAX.
048400     MOVE WS-LIN-QTY-SHIPPED TO DL-IT-QTY-SHIPPED.
048450     MOVE DL-ITEM-DETAIL TO DISPLAY-LINE.
048500     PERFORM 950-WRITE-OUTPUT-REC THRU 950-EXIT.
048600
048700 343-EXIT.
048800     EXIT.
048900
049000 400-PRSS-ORDER-BREAK.
049100
049200     COMPUTE WS-ORD-GRAND-TOTAL = WS-ORD-SUBTOTAL + WS-ORD-TAX.
049300     MOVE SPACES TO TL-ORDER-TOTAL.
049400     MOVE WS-ORD-SUBTOTAL TO TL-OT-SUBTOTAL.
049500     MOVE WS-ORD-TAX TO TL-OT-TAX.
049600     MOVE WS-ORD-GRAND-TOTAL TO TL-OT-GRAND-TOTAL.
049650     MOVE TL-ORDER-TOTAL TO DISPLAY-LINE.
049700     PERFORM 950-WRITE-OUTPUT-REC THRU 950-EXIT.
049800     ADD WS-ORD-SUBTOTAL TO WS-RPT-SUBTOTAL.
049900     ADD WS-ORD-TAX TO WS-RPT-TAX.
050000     ADD WS-ORD-GRAND-TOTAL TO WS-RPT-GRAND-TOTAL.
050100
050200 400-EXIT.
050300     EXIT.
050400
050500 500-PRSS-GRAND-TOTALS.
050600
050700     MOVE SPACES TO GTL-REPORT-TOTALS.
050800     MOVE WS-ORDER-COUNT TO GTL-ORDER-COUNT.
050900     MOVE WS-RPT-SUBTOTAL TO GTL-SUBTOTAL.
051000     MOVE WS-RPT-TAX TO GTL-TAX.
051100     MOVE WS-RPT-GRAND-TOTAL TO GTL-GRAND-TOTAL.
051150     MOVE GTL-REPORT-TOTALS TO DISPLAY-LINE.
051200     PERFORM 950-WRITE-OUTPUT-REC THRU 950-EXIT.
051300
051400 500-EXIT.
051500     EXIT.
051600
051700 218-SEARCH-CUSTOMER.
051800
051900     MOVE 'UNKNOWN' TO WS-HOLD-CUST-NAME.
052000     SET WS-CUST-IDX TO 1.
052100     SEARCH WS-CUST-ENTRY
052200        AT END CONTINUE
052300        WHEN WS-CT-ID (WS-CUST-IDX) = WS-HOLD-CUST-ID
052400           MOVE WS-CT-NAME (WS-CUST-IDX) TO WS-HOLD-CUST-NAME
052500     END-SEARCH.
052600
052700 218-EXIT.
052800     EXIT.
052900
053000 219-SEARCH-SALESPERSON.
053100
053200     MOVE 'UNKNOWN' TO WS-HOLD-SP-NAME.
053300     SET WS-SP-IDX TO 1.
053400     SEARCH WS-SP-ENTRY
053500        AT END CONTINUE
053600        WHEN WS-SPT-ID (WS-SP-IDX) = WS-HOLD-SP-ID
053700           MOVE WS-SPT-NAME (WS-SP-IDX) TO WS-HOLD-SP-NAME
053800     END-SEARCH.
053900
054000 219-EXIT.
054100     EXIT.
054200
054300 220-SEARCH-PRODUCT.
054400
054500     MOVE 'UNKNOWN' TO WS-LIN-PRODUCT-NAME.
054600     MOVE SPACES TO WS-LIN-PRODUCT-DESC.
054700     MOVE ZERO TO WS-LIN-UNIT-COST.
054800     SET WS-PROD-IDX TO 1.
054900     SEARCH WS-PROD-ENTRY
055000        AT END CONTINUE
055100        WHEN WS-PT-ID (WS-PROD-IDX) = WS-LIN-PRODUCT-ID
055200           MOVE WS-PT-NAME (WS-PROD-IDX) TO WS-LIN-PRODUCT-NAME
055300           MOVE WS-PT-DESC (WS-PROD-IDX) TO WS-LIN-PRODUCT-DESC
055400           MOVE WS-PT-COST (WS-PROD-IDX) TO WS-LIN-UNIT-COST
055500     END-SEARCH.
055600
055700 220-EXIT.
055800     EXIT.
055900
056000 222-SEARCH-DELIVERY-DATE.
056100
056200     MOVE ZERO TO WS-HOLD-DELIVERY-DATE.
056300     SET WS-SHPHDR-IDX TO 1.
056400     SEARCH WS-SHPHDR-ENTRY
056500        AT END CONTINUE
056600        WHEN WS-SHT-SO-ID (WS-SHPHDR-IDX) = WS-HOLD-SO-ID
056700           MOVE WS-SHT-DATE-DELIVERED (WS-SHPHDR-IDX)
056800              TO WS-HOLD-DELIVERY-DATE
056900     END-SEARCH.
057000
057100 222-EXIT.
057200     EXIT.
057300
057400 600-LOAD-REF-TABLES.
057500
057600     ACCEPT WS-ACCEPT-DATE FROM DATE.
057700     IF WS-ACCEPT-YY < 50
057800        COMPUTE WS-RUN-CCYY = 2000 + WS-ACCEPT-YY
057900     ELSE
058000        COMPUTE WS-RUN-CCYY = 1900 + WS-ACCEPT-YY
058100     END-IF.
058200     STRING WS-ACCEPT-MM '/' WS-ACCEPT-DD '/' WS-RUN-CCYY
058300         DELIMITED BY SIZE INTO WS-RUN-DATE-HDG.
058400     OPEN INPUT CUST-FILE.
058500     PERFORM 610-LOAD-ONE-CUST THRU 610-EXIT
058600        UNTIL WS-CUST-STATUS = '10'.
058700     CLOSE CUST-FILE.
058800     OPEN INPUT SP-FILE.
058900     PERFORM 620-LOAD-ONE-SP THRU 620-EXIT
059000        UNTIL WS-SP-STATUS = '10'.
059100     CLOSE SP-FILE.
059200     OPEN INPUT PROD-FILE.
059300     PERFORM 630-LOAD-ONE-PROD THRU 630-EXIT
059400        UNTIL WS-PROD-STATUS = '10'.
059500     CLOSE PROD-FILE.
059600     OPEN INPUT SHP-HDR-FILE.
059700     PERFORM 640-LOAD-ONE-SHPHDR THRU 640-EXIT
059800        UNTIL WS-SHPHDR-STATUS = '10'.
059900     CLOSE SHP-HDR-FILE.
060000
060100 600-EXIT.
060200     EXIT.
060300
060400 610-LOAD-ONE-CUST.
060500
060600     READ CUST-FILE.
060700     IF WS-CUST-STATUS = '00'
060800        ADD 1 TO WS-CUST-MAX
060900        SET WS-CUST-IDX TO WS-CUST-MAX
061000        MOVE CUST-ID TO WS-CT-ID (WS-CUST-IDX)
061100        MOVE CUST-NAME TO WS-CT-NAME (WS-CUST-IDX)
061200        MOVE CUST-CONTACT TO WS-CT-CONTACT (WS-CUST-IDX)
061300        MOVE CUST-EMAIL TO WS-CT-EMAIL (WS-CUST-IDX)
061400        MOVE CUST-ADDRESS TO WS-CT-ADDRESS (WS-CUST-IDX)
061500     END-IF.
061600
061700 610-EXIT.
061800     EXIT.
061900
062000 620-LOAD-ONE-SP.
062100
062200     READ SP-FILE.
062300     IF WS-SP-STATUS = '00'
062400        ADD 1 TO WS-SP-MAX
062500        SET WS-SP-IDX TO WS-SP-MAX
062600        MOVE SP-ID TO WS-SPT-ID (WS-SP-IDX)
062700        MOVE SP-NAME TO WS-SPT-NAME (WS-SP-IDX)
062800     END-IF.
062900
063000 620-EXIT.
063100     EXIT.
063200
063300 630-LOAD-ONE-PROD.
063400
063500     READ PROD-FILE.
063600     IF WS-PROD-STATUS = '00'
063700        ADD 1 TO WS-PROD-MAX
063800        SET WS-PROD-IDX TO WS-PROD-MAX
063900        MOVE PROD-ID TO WS-PT-ID (WS-PROD-IDX)
064000        MOVE PROD-NAME TO WS-PT-NAME (WS-PROD-IDX)
064100        MOVE PROD-DESC TO WS-PT-DESC (WS-PROD-IDX)
064200        MOVE PROD-COST-PRICE TO WS-PT-COST (WS-PROD-IDX)
064300     END-IF.
064400
064500 630-EXIT.
064600     EXIT.
064700
064800 640-LOAD-ONE-SHPHDR.
064900
065000     READ SHP-HDR-FILE.
065100     IF WS-SHPHDR-STATUS = '00'
065200        ADD 1 TO WS-SHPHDR-MAX
065300        SET WS-SHPHDR-IDX TO WS-SHPHDR-MAX
065400        MOVE SHP-SO-ID TO WS-SHT-SO-ID (WS-SHPHDR-IDX)
065500        MOVE SHP-DATE-DELIVERED
065600           TO WS-SHT-DATE-DELIVERED (WS-SHPHDR-IDX)
065700     END-IF.
065800
065900 640-EXIT.
066000     EXIT.
066100
066200 850-FORMAT-DATE-FOR-PRINT.
066300
066400     MOVE SPACES TO WS-ORDER-DATE-HDG.
066500     STRING WS-HOLD-ORDER-DATE (5:2) '/'
066600             WS-HOLD-ORDER-DATE (7:2) '/'
066700             WS-HOLD-ORDER-DATE (1:4)
066800         DELIMITED BY SIZE INTO WS-ORDER-DATE-HDG.
066900
067000 850-EXIT.
067100     EXIT.
067200
067300 900-RETURN-SRTD-REC.
067400
067500     RETURN SORT-WORK-FILE
067600        AT END MOVE 'YES' TO WS-SORT-EOF-SW.
067700
067800 900-EXIT.
067900     EXIT.
068000
068100 950-WRITE-OUTPUT-REC.
068200
068300     WRITE REG-RPT-RECORD FROM DISPLAY-LINE AFTER 1.
068400     ADD 1 TO WS-LINE-COUNT-ON-PAGE.
068500
068600 950-EXIT.
068700     EXIT.
068800
068900 955-HEADINGS.
069000
069100     ADD 1 TO WS-PAGE-COUNT.
069200     MOVE ZERO TO WS-LINE-COUNT-ON-PAGE.
069300     MOVE WS-RUN-DATE-HDG TO HL1-RUN-DATE.
069400     MOVE WS-PAGE-COUNT TO HL1-PAGE-NO.
069500     MOVE HL-HEADER-1 TO DISPLAY-LINE.
069600     WRITE REG-RPT-RECORD FROM DISPLAY-LINE AFTER PAGE.
069700     MOVE HL-HEADER-2 TO DISPLAY-LINE.
069800     WRITE REG-RPT-RECORD FROM DISPLAY-LINE AFTER 2.
069900
070000 955-EXIT.
070100     EXIT.
