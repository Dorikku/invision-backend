000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SOFQINQ.
000300 AUTHOR.        R L HAAS.
000400 INSTALLATION.  IDZCLASS DATA PROCESSING - ORDER ENTRY GROUP.
000500 DATE-WRITTEN.  03-25-88.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800******************************************************************
000900*  SOFQINQ  --  ORDER LINE FULFILLMENT INQUIRY                  *
001000*                                                                *
001100*  READS A SMALL DECK OF INQUIRY REQUESTS (SOFQREQ) FROM THE ORDER *
001120*  DESK, EACH CARRYING ONE SALES ORDER ID.  FOR EACH REQUEST, SCANS *
001140*  THE SALES ORDER LINE FILE FOR THAT ORDER'S LINES AND, FOR EACH   *
001160*  ONE, CALLS THE SHARED SOFQSUB ROUTINE TWICE - ONCE AGAINST THE   *
001180*  INVOICE-LINE FILE AND ONCE AGAINST THE SHIPMENT-LINE FILE - TO   *
001190*  SHOW HOW MUCH OF THE LINE HAS BEEN INVOICED AND SHIPPED TO DATE. *
001195*  A LINE WITH NO DETAIL RECORDS AGAINST IT COMES BACK ZERO FROM    *
001197*  SOFQSUB, NOT AN ERROR.  A REQUESTED ORDER WITH NO LINES ON FILE  *
001198*  PRINTS ITS BANNER AND NO DETAIL LINES.                           *
001800*------------------------------------------------------------------
001900* CHANGE LOG
002000*   1988-03-25  RLH  INITIAL VERSION
002100*   1999-02-02  DAS  Y2K REVIEW - NO DATE FIELDS TOUCHED BY THIS
002200*                    JOB, NO CHANGE REQUIRED
002300*   2014-06-03  MTW  ADDED OPEN-QUANTITY COLUMN (ORDERED LESS THE
002400*                    GREATER OF INVOICED/SHIPPED) PER ORDER DESK
002500*                    REQUEST 51102
002520*   2016-09-14  MTW  REWORKED AS A REQUEST-DRIVEN INQUIRY - JOB
002540*                    USED TO WALK EVERY ORDER LINE ON FILE WITH NO
002560*                    WAY TO ASK ABOUT ONE ORDER; NOW READS A DECK
002580*                    OF SOFQREQ REQUEST RECORDS, ONE ORDER ID PER
002600*                    CARD, AND SCANS THE LINE FILE ONCE PER REQUEST
002620******************************************************************
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SOURCE-COMPUTER.  IBM-390.
003000 OBJECT-COMPUTER.  IBM-390.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM.
003300 INPUT-OUTPUT SECTION.
003400 FILE-CONTROL.
003500     SELECT SO-LIN-FILE ASSIGN TO UT-S-SOORDLIN
003600         ACCESS MODE IS SEQUENTIAL
003700         FILE STATUS IS WS-SOLIN-STATUS.
003800
003820     SELECT REQ-FILE ASSIGN TO UT-S-SOFQREQ
003840         ACCESS MODE IS SEQUENTIAL
003860         FILE STATUS IS WS-REQ-STATUS.
003880
003900     SELECT QTY-RPT-FILE ASSIGN TO UT-S-SOFQRPT
004000         FILE STATUS IS WS-RPT-STATUS.
004100******************************************************************
004200 DATA DIVISION.
004300 FILE SECTION.
004400
004500 FD  SO-LIN-FILE
004600     RECORDING MODE IS F.
004700     COPY SOORDLIN.
004800
004820 FD  REQ-FILE
004840     RECORDING MODE IS F.
004860     COPY SOFQREQ.
004880
004900 FD  QTY-RPT-FILE
005000     RECORDING MODE IS F.
005100 01  QTY-RPT-RECORD              PIC X(132).
005200******************************************************************
005300 WORKING-STORAGE SECTION.
005400 01  WS-FILE-STATUSES.
005500     05  WS-SOLIN-STATUS         PIC X(02)  VALUE SPACES.
005600     05  WS-RPT-STATUS           PIC X(02)  VALUE SPACES.
005650     05  WS-REQ-STATUS           PIC X(02)  VALUE SPACES.
005700
005750 01  WS-RUN-DATE-FIELDS.
005760     05  WS-ACCEPT-DATE          PIC 9(06)  VALUE ZERO.
005770     05  WS-ACCEPT-DATE-R REDEFINES WS-ACCEPT-DATE.
005780         10  WS-ACCEPT-YY        PIC 9(02).
005790         10  WS-ACCEPT-MM        PIC 9(02).
005795         10  WS-ACCEPT-DD        PIC 9(02).
005800 01  WS-SWITCHES.
005900     05  WS-EOF-SW               PIC X(03)  VALUE 'NO '.
006000         88  WS-AT-EOF                       VALUE 'YES'.
006020     05  WS-REQ-EOF-SW           PIC X(03)  VALUE 'NO '.
006040         88  WS-REQ-AT-EOF                   VALUE 'YES'.
006100
006200 01  WS-COUNTERS.
006300     05  WS-LINES-READ           PIC 9(05)  COMP VALUE ZERO.
006400     05  WS-LINE-COUNT-ON-PAGE   PIC 9(03)  COMP VALUE ZERO.
006500     05  WS-PAGE-COUNT           PIC 9(03)  COMP VALUE ZERO.
006600
006700 01  SOFQSUB-LINKAGE-FIELDS.
006800     05  LK-FILE-TYPE            PIC X(01).
006900     05  LK-SO-ITEM-ID           PIC 9(07).
007000     05  LK-QTY-TOTAL            PIC 9(07).
007100
007200 01  WS-WORK-FIELDS.
007300     05  WS-QTY-INVOICED         PIC 9(07)  VALUE ZERO.
007400     05  WS-QTY-SHIPPED          PIC 9(07)  VALUE ZERO.
007500     05  WS-QTY-FULFILLED-MAX    PIC 9(07)  VALUE ZERO.
007600     05  WS-QTY-OPEN             PIC S9(07) VALUE ZERO.
007650     05  WS-HOLD-REQ-SO-ID       PIC 9(07)  VALUE ZERO.
007700
007800 01  WS-PRINT-LINES.
007900     05  WS-HEADING-1.
008000         10  FILLER              PIC X(42)
008100             VALUE 'SALES ORDER LINE FULFILLMENT INQUIRY'.
008200         10  FILLER              PIC X(90)  VALUE SPACES.
008300     05  WS-HEADING-1-R REDEFINES WS-HEADING-1.
008400         10  WH1-TITLE           PIC X(42).
008500         10  WH1-FILL            PIC X(90).
008600     05  WS-HEADING-2.
008700         10  FILLER              PIC X(09)  VALUE 'LINE ID'.
008800         10  FILLER              PIC X(09)  VALUE 'ORDER ID'.
008900         10  FILLER              PIC X(10)  VALUE 'PRODUCT ID'.
009000         10  FILLER              PIC X(10)  VALUE 'ORDERED'.
009100         10  FILLER              PIC X(10)  VALUE 'INVOICED'.
009200         10  FILLER              PIC X(10)  VALUE 'SHIPPED'.
009300         10  FILLER              PIC X(10)  VALUE 'OPEN'.
009400         10  FILLER              PIC X(64)  VALUE SPACES.
009410     05  WS-HEADING-3.
009420         10  FILLER              PIC X(14)  VALUE 'FOR ORDER ID '.
009430         10  WH3-ORDER-ID        PIC ZZZZZZ9.
009440         10  FILLER              PIC X(111) VALUE SPACES.
009500     05  WS-DETAIL-LINE.
009600         10  FILLER              PIC X(02)  VALUE SPACES.
009700         10  DL-LINE-ID          PIC ZZZZZZ9.
009800         10  FILLER              PIC X(02)  VALUE SPACES.
009900         10  DL-ORDER-ID         PIC ZZZZZZ9.
010000         10  FILLER              PIC X(02)  VALUE SPACES.
010100         10  DL-PRODUCT-ID       PIC ZZZZZZ9.
010200         10  FILLER              PIC X(03)  VALUE SPACES.
010300         10  DL-ORDERED          PIC ZZZZZZ9.
010400         10  FILLER              PIC X(03)  VALUE SPACES.
010500         10  DL-INVOICED         PIC ZZZZZZ9.
010600         10  FILLER              PIC X(03)  VALUE SPACES.
010700         10  DL-SHIPPED          PIC ZZZZZZ9.
010800         10  FILLER              PIC X(03)  VALUE SPACES.
010900         10  DL-OPEN             PIC -ZZZZZZ9.
011000         10  FILLER              PIC X(55)  VALUE SPACES.
011100     05  WS-DETAIL-LINE-ALT REDEFINES WS-DETAIL-LINE PIC X(132).
011200******************************************************************
011300 PROCEDURE DIVISION.
011400******************************************************************
011500
011600 000-MAIN-PROCESS SECTION.
011700
011800     PERFORM 900-OPEN-FILES THRU 900-EXIT.
011900     PERFORM 050-PROCESS-ONE-REQUEST THRU 050-EXIT                MTW1609
012000        UNTIL WS-REQ-AT-EOF.                                      MTW1609
012100     PERFORM 950-CLOSE-FILES THRU 950-EXIT.
012200     MOVE ZERO TO RETURN-CODE.
012300     GOBACK.
012400
012450 050-PROCESS-ONE-REQUEST.                                         MTW1609
012460
012470     READ REQ-FILE                                                MTW1609
012480        AT END MOVE 'YES' TO WS-REQ-EOF-SW.                       MTW1609
012490     IF NOT WS-REQ-AT-EOF                                         MTW1609
012491        MOVE REQ-SO-ID TO WS-HOLD-REQ-SO-ID                       MTW1609
012492        MOVE 'NO ' TO WS-EOF-SW                                   MTW1609
012493        PERFORM 955-HEADINGS THRU 955-EXIT                        MTW1609
012494        OPEN INPUT SO-LIN-FILE                                    MTW1609
012495        PERFORM 100-PROCESS-ONE-LINE THRU 100-EXIT                MTW1609
012496           UNTIL WS-AT-EOF                                        MTW1609
012497        CLOSE SO-LIN-FILE                                         MTW1609
012498     END-IF.                                                      MTW1609
012499
012500 050-EXIT.                                                        MTW1609
012510     EXIT.                                                        MTW1609
012520
012600 100-PROCESS-ONE-LINE.
012700
012800     READ SO-LIN-FILE
012900        AT END MOVE 'YES' TO WS-EOF-SW.
013000     IF NOT WS-AT-EOF
013010        ADD 1 TO WS-LINES-READ
013020        IF SOI-SO-ID = WS-HOLD-REQ-SO-ID                          MTW1609
013050           IF WS-LINE-COUNT-ON-PAGE = ZERO OR WS-LINE-COUNT-ON-PAGE
013060                                              >= 50
013070              PERFORM 955-HEADINGS THRU 955-EXIT
013080           END-IF
013400           MOVE 'I' TO LK-FILE-TYPE
013500           MOVE SOI-ID TO LK-SO-ITEM-ID
013600           CALL 'SOFQSUB' USING LK-FILE-TYPE, LK-SO-ITEM-ID,
013700                   LK-QTY-TOTAL
013800           MOVE LK-QTY-TOTAL TO WS-QTY-INVOICED                   MTW1406
013900           MOVE 'S' TO LK-FILE-TYPE
014100           CALL 'SOFQSUB' USING LK-FILE-TYPE, LK-SO-ITEM-ID,
014200                   LK-QTY-TOTAL
014300           MOVE LK-QTY-TOTAL TO WS-QTY-SHIPPED                    MTW1406
014400           PERFORM 110-FORMAT-DETAIL-LINE THRU 110-EXIT
014500           WRITE QTY-RPT-RECORD FROM WS-DETAIL-LINE-ALT AFTER 1
014600           ADD 1 TO WS-LINE-COUNT-ON-PAGE
014650        END-IF                                                    MTW1609
014700     END-IF.
014800
014900 100-EXIT.
015000     EXIT.
015100
015200 110-FORMAT-DETAIL-LINE.
015300
015400     MOVE SPACES TO WS-DETAIL-LINE.
015500     MOVE SOI-ID TO DL-LINE-ID.
015600     MOVE SOI-SO-ID TO DL-ORDER-ID.
015700     MOVE SOI-PRODUCT-ID TO DL-PRODUCT-ID.
015800     MOVE SOI-QUANTITY TO DL-ORDERED.
015900     MOVE WS-QTY-INVOICED TO DL-INVOICED.
016000     MOVE WS-QTY-SHIPPED TO DL-SHIPPED.
016100     IF WS-QTY-INVOICED > WS-QTY-SHIPPED
016200        MOVE WS-QTY-INVOICED TO WS-QTY-FULFILLED-MAX
016300     ELSE
016400        MOVE WS-QTY-SHIPPED TO WS-QTY-FULFILLED-MAX
016500     END-IF.
016600     COMPUTE WS-QTY-OPEN = SOI-QUANTITY - WS-QTY-FULFILLED-MAX.
016700     MOVE WS-QTY-OPEN TO DL-OPEN.
016800
016900 110-EXIT.
017000     EXIT.
017100
017200 900-OPEN-FILES.
017300
017350     ACCEPT WS-ACCEPT-DATE FROM DATE.
017400     OPEN INPUT REQ-FILE.                                         MTW1609
017500     OPEN OUTPUT QTY-RPT-FILE.
017600
017700 900-EXIT.
017800     EXIT.
017900
018000 950-CLOSE-FILES.
018100
018200     CLOSE REQ-FILE.                                              MTW1609
018300     CLOSE QTY-RPT-FILE.
018400
018500 950-EXIT.
018600     EXIT.
018700
018800 955-HEADINGS.
018900
019000     ADD 1 TO WS-PAGE-COUNT.
019100     MOVE ZERO TO WS-LINE-COUNT-ON-PAGE.
019200     WRITE QTY-RPT-RECORD FROM WS-HEADING-1 AFTER PAGE.
019210     MOVE WS-HOLD-REQ-SO-ID TO WH3-ORDER-ID.                      MTW1609
019220     WRITE QTY-RPT-RECORD FROM WS-HEADING-3 AFTER 2.              MTW1609
019300     WRITE QTY-RPT-RECORD FROM WS-HEADING-2 AFTER 2.
019400
019500 955-EXIT.
019600     EXIT.
