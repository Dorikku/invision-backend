000100******************************************************************
000200*    SOINVLIN  --  INVOICE LINE RECORD                           *
000300*    SALES ORDER PROCESSING SYSTEM                               *
000400*                                                                *
000500*    ONE RECORD PER LINE INVOICED.  IVI-SO-ITEM-ID TIES THE      *
000600*    INVOICED QUANTITY BACK TO THE ORIGINAL ORDER LINE SO        *
000700*    SOFQSUB CAN ACCUMULATE HOW MUCH OF THAT LINE HAS BEEN       *
000800*    INVOICED TO DATE.  KEYED AND SEQUENCED BY IVI-ID ASCENDING. *
000900*------------------------------------------------------------------
001000* CHANGE LOG
001100*   2006-04-02  RLH  INITIAL VERSION FOR SALES ORDER CONVERSION
001200******************************************************************
001300 01  INVOICE-LINE-REC.
001400     05  IVI-ID                        PIC 9(7).
001500     05  IVI-INVOICE-ID                PIC 9(7).
001600     05  IVI-SO-ITEM-ID                PIC 9(7).
001700     05  IVI-QTY-INVOICED              PIC 9(7).
