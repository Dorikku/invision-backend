000100******************************************************************
000200*    SOPRDMST  --  PRODUCT MASTER RECORD                         *
000300*    SALES ORDER PROCESSING SYSTEM                               *
000400*                                                                *
000500*    ONE RECORD PER PRODUCT.  COST AND SELLING PRICE ARE CARRIED *
000600*    HERE AS OF THE MOST RECENT PRICE CHANGE; THE ORDER LINE     *
000700*    RECORD (SOORDLIN) CARRIES THE PRICE ACTUALLY AGREED ON THE  *
000800*    ORDER SO A LATER PRICE CHANGE DOES NOT DISTURB OPEN ORDERS. *
000900*    KEYED AND SEQUENCED BY PROD-ID ASCENDING.                   *
001000*------------------------------------------------------------------
001100* CHANGE LOG
001200*   2006-03-14  RLH  INITIAL VERSION FOR SALES ORDER CONVERSION
001300*   2014-07-21  MTW  ADDED PROD-CATEGORY-ID (0 = UNCATEGORIZED)
001400******************************************************************
001500 01  PRODUCT-MASTER-REC.
001600     05  PROD-ID                       PIC 9(7).
001700     05  PROD-NAME                     PIC X(30).
001800     05  PROD-SKU                      PIC X(15).
001900     05  PROD-DESC                     PIC X(40).
002000     05  PROD-CATEGORY-ID              PIC 9(7).
002100     05  PROD-QTY-ON-HAND              PIC 9(7).
002200     05  PROD-COST-PRICE               PIC S9(8)V99.
002300     05  PROD-SELL-PRICE               PIC S9(8)V99.
