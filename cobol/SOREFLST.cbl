000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SOREFLST.
000300 AUTHOR.        R L HAAS.
000400 INSTALLATION.  IDZCLASS DATA PROCESSING - ORDER ENTRY GROUP.
000500 DATE-WRITTEN.  04-08-88.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800******************************************************************
000900*  SOREFLST  --  REFERENCE FILE LISTINGS                         *
001000*                                                                *
001100*  STRAIGHT LISTING JOB FOR THE ORDER DESK SUPERVISOR - ONE PASS *
001200*  EACH OVER THE CUSTOMER, PRODUCT AND SALESPERSON MASTER FILES, *
001300*  IN THE ORDER THE FILES ARE ALREADY SEQUENCED ON DISK.  NO     *
001400*  SORTING, NO CONTROL BREAKS, NO REFERENCE-TABLE LOOKUPS - JUST *
001500*  READ TO EOF AND PRINT, THE SAME SHAPE AS THE CUSTOMER-FILE    *
001600*  LISTING PORTION OF SAM1V BEFORE THAT PROGRAM WAS TAKEN OVER   *
001700*  FOR TRANSACTION POSTING.                                     *
001800*------------------------------------------------------------------
001900* CHANGE LOG
002000*   1988-04-08  RLH  INITIAL VERSION - CUSTOMER LISTING ONLY
002100*   1988-09-12  RLH  ADDED PRODUCT LISTING
002200*   1991-02-27  RLH  ADDED SALESPERSON LISTING
002300*   1999-02-02  DAS  Y2K REVIEW - CUST-SINCE PRINTED AS STORED,
002400*                    CCYY FORM ALREADY, NO CHANGE REQUIRED
002500*   2014-07-22  MTW  ADDED PRODUCT CATEGORY ID COLUMN FOLLOWING
002600*                    THE SOPRDMST CATEGORY FIELD ADDED THIS DATE
002610*   2016-03-09  MTW  CUSTOMER LISTING WAS SKIPPING CUST-PHONE AND
002620*                    CUST-ADDRESS, PRODUCT LISTING WAS SKIPPING
002630*                    PROD-DESC - ORDER DESK WANTED ALL MASTER
002640*                    FIELDS ON THESE LISTINGS, NOT JUST THE
002650*                    ORIGINAL SUBSET - ADDED BOTH COLUMNS AND
002660*                    RE-BALANCED THE PRINT LINE WIDTHS, WHICH
002670*                    ALSO FIXED THE PRODUCT DETAIL LINE RUNNING
002680*                    14 BYTES SHORT OF ITS OWN HEADING LINE
002700******************************************************************
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SOURCE-COMPUTER.  IBM-390.
003100 OBJECT-COMPUTER.  IBM-390.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600     SELECT CUST-FILE ASSIGN TO UT-S-SOCUSMST
003700         ACCESS MODE IS SEQUENTIAL
003800         FILE STATUS IS WS-CUST-STATUS.
003900
004000     SELECT PROD-FILE ASSIGN TO UT-S-SOPRDMST
004100         ACCESS MODE IS SEQUENTIAL
004200         FILE STATUS IS WS-PROD-STATUS.
004300
004400     SELECT SP-FILE ASSIGN TO UT-S-SOSPNMST
004500         ACCESS MODE IS SEQUENTIAL
004600         FILE STATUS IS WS-SP-STATUS.
004700
004800     SELECT REF-RPT-FILE ASSIGN TO UT-S-SOREFRPT
004900         FILE STATUS IS WS-RPT-STATUS.
005000******************************************************************
005100 DATA DIVISION.
005200 FILE SECTION.
005300
005400 FD  CUST-FILE
005500     RECORDING MODE IS F.
005600     COPY SOCUSMST.
005700
005800 FD  PROD-FILE
005900     RECORDING MODE IS F.
006000     COPY SOPRDMST.
006100
006200 FD  SP-FILE
006300     RECORDING MODE IS F.
006400     COPY SOSPNMST.
006500
006600 FD  REF-RPT-FILE
006700     RECORDING MODE IS F.
006800 01  REF-RPT-RECORD              PIC X(132).
006900******************************************************************
007000 WORKING-STORAGE SECTION.
007100 01  WS-FILE-STATUSES.
007200     05  WS-CUST-STATUS          PIC X(02)  VALUE SPACES.
007300     05  WS-PROD-STATUS          PIC X(02)  VALUE SPACES.
007400     05  WS-SP-STATUS            PIC X(02)  VALUE SPACES.
007500     05  WS-RPT-STATUS           PIC X(02)  VALUE SPACES.
007600
007700 01  WS-SWITCHES.
007800     05  WS-CUST-EOF-SW          PIC X(03)  VALUE 'NO '.
007900         88  WS-CUST-AT-EOF                  VALUE 'YES'.
008000     05  WS-PROD-EOF-SW          PIC X(03)  VALUE 'NO '.
008100         88  WS-PROD-AT-EOF                  VALUE 'YES'.
008200     05  WS-SP-EOF-SW            PIC X(03)  VALUE 'NO '.
008300         88  WS-SP-AT-EOF                    VALUE 'YES'.
008400
008500 01  WS-COUNTERS.
008600     05  WS-LINE-COUNT-ON-PAGE   PIC 9(03)  COMP VALUE ZERO.
008700     05  WS-PAGE-COUNT           PIC 9(03)  COMP VALUE ZERO.
008800     05  WS-CUST-COUNT           PIC 9(05)  COMP VALUE ZERO.
008900     05  WS-PROD-COUNT           PIC 9(05)  COMP VALUE ZERO.
009000     05  WS-SP-COUNT             PIC 9(05)  COMP VALUE ZERO.
009100
009200 01  WS-DATE-WORK-FIELDS.
009300     05  WS-CUST-SINCE-HDG       PIC X(10)  VALUE SPACES.
009400
009500 01  WS-PRINT-LINES.
009600     05  WS-SECTION-TITLE.
009700         10  FILLER              PIC X(18)  VALUE SPACES.
009800         10  WST-TITLE-TEXT      PIC X(40).
009900         10  FILLER              PIC X(74)  VALUE SPACES.
010000     05  WS-SECTION-TITLE-R  REDEFINES  WS-SECTION-TITLE
010100                             PIC X(132).
010200     05  WS-CUST-HEADING.
010210         10  FILLER              PIC X(09)  VALUE 'CUST ID'.
010220         10  FILLER              PIC X(22)  VALUE 'NAME'.
010230         10  FILLER              PIC X(17)  VALUE 'CONTACT'.
010240         10  FILLER              PIC X(15)  VALUE 'PHONE'.
010250         10  FILLER              PIC X(24)  VALUE 'EMAIL'.
010260         10  FILLER              PIC X(27)  VALUE 'ADDRESS'.
010270         10  FILLER              PIC X(12)  VALUE 'CUST SINCE'.
010280         10  FILLER              PIC X(06)  VALUE SPACES.
010900     05  WS-CUST-DETAIL.
011000         10  FILLER              PIC X(02)  VALUE SPACES.
011100         10  DLC-CUST-ID         PIC ZZZZZZ9.
011200         10  FILLER              PIC X(02)  VALUE SPACES.
011300         10  DLC-CUST-NAME       PIC X(20).
011400         10  FILLER              PIC X(02)  VALUE SPACES.
011500         10  DLC-CUST-CONTACT    PIC X(15).
011520         10  FILLER              PIC X(02)  VALUE SPACES.
011540         10  DLC-CUST-PHONE      PIC X(13).
011600         10  FILLER              PIC X(02)  VALUE SPACES.
011700         10  DLC-CUST-EMAIL      PIC X(22).
011720         10  FILLER              PIC X(02)  VALUE SPACES.
011740         10  DLC-CUST-ADDRESS    PIC X(25).
011800         10  FILLER              PIC X(02)  VALUE SPACES.
011900         10  DLC-CUST-SINCE      PIC X(10).
012000         10  FILLER              PIC X(06)  VALUE SPACES.
012100     05  WS-CUST-DETAIL-R  REDEFINES  WS-CUST-DETAIL  PIC X(132).
012200     05  WS-PROD-HEADING.
012300         10  FILLER              PIC X(09)  VALUE 'PROD ID'.
012320         10  FILLER              PIC X(22)  VALUE 'NAME'.
012340         10  FILLER              PIC X(17)  VALUE 'SKU'.
012360         10  FILLER              PIC X(24)  VALUE 'DESCRIPTION'.
012380         10  FILLER              PIC X(09)  VALUE 'CATEGORY'.
012400         10  FILLER              PIC X(09)  VALUE 'QTY'.
012420         10  FILLER              PIC X(14)  VALUE 'COST PRICE'.
012440         10  FILLER              PIC X(14)  VALUE 'SELL PRICE'.
012460         10  FILLER              PIC X(14)  VALUE SPACES.
013100     05  WS-PROD-DETAIL.
013200         10  FILLER              PIC X(02)  VALUE SPACES.
013300         10  DLP-PROD-ID         PIC ZZZZZZ9.
013400         10  FILLER              PIC X(02)  VALUE SPACES.
013500         10  DLP-PROD-NAME       PIC X(20).
013600         10  FILLER              PIC X(02)  VALUE SPACES.
013700         10  DLP-PROD-SKU        PIC X(15).
013720         10  FILLER              PIC X(02)  VALUE SPACES.
013740         10  DLP-PROD-DESC       PIC X(22).
013800         10  FILLER              PIC X(02)  VALUE SPACES.
013900         10  DLP-PROD-CATEGORY   PIC ZZZZZZ9.
014000         10  FILLER              PIC X(02)  VALUE SPACES.
014100         10  DLP-PROD-QTY        PIC ZZZZZZ9.
014200         10  FILLER              PIC X(02)  VALUE SPACES.
014300         10  DLP-PROD-COST       PIC Z,ZZZ,ZZ9.99.
014400         10  FILLER              PIC X(02)  VALUE SPACES.
014500         10  DLP-PROD-SELL       PIC Z,ZZZ,ZZ9.99.
014600         10  FILLER              PIC X(14)  VALUE SPACES.
014700     05  WS-PROD-DETAIL-R  REDEFINES  WS-PROD-DETAIL  PIC X(132).
014800     05  WS-SP-HEADING.
014900         10  FILLER              PIC X(09)  VALUE 'SP ID'.
015000         10  FILLER              PIC X(32)  VALUE 'NAME'.
015100         10  FILLER              PIC X(91)  VALUE SPACES.
015200     05  WS-SP-DETAIL.
015300         10  FILLER              PIC X(02)  VALUE SPACES.
015400         10  DLS-SP-ID           PIC ZZZZZZ9.
015500         10  FILLER              PIC X(02)  VALUE SPACES.
015600         10  DLS-SP-NAME         PIC X(30).
015700         10  FILLER              PIC X(91)  VALUE SPACES.
015800     05  WS-SP-DETAIL-R  REDEFINES  WS-SP-DETAIL  PIC X(132).
015900     05  DISPLAY-LINE            PIC X(132).
016000******************************************************************
016100 PROCEDURE DIVISION.
016200******************************************************************
016300
016400 000-MAIN-PROCESS SECTION.
016500
016600     OPEN OUTPUT REF-RPT-FILE.
016700     PERFORM 100-LIST-CUSTOMERS THRU 100-EXIT.
016800     PERFORM 200-LIST-PRODUCTS THRU 200-EXIT.
016900     PERFORM 300-LIST-SALESPERSONS THRU 300-EXIT.
017000     CLOSE REF-RPT-FILE.
017100     MOVE ZERO TO RETURN-CODE.
017200     GOBACK.
017300
017400 100-LIST-CUSTOMERS.
017500
017600     MOVE 'CUSTOMER REFERENCE LISTING' TO WST-TITLE-TEXT.
017700     MOVE WS-SECTION-TITLE TO DISPLAY-LINE.
017800     PERFORM 955-HEADINGS THRU 955-EXIT.
017900     MOVE WS-CUST-HEADING TO DISPLAY-LINE.
018000     WRITE REF-RPT-RECORD FROM DISPLAY-LINE AFTER 2.
018100     ADD 2 TO WS-LINE-COUNT-ON-PAGE.
018200     OPEN INPUT CUST-FILE.
018300     PERFORM 110-LIST-ONE-CUSTOMER THRU 110-EXIT
018400        UNTIL WS-CUST-AT-EOF.
018500     CLOSE CUST-FILE.
018600
018700 100-EXIT.
018800     EXIT.
018900
019000 110-LIST-ONE-CUSTOMER.
019100
019200     READ CUST-FILE
019300        AT END MOVE 'YES' TO WS-CUST-EOF-SW.
019400     IF NOT WS-CUST-AT-EOF
019500        ADD 1 TO WS-CUST-COUNT
019600        IF WS-LINE-COUNT-ON-PAGE >= 50
019700           PERFORM 955-HEADINGS THRU 955-EXIT
019800           MOVE WS-CUST-HEADING TO DISPLAY-LINE
019900           WRITE REF-RPT-RECORD FROM DISPLAY-LINE AFTER 2
020000           ADD 2 TO WS-LINE-COUNT-ON-PAGE
020100        END-IF
020200        PERFORM 115-FORMAT-CUST-DETAIL THRU 115-EXIT
020300        MOVE WS-CUST-DETAIL TO DISPLAY-LINE
020400        WRITE REF-RPT-RECORD FROM DISPLAY-LINE AFTER 1
020500        ADD 1 TO WS-LINE-COUNT-ON-PAGE
020600     END-IF.
020700
020800 110-EXIT.
020900     EXIT.
021000
021100 115-FORMAT-CUST-DETAIL.
021200
021300     MOVE SPACES TO WS-CUST-DETAIL.
021400     MOVE CUST-ID TO DLC-CUST-ID.
021500     MOVE CUST-NAME TO DLC-CUST-NAME.
021600     MOVE CUST-CONTACT TO DLC-CUST-CONTACT.
021610     MOVE CUST-PHONE TO DLC-CUST-PHONE.                           MTW1603 
021620     MOVE CUST-ADDRESS TO DLC-CUST-ADDRESS.                       MTW1603 
021700     MOVE CUST-EMAIL TO DLC-CUST-EMAIL.
021800     MOVE SPACES TO WS-CUST-SINCE-HDG.
021900     STRING CUST-SINCE-MM '/' CUST-SINCE-DD '/'                   DAS9902 
022000             CUST-SINCE-CCYY
022100         DELIMITED BY SIZE INTO WS-CUST-SINCE-HDG.
022200     MOVE WS-CUST-SINCE-HDG TO DLC-CUST-SINCE.
022300
022400 115-EXIT.
022500     EXIT.
022600
022700 200-LIST-PRODUCTS.
022800
022900     MOVE 'PRODUCT REFERENCE LISTING' TO WST-TITLE-TEXT.
023000     MOVE WS-SECTION-TITLE TO DISPLAY-LINE.
023100     PERFORM 955-HEADINGS THRU 955-EXIT.
023200     MOVE WS-PROD-HEADING TO DISPLAY-LINE.
023300     WRITE REF-RPT-RECORD FROM DISPLAY-LINE AFTER 2.
023400     ADD 2 TO WS-LINE-COUNT-ON-PAGE.
023500     OPEN INPUT PROD-FILE.
023600     PERFORM 210-LIST-ONE-PRODUCT THRU 210-EXIT
023700        UNTIL WS-PROD-AT-EOF.
023800     CLOSE PROD-FILE.
023900
024000 200-EXIT.
024100     EXIT.
024200
024300 210-LIST-ONE-PRODUCT.
024400
024500     READ PROD-FILE
024600        AT END MOVE 'YES' TO WS-PROD-EOF-SW.
024700     IF NOT WS-PROD-AT-EOF
024800        ADD 1 TO WS-PROD-COUNT
024900        IF WS-LINE-COUNT-ON-PAGE >= 50
025000           PERFORM 955-HEADINGS THRU 955-EXIT
025100           MOVE WS-PROD-HEADING TO DISPLAY-LINE
025200           WRITE REF-RPT-RECORD FROM DISPLAY-LINE AFTER 2
025300           ADD 2 TO WS-LINE-COUNT-ON-PAGE
025400        END-IF
025500        MOVE SPACES TO WS-PROD-DETAIL
025600        MOVE PROD-ID TO DLP-PROD-ID
025700        MOVE PROD-NAME TO DLP-PROD-NAME
025800        MOVE PROD-SKU TO DLP-PROD-SKU
025810        MOVE PROD-DESC TO DLP-PROD-DESC                      MTW1603
025900        MOVE PROD-CATEGORY-ID TO DLP-PROD-CATEGORY                MTW1407 
026000        MOVE PROD-QTY-ON-HAND TO DLP-PROD-QTY
026100        MOVE PROD-COST-PRICE TO DLP-PROD-COST
026200        MOVE PROD-SELL-PRICE TO DLP-PROD-SELL
026300        MOVE WS-PROD-DETAIL TO DISPLAY-LINE
026400        WRITE REF-RPT-RECORD FROM DISPLAY-LINE AFTER 1
026500        ADD 1 TO WS-LINE-COUNT-ON-PAGE
026600     END-IF.
026700
026800 210-EXIT.
026900     EXIT.
027000
027100 300-LIST-SALESPERSONS.
027200
027300     MOVE 'SALESPERSON REFERENCE LISTING' TO WST-TITLE-TEXT.
027400     MOVE WS-SECTION-TITLE TO DISPLAY-LINE.
027500     PERFORM 955-HEADINGS THRU 955-EXIT.
027600     MOVE WS-SP-HEADING TO DISPLAY-LINE.
027700     WRITE REF-RPT-RECORD FROM DISPLAY-LINE AFTER 2.
027800     ADD 2 TO WS-LINE-COUNT-ON-PAGE.
027900     OPEN INPUT SP-FILE.
028000     PERFORM 310-LIST-ONE-SALESPERSON THRU 310-EXIT
028100        UNTIL WS-SP-AT-EOF.
028200     CLOSE SP-FILE.
028300
028400 300-EXIT.
028500     EXIT.
028600
028700 310-LIST-ONE-SALESPERSON.
028800
028900     READ SP-FILE
029000        AT END MOVE 'YES' TO WS-SP-EOF-SW.
029100     IF NOT WS-SP-AT-EOF
029200        ADD 1 TO WS-SP-COUNT
029300        IF WS-LINE-COUNT-ON-PAGE >= 50
029400           PERFORM 955-HEADINGS THRU 955-EXIT
029500           MOVE WS-SP-HEADING TO DISPLAY-LINE
029600           WRITE REF-RPT-RECORD FROM DISPLAY-LINE AFTER 2
029700           ADD 2 TO WS-LINE-COUNT-ON-PAGE
029800        END-IF
029900        MOVE SPACES TO WS-SP-DETAIL
030000        MOVE SP-ID TO DLS-SP-ID
030100        MOVE SP-NAME TO DLS-SP-NAME
030200        MOVE WS-SP-DETAIL TO DISPLAY-LINE
030300        WRITE REF-RPT-RECORD FROM DISPLAY-LINE AFTER 1
030400        ADD 1 TO WS-LINE-COUNT-ON-PAGE
030500     END-IF.
030600
030700 310-EXIT.
030800     EXIT.
030900
031000 955-HEADINGS.
031100
031200     ADD 1 TO WS-PAGE-COUNT.
031300     MOVE ZERO TO WS-LINE-COUNT-ON-PAGE.
031400     WRITE REF-RPT-RECORD FROM DISPLAY-LINE AFTER PAGE.
031500     ADD 1 TO WS-LINE-COUNT-ON-PAGE.
031600
031700 955-EXIT.
031800     EXIT.
