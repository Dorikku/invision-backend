000100******************************************************************
000200*    SOINVHDR  --  INVOICE HEADER RECORD                         *
000300*    SALES ORDER PROCESSING SYSTEM                               *
000400*                                                                *
000500*    ONE RECORD PER INVOICE.  WRITTEN BY SOTRNPRC WHEN AN        *
000600*    INVOICE-HEADER TRANSACTION IS PROCESSED AGAINST AN EXISTING *
000700*    SALES ORDER; READ BY INVREG FOR THE INVOICE REGISTER.       *
000800*    KEYED AND SEQUENCED BY INV-ID ASCENDING.  INV-NUMBER IS THE *
000900*    EXTERNAL DOCUMENT NUMBER, FORMAT INV-CCYY-NNN, ASSIGNED BY  *
001000*    SOTRNPRC 310-NEXT-INV-NUMBER.                               *
001100*------------------------------------------------------------------
001200* CHANGE LOG
001300*   2006-04-02  RLH  INITIAL VERSION FOR SALES ORDER CONVERSION
001400*   2010-06-11  JPK  ADDED INV-OVERDUE AND INV-CANCELLED STATUS
001500*                    VALUES TO INV-STATUS
001600******************************************************************
001700 01  INVOICE-HEADER-REC.
001800     05  INV-ID                        PIC 9(7).
001900     05  INV-NUMBER                    PIC X(12).
002000     05  INV-SO-ID                     PIC 9(7).
002100     05  INV-CUSTOMER-ID               PIC 9(7).
002200     05  INV-DATE                      PIC 9(8).
002300     05  INV-DUE-DATE                  PIC 9(8).
002400     05  INV-STATUS                    PIC X(01).
002500         88  INV-UNPAID                    VALUE 'U'.
002600         88  INV-PARTIAL-PAID              VALUE 'P'.
002700         88  INV-PAID-IN-FULL              VALUE 'F'.
002800         88  INV-OVERDUE                   VALUE 'O'.
002900         88  INV-CANCELLED                 VALUE 'C'.
003000     05  INV-SALES-PERSON-ID           PIC 9(7).
003100     05  INV-NOTES                     PIC X(60).
003200     05  FILLER                        PIC X(02).
