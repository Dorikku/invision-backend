000100******************************************************************
000200*    SOORDHDR  --  SALES ORDER HEADER RECORD                     *
000300*    SALES ORDER PROCESSING SYSTEM                               *
000400*                                                                *
000500*    ONE RECORD PER SALES ORDER.  WRITTEN BY SOTRNPRC WHEN AN    *
000600*    ORDER-HEADER TRANSACTION IS PROCESSED; READ BY SOREG FOR    *
000700*    THE SALES ORDER REGISTER.  KEYED AND SEQUENCED BY SO-ID     *
000800*    ASCENDING.  SO-NUMBER IS THE EXTERNAL DOCUMENT NUMBER,      *
000900*    FORMAT SO-CCYY-NNN, ASSIGNED BY SOTRNPRC 210-NEXT-SO-NUMBER.*
001000*------------------------------------------------------------------
001100* CHANGE LOG
001200*   2006-04-02  RLH  INITIAL VERSION FOR SALES ORDER CONVERSION
001300*   2009-01-19  JPK  ADDED SO-PAYMENT-STATUS AND SO-SHIPMENT-
001400*                    STATUS, SEPARATED FROM SO-INVOICE-STATUS
001500*   2018-11-28  DAS  ADDED SO-DATE DATE-PART REDEFINE
001600******************************************************************
001700 01  SALES-ORDER-HEADER-REC.
001800     05  SO-ID                         PIC 9(7).
001900     05  SO-NUMBER                     PIC X(11).
002000     05  SO-QUOTATION-ID               PIC 9(7).
002100     05  SO-CUSTOMER-ID                PIC 9(7).
002200     05  SO-SALES-PERSON-ID            PIC 9(7).
002300     05  SO-DATE                       PIC 9(8).
002400     05  SO-DATE-R  REDEFINES  SO-DATE.
002500         10  SO-DATE-CCYY              PIC 9(4).
002600         10  SO-DATE-MM                PIC 9(2).
002700         10  SO-DATE-DD                PIC 9(2).
002800     05  SO-INVOICE-STATUS             PIC X(01).
002900         88  SO-NOT-INVOICED               VALUE 'N'.
003000         88  SO-PARTIAL-INVOICED           VALUE 'P'.
003100         88  SO-FULLY-INVOICED             VALUE 'I'.
003200     05  SO-PAYMENT-STATUS             PIC X(01).
003300         88  SO-UNPAID                     VALUE 'U'.
003400         88  SO-PARTIAL-PAID               VALUE 'P'.
003500         88  SO-PAID-IN-FULL               VALUE 'F'.
003600     05  SO-SHIPMENT-STATUS            PIC X(01).
003700         88  SO-NOT-SHIPPED                VALUE 'N'.
003800         88  SO-PARTIAL-SHIPPED            VALUE 'P'.
003900         88  SO-FULLY-SHIPPED              VALUE 'S'.
004000     05  SO-NOTES                      PIC X(60).
004100     05  FILLER                        PIC X(03).
