000100******************************************************************
000200*    SOTRNREC  --  DAILY TRANSACTION RECORD                      *
000300*    SALES ORDER PROCESSING SYSTEM                               *
000400*                                                                *
000500*    ONE RECORD PER TRANSACTION ON THE DAILY INPUT FILE READ BY  *
000600*    SOTRNPRC.  TRAN-TYPE-CODE TELLS SOTRNPRC WHICH REDEFINE OF  *
000700*    TRAN-DATA APPLIES.  A HEADER TRANSACTION (ORDER, INVOICE OR *
000800*    SHIPMENT) IS ALWAYS FOLLOWED ON THE FILE BY ITS OWN LINE    *
000900*    TRANSACTIONS BEFORE THE NEXT HEADER APPEARS, SO THE LINE    *
001000*    TRANSACTIONS CARRY NO PARENT KEY OF THEIR OWN -- SOTRNPRC   *
001100*    HOLDS THE PARENT ID IN WORKING-STORAGE WHILE ITS LINES ARE  *
001200*    READ.                                                      *
001300*------------------------------------------------------------------
001400* CHANGE LOG
001500*   2006-04-02  RLH  INITIAL VERSION FOR SALES ORDER CONVERSION
001600*   2013-10-30  DAS  ADDED SHIPMENT TRANSACTION TYPES K AND S
001700******************************************************************
001800 01  TRAN-RECORD.
001900     05  TRAN-TYPE-CODE                PIC X(01).
002000         88  TRAN-IS-ORDER-HDR             VALUE 'O'.
002100         88  TRAN-IS-ORDER-LINE            VALUE 'L'.
002200         88  TRAN-IS-INVOICE-HDR           VALUE 'I'.
002300         88  TRAN-IS-INVOICE-LINE          VALUE 'J'.
002400         88  TRAN-IS-SHIPMENT-HDR          VALUE 'S'.
002500         88  TRAN-IS-SHIPMENT-LINE         VALUE 'K'.
002600     05  TRAN-DATA                     PIC X(85).
002700     05  TRAN-ORDER-HDR-DATA  REDEFINES  TRAN-DATA.
002800         10  TRN-OH-CUSTOMER-ID        PIC 9(7).
002900         10  TRN-OH-SALES-PERSON-ID    PIC 9(7).
003000         10  TRN-OH-ORDER-DATE         PIC 9(8).
003100         10  TRN-OH-NOTES              PIC X(60).
003200         10  FILLER                    PIC X(03).
003300     05  TRAN-ORDER-LINE-DATA  REDEFINES  TRAN-DATA.
003400         10  TRN-OL-PRODUCT-ID         PIC 9(7).
003500         10  TRN-OL-QUANTITY           PIC 9(7).
003600         10  TRN-OL-PRICE              PIC S9(8)V99.
003700         10  TRN-OL-TAX-RATE           PIC 9V9(4).
003800         10  FILLER                    PIC X(56).
003900     05  TRAN-INVOICE-HDR-DATA  REDEFINES  TRAN-DATA.
004000         10  TRN-IH-SO-ID              PIC 9(7).
004100         10  TRN-IH-INVOICE-DATE       PIC 9(8).
004200         10  TRN-IH-DUE-DATE           PIC 9(8).
004300         10  TRN-IH-NOTES              PIC X(60).
004400         10  FILLER                    PIC X(02).
004500     05  TRAN-INVOICE-LINE-DATA  REDEFINES  TRAN-DATA.
004600         10  TRN-IL-SO-ITEM-ID         PIC 9(7).
004700         10  TRN-IL-QTY-INVOICED       PIC 9(7).
004800         10  FILLER                    PIC X(71).
004900     05  TRAN-SHIPMENT-HDR-DATA  REDEFINES  TRAN-DATA.
005000         10  TRN-SH-SO-ID              PIC 9(7).
005100         10  TRN-SH-CARRIER            PIC X(20).
005200         10  TRN-SH-DATE-DELIVERED     PIC 9(8).
005300         10  TRN-SH-TRACKER            PIC X(25).
005400         10  FILLER                    PIC X(25).
005500     05  TRAN-SHIPMENT-LINE-DATA  REDEFINES  TRAN-DATA.
005600         10  TRN-SL-SO-ITEM-ID         PIC 9(7).
005700         10  TRN-SL-QTY-SHIPPED        PIC 9(7).
005800         10  FILLER                    PIC X(71).
